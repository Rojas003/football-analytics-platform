000100*******************************************
000200*                                          *
000300*  Record Definition For Player vs         *
000400*   Opponent Head-To-Head History File     *
000500*     Uses Vst-Plr-No+Opponent as key       *
000600*******************************************
000700*  File size 40 bytes.
000800*
000900* 09/11/25 nfa - Created.
001000*
001100 01  NF-Vsteam-Record.
001200     03  Vst-Plr-No            pic 9(6).
001300     03  Vst-Opponent          pic x(3).
001400*        historical game date
001500     03  Vst-Game-Date         pic 9(8).
001600     03  Vst-Rec-Yds           pic s9(4).
001700     03  Vst-Receptions        pic s9(3).
001800     03  Vst-Rec-Tds           pic s9(2).
001900     03  Vst-Rush-Yds          pic s9(4).
002000     03  Vst-Rush-Tds          pic s9(2).
002100     03  Vst-Fantasy-Pts       pic s9(3)v99  comp-3.
002200     03  filler                pic x(5).
002300*
