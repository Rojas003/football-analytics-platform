000100*******************************************
000200*                                          *
000300*  Record Definition For Player            *
000400*           Master File                    *
000500*     Uses Plr-No as key                   *
000600*******************************************
000700*  File size 60 bytes.
000800*
000900* 04/11/25 nfa - Created.
001000* 19/11/25 nfa - Plr-Pos widened comment, added 88s for QB/RB/WR/TE.
001100* 02/01/26 jqd - Filler reduced when Plr-Team shortened from x(12).
001200*
001300 01  NF-Player-Record.
001400*        unique player key
001500     03  Plr-No                pic 9(6).
001600*        full name
001700     03  Plr-Name              pic x(30).
001800*        team abbreviation or name
001900     03  Plr-Team              pic x(10).
002000*        position code - QB/RB/WR/TE/other
002100     03  Plr-Pos               pic x(3).
002200         88  Plr-Pos-Receiver      value "WR" "TE".
002300         88  Plr-Pos-Passer        value "QB".
002400         88  Plr-Pos-Runner        value "RB".
002500     03  filler                pic x(11).
002600*
