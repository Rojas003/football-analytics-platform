000100*******************************************
000200*                                          *
000300*  Record Definition For Upcoming Game     *
000400*            Schedule File                 *
000500*     Uses Upg-Plr-No+Game-Date as key      *
000600*******************************************
000700*  File size 40 bytes.
000800*
000900* 08/11/25 nfa - Created.
001000* 01/12/25 jqd - Prop fields were zero-or-blank, now always numeric.
001100*
001200 01  NF-Upcoming-Record.
001300     03  Upg-Plr-No            pic 9(6).
001400*        scheduled game date
001500     03  Upg-Game-Date         pic 9(8).
001600     03  Upg-Opponent          pic x(3).
001700     03  Upg-Home-Away         pic x(4).
001800         88  Upg-Is-Home           value "HOME".
001900         88  Upg-Is-Away           value "AWAY".
002000     03  Upg-Week              pic 9(2).
002100     03  Upg-Season            pic 9(4).
002200*        prop line, receiving yards - 0 = none
002300     03  Upg-Prop-Rec-Yds      pic s9(3)v9   comp-3.
002400*        prop line, receptions - 0 = none
002500     03  Upg-Prop-Recs         pic s9(2)v9   comp-3.
002600*        prop line, rushing yards - 0 = none
002700     03  Upg-Prop-Rush-Yds     pic s9(3)v9   comp-3.
002800     03  filler                pic x(5).
002900*
