000100*******************************************
000200*                                          *
000300*  Record Definition For Event/Form        *
000400*       Correlation Analysis File          *
000500*     Written by nf300 - appended only     *
000600*******************************************
000700*  File size 44 bytes.
000800*
000900* 06/11/25 nfa - Created.
001000* 27/11/25 nfa - Cor-P-Value widened to s9(2)v9(8) per stats team.
001100*
001200 01  NF-Correlation-Record.
001300     03  Cor-Plr-No            pic 9(6).
001400     03  Cor-Event-Type        pic x(12).
001500*        Pearson r, -1 to +1, 4 decimals
001600     03  Cor-Correl            pic s9(1)v9(4)  comp-3.
001700*        before-count + after-count
001800     03  Cor-Sample-Size       pic 9(4).
001900*        two-sample t-test p-value, 8 decimals
002000     03  Cor-P-Value           pic s9(2)v9(8)  comp-3.
002100     03  Cor-Mean-Before       pic s9(3)v99    comp-3.
002200     03  Cor-Mean-After        pic s9(3)v99    comp-3.
002300*        1 if p < 0.05 else 0
002400     03  Cor-Significant       pic 9(1).
002500         88  Cor-Is-Significant    value 1.
002600     03  filler                pic x(6).
002700*
