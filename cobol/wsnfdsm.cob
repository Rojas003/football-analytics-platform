000100*******************************************
000200*                                          *
000300*  Record Definition For Team Defense      *
000400*      Season Summary File                 *
000500*     Written by nf600 - one per team/season*
000600*******************************************
000700*  File size 40 bytes.
000800*
000900* 11/11/25 nfa - Created.
001000* 02/01/26 jqd - Dsm-Latest-Week added for the report heading.
001100*
001200 01  NF-Defense-Summary-Record.
001300     03  Dsm-Team              pic x(3).
001400     03  Dsm-Season            pic 9(4).
001500*        weekly rows aggregated
001600     03  Dsm-Games             pic 9(3).
001700     03  Dsm-Pass-Yds-Avg      pic s9(3)v9  comp-3.
001800     03  Dsm-Rush-Yds-Avg      pic s9(3)v9  comp-3.
001900     03  Dsm-Sacks             pic s9(4).
002000     03  Dsm-Pass-Tds          pic s9(4).
002100     03  Dsm-Rush-Tds          pic s9(4).
002200     03  Dsm-Latest-Week       pic 9(2).
002300     03  Dsm-Pass-Rank         pic 9(2).
002400     03  Dsm-Rush-Rank         pic 9(2).
002500     03  filler                pic x(6).
002600*
