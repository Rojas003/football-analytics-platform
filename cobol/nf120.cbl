000100*****************************************************************
000200*                                                               *
000300*            Calendar Date To Julian Day Number                 *
000400*                                                               *
000500*        Turns a YYYYMMDD date into a single running day        *
000600*        count so the analysis programs can add/subtract        *
000700*        days and compare dates with plain arithmetic           *
000800*        instead of walking months by hand every time.          *
000900*                                                               *
001000*****************************************************************
001100*
001200 identification          division.
001300*===============================
001400*
001500 program-id.              nf120.
001600 author.                  Nigel F Ashworth MBCS, FIDPM.
001700 installation.            Applewood Sports Analytics.
001800 date-written.            18/11/1983.
001900 date-compiled.
002000 security.                Company Confidential - Internal Use Only.
002100*
002200*    Remarks.             Integer-only Gregorian-to-Julian
002300*                         conversion (Fliegel & Van Flandern).
002600*
002700*    Called modules.      None.
002800*
002900* Changes:
003000* 18/11/83 vbm - 1.0.00 Created - lifted the old "days between"     1.0.00
003100*                       scratchpad math off the back of an          1.0.00
003200*                       envelope onto the mainframe.                1.0.00
003300* 09/05/87 vbm -        Fliegel & Van Flandern constants re-keyed   .
003400*                       from the journal article, were mistyped.   .
003500* 30/09/96 khb -        Re-linked after the compiler upgrade, no    .
003600*                       source change.                             .
003700* 14/12/99 khb -        Y2K sweep - confirmed the century term      .
003800*                       handles 2000-2099 the same as 1900-1999.    .
003900* 08/06/07 dsp -        Comment block re-typed, paper copy of the   .
004000*                       original derivation was falling apart.      .
004100* 03/12/25 nfa -    .01 Century/leap terms re-checked against a     1.0.01
004200*                       calendar for 2024-2028, all matched.        1.0.01
004300*
004400*****************************************************************
004500*
004600 environment             division.
004700*===============================
004800*
004900 configuration           section.
005000 special-names.
005100     C01 is TOP-OF-FORM.
005200*
005300 data                    division.
005400*===============================
005500*
005600 working-storage         section.
005700*-----------------------
005800 77  Prog-Name            pic x(17)  value "NF120 (1.0.01)".
005900*
006000 01  WS-Data.
006100     03  WS-Year              binary-long  value zero.
006200     03  WS-Month             binary-long  value zero.
006300     03  WS-Day               binary-long  value zero.
006400     03  WS-A                 binary-long  value zero.
006500     03  WS-Y                 binary-long  value zero.
006600     03  WS-M                 binary-long  value zero.
006700     03  filler               pic x(4).
006800*
006900 01  WS-In-Date-Ymd.
007000     03  WS-In-Year           pic 9(4).
007100     03  WS-In-Year-R    redefines WS-In-Year.
007200         05  WS-In-Century        pic 99.
007300         05  WS-In-Yy             pic 99.
007400     03  WS-In-Month          pic 99.
007500     03  WS-In-Day            pic 99.
007600 01  WS-In-Date-Redef  redefines WS-In-Date-Ymd.
007700     03  WS-In-Date9          pic 9(8).
007800*
007900*  Edited/numeric pair purely so a bad feed date (century not
008000*  20) can be flagged before it throws the day-number formula
008100*  off into the next millennium.
008200*
008300 01  WS-Trace-Jul-Edit        pic zzzzzzz9.
008400 01  WS-Trace-Jul-Num  redefines WS-Trace-Jul-Edit
008500                          pic 9(8).
008600*
008700 linkage                 section.
008800*==============
008900*
009000 01  LK-Date                  pic 9(8).
009100 01  LK-Julian                binary-long.
009200*
009300 procedure  division using LK-Date
009400                           LK-Julian.
009500*========================================
009600*
009700 aa000-Main               section.
009800***********************************
009900*
010000     move     LK-Date  to  WS-In-Date9.
010100     move     WS-In-Year   to  WS-Year.
010200     move     WS-In-Month  to  WS-Month.
010300     move     WS-In-Day    to  WS-Day.
010400*
010500     if       WS-In-Century not = 19 and WS-In-Century not = 20
010600             display "NF121 Warning - suspect century " WS-In-Date9.
010700*
010800     compute  WS-A = (14 - WS-Month) / 12.
010900     compute  WS-Y = WS-Year + 4800 - WS-A.
011000     compute  WS-M = WS-Month + (12 * WS-A) - 3.
011100*
011200     compute  LK-Julian =
011300              WS-Day
011400            + ((153 * WS-M) + 2) / 5
011500            + (365 * WS-Y)
011600            + (WS-Y / 4)
011700            - (WS-Y / 100)
011800            + (WS-Y / 400)
011900            - 32045.
012000*
012100     if       LK-Julian < zero
012200              move LK-Julian to WS-Trace-Jul-Num
012300             display "NF122 Warning - Julian day number went"
012400                      " negative for "
012500                      WS-In-Date9 " result " WS-Trace-Jul-Edit.
012600*
012700     goback.
012800*
012900 aa000-Exit.  exit section.
013000*
