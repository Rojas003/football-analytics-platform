000100*****************************************************************
000200*                                                               *
000300*                Team Defense Summary Reporting                 *
000400*                                                               *
000500*        Uses RW (Report Writer for prints)                     *
000600*                                                               *
000700*        Rolls the weekly Defense file up into one row per       *
000800*        team/season, ranks teams within each season on both     *
000900*        pass and rush yardage allowed, and prints/files the     *
001000*        result ordered season descending.                       *
001100*                                                               *
001200*        Semi-sourced from the old check register report.        *
001300*                                                               *
001400*****************************************************************
001500*
001600 identification          division.
001700*===============================
001800*
001900 program-id.              nf600.
002000 author.                  Nigel F Ashworth MBCS, FIDPM.
002100 installation.            Applewood Sports Analytics.
002200 date-written.            09/12/1989.
002300 date-compiled.
002400 security.                Company Confidential - Internal Use Only.
002500*
002600*    Remarks.             This program uses RW (Report Writer).
002700*                         No SORT verb - Defense file is loaded
002800*                         whole into a table, then the table is
002900*                         put into season-descending/team-
003000*                         ascending order the same all-pairs way
003100*                         nf200 ranks its 32 teams.
003200*
003300*    Called modules.      None.
003400*
003500*    Files used.          Defense file        - input.
003600*                         Defense-Summary file - output.
003700*                         Analytics report     - output (print),
003800*                                                 shared with nf400.
003900*
004000*    Error messages used.
004100*                         NF601 - 604.
004200*
004300* Changes:
004400* 09/12/89 vbm - 1.0.00 Created - started coding from pyrgstr.      1.0.00
004500* 11/07/94 vbm -        Rush-rank column added alongside pass-      .
004600*                       rank, had been pass only.                   .
004700* 03/02/98 khb -        Re-linked after the compiler upgrade, no    .
004800*                       source change.                              .
004900* 09/12/99 khb -        Y2K sweep - confirmed season field already  .
005000*                       4-digit, no other date fields in this       .
005100*                       module.                                     .
005200* 28/04/07 dsp -        Defense-Summary file re-pointed at the new  .
005300*                       output dataset name, layout unchanged.      .
005400* 15/11/15 ljw -        All-pairs team ranking loop tidied to       .
005500*                       match the one nf200 uses, was its own       .
005600*                       separate copy that had drifted slightly.    .
005700* 22/12/25 nfa -    .01 Added season-descending sort of the group  CR-1082
005800*                       table, was printing in file-encounter      CR-1082
005900*                       order.                      Ref CR-1082.   CR-1082
006000* 15/01/26 jqd -    .02 Latest-week-in-season now looked up from    1.0.02
006100*                       its own small table instead of reusing      1.0.02
006200*                       whichever team happened to sort first.      1.0.02
006300*
006400*****************************************************************
006500*
006600 environment             division.
006700*===============================
006800*
006900 configuration           section.
007000 special-names.
007100     C01 is TOP-OF-FORM.
007200*
007300 input-output            section.
007400 file-control.
007500     select   Defense-File  assign        Defense-File-Name
007600              organization  line sequential
007700              status        Defense-Status.
007800*
007900     select   Defense-Summary-File  assign  DefSumm-File-Name
008000              organization  line sequential
008100              status        DefSumm-Status.
008200*
008300     select   Analytics-File  assign        Analytics-File-Name
008400              organization  line sequential
008500              status        Analytics-Status.
008600*
008700 data                    division.
008800*===============================
008900*
009000 file section.
009100*
009200 fd  Defense-File.
009300     copy "wsnfdef.cob".
009400*
009500 fd  Defense-Summary-File.
009600     copy "wsnfdsm.cob".
009700*
009800 fd  Analytics-File
009900     reports are NF-Defense-Summary-Report.
010000*
010100 working-storage         section.
010200*-----------------------
010300 77  Prog-Name            pic x(17)  value "NF600 (1.0.02)".
010400*
010500 01  WS-Data.
010600     03  Defense-Status       pic xx     value zero.
010700     03  DefSumm-Status       pic xx     value zero.
010800     03  Analytics-Status     pic xx     value zero.
010900     03  Defense-File-Name    pic x(16)  value "NFDEF01".
011000     03  DefSumm-File-Name    pic x(16)  value "NFDSM01".
011100     03  Analytics-File-Name  pic x(16)  value "NFANL01".
011200*
011300     03  WS-Page-Lines        binary-char  unsigned  value 56.
011400     03  WS-Raw-Count         binary-long  unsigned  value zero.
011500     03  WS-Grp-Count         binary-long  unsigned  value zero.
011600     03  WS-Season-Count      binary-char  unsigned  value zero.
011700*
011800     03  WS-Raw-Ix            binary-long  unsigned  value zero.
011900     03  WS-Grp-Ix            binary-long  unsigned  value zero.
012000     03  WS-Other-Ix          binary-long  unsigned  value zero.
012100     03  WS-Sn-Ix             binary-char  unsigned  value zero.
012200     03  WS-Sn-Other-Ix       binary-char  unsigned  value zero.
012300*
012400     03  WS-Pass-Rank-Ctr     binary-char  unsigned  value zero.
012500     03  WS-Rush-Rank-Ctr     binary-char  unsigned  value zero.
012600     03  filler               pic x(3).
012700*
012800*  Sanity check on a season year read off the weekly feed - a
012900*  bad century here means the upstream feed is corrupt, not that
013000*  the league played in some other era.
013100*
013200 01  WS-Season-Check.
013300     03  WS-Season-Num        pic 9(4)     value zero.
013400 01  WS-Season-Check-Redef  redefines WS-Season-Check.
013500     03  WS-Season-Century    pic 99.
013600     03  WS-Season-Yy         pic 99.
013700*
013800*  Edited/numeric pair for the one trace line below, when a
013900*  weekly row turns up with a week number outside 1-22 - same
014000*  trick nf120/nf300 use for their own range warnings.
014100*
014200 01  WS-Trace-Wk-Edit         pic z9.
014300 01  WS-Trace-Wk-Num  redefines WS-Trace-Wk-Edit
014400                          pic 99.
014500*
014600*  Edited/numeric pair for a computed rank outside 1-32 - should
014700*  never happen with 32 table entries, flagged rather than
014800*  trusted blind.
014900*
015000 01  WS-Trace-Rank-Edit       pic z9.
015100 01  WS-Trace-Rank-Num  redefines WS-Trace-Rank-Edit
015200                          pic 99.
015300*
015400*  Every weekly Defense row on file, loaded whole - same "load
015500*  once, scan in memory" trick nf300/nf400 use.
015600*
015700 01  WS-Raw-Table.
015800     03  WS-Raw-Entry         occurs 2000.
015900         05  WS-Rw-Team            pic x(3).
016000         05  WS-Rw-Season          pic 9(4).
016100         05  WS-Rw-Week            pic 9(2).
016200         05  WS-Rw-Pass-Yds        pic s9(3)v9  comp-3.
016300         05  WS-Rw-Rush-Yds        pic s9(3)v9  comp-3.
016400         05  WS-Rw-Pass-Tds        pic s9(3).
016500         05  WS-Rw-Rush-Tds        pic s9(3).
016600         05  WS-Rw-Sacks           pic s9(3).
016700*
016800*  One row per distinct (team, season) once the raw rows are
016900*  rolled up - this is also the row laid down to the
017000*  Defense-Summary file once ranking is done.
017100*
017200 01  WS-Group-Table.
017300     03  WS-Group-Entry       occurs 300.
017400         05  WS-Gp-Team            pic x(3).
017500         05  WS-Gp-Season          pic 9(4).
017600         05  WS-Gp-Games           pic s9(3)     comp-3.
017700         05  WS-Gp-Sum-Pass-Yds    pic s9(5)v9   comp-3.
017800         05  WS-Gp-Sum-Rush-Yds    pic s9(5)v9   comp-3.
017900         05  WS-Gp-Sacks           pic s9(5)     comp-3.
018000         05  WS-Gp-Pass-Tds        pic s9(5)     comp-3.
018100         05  WS-Gp-Rush-Tds        pic s9(5)     comp-3.
018200         05  WS-Gp-Latest-Week     pic 9(2).
018300         05  WS-Gp-Pass-Avg        pic s9(3)v9   comp-3.
018400         05  WS-Gp-Rush-Avg        pic s9(3)v9   comp-3.
018500         05  WS-Gp-Pass-Rank       pic 9(2).
018600         05  WS-Gp-Rush-Rank       pic 9(2).
018700*
018800*  One temporary row, used purely to swap two table entries in
018900*  the season/team sort below (classic three-move swap).
019000*
019100 01  WS-Group-Swap.
019200     03  WS-Sw-Team            pic x(3).
019300     03  WS-Sw-Season          pic 9(4).
019400     03  WS-Sw-Games           pic s9(3)     comp-3.
019500     03  WS-Sw-Sum-Pass-Yds    pic s9(5)v9   comp-3.
019600     03  WS-Sw-Sum-Rush-Yds    pic s9(5)v9   comp-3.
019700     03  WS-Sw-Sacks           pic s9(5)     comp-3.
019800     03  WS-Sw-Pass-Tds        pic s9(5)     comp-3.
019900     03  WS-Sw-Rush-Tds        pic s9(5)     comp-3.
020000     03  WS-Sw-Latest-Week     pic 9(2).
020100     03  WS-Sw-Pass-Avg        pic s9(3)v9   comp-3.
020200     03  WS-Sw-Rush-Avg        pic s9(3)v9   comp-3.
020300     03  WS-Sw-Pass-Rank       pic 9(2).
020400     03  WS-Sw-Rush-Rank       pic 9(2).
020500*
020600*  Distinct seasons seen, with the latest week encountered for
020700*  that season across every team - the report heading wants the
020800*  season's own latest week, not whichever team happens to be
020900*  printed first.
021000*
021100 01  WS-Season-Table.
021200     03  WS-Season-Entry      occurs 50.
021300         05  WS-Sn-Season          pic 9(4).
021400         05  WS-Sn-Latest-Week     pic 9(2).
021500*
021600*  Temp row for the season-table swap below - same three-move
021700*  idea as WS-Group-Swap, sized to match WS-Season-Entry.
021800*
021900 01  WS-Season-Swap.
022000     03  WS-Sws-Season         pic 9(4).
022100     03  WS-Sws-Latest-Week    pic 9(2).
022200*
022300 01  WS-Rpt-Season-Area.
022400     03  WS-Rpt-Season         pic 9(4).
022500     03  WS-Rpt-Season-Wk      pic 99.
022600     03  filler                pic x(3).
022700*
022800 01  WS-Rpt-Detail-Area.
022900     03  WS-Rpt-Team           pic x(3).
023000     03  WS-Rpt-Games          pic zz9.
023100     03  WS-Rpt-Pass-Avg       pic zz9.9.
023200     03  WS-Rpt-Rush-Avg       pic zz9.9.
023300     03  WS-Rpt-Sacks          pic zzz9.
023400     03  WS-Rpt-Pass-Tds       pic zzz9.
023500     03  WS-Rpt-Rush-Tds       pic zzz9.
023600     03  WS-Rpt-Pass-Rank      pic z9.
023700     03  WS-Rpt-Rush-Rank      pic z9.
023800     03  filler                pic x(3).
023900*
024000 report section.
024100*==============
024200*
024300 rd  NF-Defense-Summary-Report
024400     control          WS-Rpt-Season
024500     page limit       WS-Page-Lines
024600     heading          1
024700     first detail     5
024800     last  detail     WS-Page-Lines.
024900*
025000 01  Rpt-Page-Head  type page heading.
025100     03  line  1.
025200         05  col   1   pic x(17)   source Prog-Name.
025300         05  col  40   pic x(30)   value "Applewood Sports Analytics".
025400         05  col  90   pic x(5)    value "Page ".
025500         05  col  95   pic zz9     source Page-Counter.
025600     03  line  3.
025700         05  col  30   pic x(24)   value "Defense Summary Report".
025800*
025900 01  Rpt-Season-Head  type control heading WS-Rpt-Season.
026000     03  line + 2.
026100         05  col   1   pic 9(4)    source WS-Rpt-Season.
026200         05  col   6   pic x(27)   value " Season - Average through ".
026300         05  col  33   pic x(5)    value "Week ".
026400         05  col  38   pic 99      source WS-Rpt-Season-Wk.
026500     03  line + 1.
026600         05  col   1   pic x(55)   value
026700             "Team Games PassAvg RushAvg Sacks PassTD RushTD PRk RRk".
026800*
026900 01  Rpt-Detail  type detail.
027000     03  line + 1.
027100         05  col   1   pic x(3)    source WS-Rpt-Team.
027200         05  col   6   pic zz9     source WS-Rpt-Games.
027300         05  col  12   pic zz9.9   source WS-Rpt-Pass-Avg.
027400         05  col  20   pic zz9.9   source WS-Rpt-Rush-Avg.
027500         05  col  28   pic zzz9    source WS-Rpt-Sacks.
027600         05  col  35   pic zzz9    source WS-Rpt-Pass-Tds.
027700         05  col  42   pic zzz9    source WS-Rpt-Rush-Tds.
027800         05  col  49   pic z9      source WS-Rpt-Pass-Rank.
027900         05  col  53   pic z9      source WS-Rpt-Rush-Rank.
028000*
028100 procedure  division.
028200*===================
028300*
028400 aa000-Main               section.
028500***********************************
028600*
028700     open     input   Defense-File.
028800     if       Defense-Status not = "00"
028900             display "NF601 Unable to open Defense file, status "
029000                      Defense-Status
029100              goback.
029200*
029300     open     output  Defense-Summary-File.
029400     if       DefSumm-Status not = "00"
029500             display "NF602 Unable to open Defense-Summary file,"
029600                      " status " DefSumm-Status
029700              close Defense-File
029800              goback.
029900*
030000     open     output  Analytics-File.
030100     if       Analytics-Status not = "00"
030200             display "NF603 Unable to open Analytics report file,"
030300                      " status " Analytics-Status
030400              close Defense-File Defense-Summary-File
030500              goback.
030600*
030700     perform  aa010-Load-Defense.
030800     perform  aa050-Build-Groups.
030900     perform  zz060-Rank-Teams-Within-Season.
031000     perform  zz070-Sort-Groups.
031100     perform  zz080-Sort-Seasons.
031200*
031300     initiate NF-Defense-Summary-Report.
031400     perform  aa090-Output-All-Groups.
031500     terminate NF-Defense-Summary-Report.
031600*
031700     close    Defense-File  Defense-Summary-File  Analytics-File.
031800     display  "NF600 Complete - groups written " WS-Grp-Count.
031900     goback.
032000*
032100 aa000-Exit.  exit section.
032200*
032300 aa010-Load-Defense            section.
032400*************************************
032500*
032600     move     zero  to  WS-Raw-Count.
032700*
032800 aa010-Loop.
032900     read     Defense-File  at end
033000              go to aa010-Exit.
033100     add      1  to  WS-Raw-Count.
033200     move     Dfs-Team           to  WS-Rw-Team (WS-Raw-Count).
033300     move     Dfs-Season         to  WS-Rw-Season (WS-Raw-Count).
033400     move     Dfs-Week           to  WS-Rw-Week (WS-Raw-Count).
033500     move     Dfs-Pass-Yds-Allow to  WS-Rw-Pass-Yds (WS-Raw-Count).
033600     move     Dfs-Rush-Yds-Allow to  WS-Rw-Rush-Yds (WS-Raw-Count).
033700     move     Dfs-Pass-Tds-Allow to  WS-Rw-Pass-Tds (WS-Raw-Count).
033800     move     Dfs-Rush-Tds-Allow to  WS-Rw-Rush-Tds (WS-Raw-Count).
033900     move     Dfs-Sacks          to  WS-Rw-Sacks (WS-Raw-Count).
034000*
034100     move     Dfs-Season  to  WS-Season-Num.
034200     if       WS-Season-Century not = 19 and WS-Season-Century not = 20
034300             display "NF604 Warning - suspect season year, team "
034400                      Dfs-Team.
034500     if       Dfs-Week < 1 or Dfs-Week > 22
034600              move Dfs-Week  to  WS-Trace-Wk-Num
034700             display "NF605 Warning - suspect week number, team "
034800                      Dfs-Team " - " WS-Trace-Wk-Edit.
034900*
035000     go       to  aa010-Loop.
035100*
035200 aa010-Exit.  exit section.
035300*
035400 aa050-Build-Groups             section.
035500*************************************
035600*
035700*  Every raw weekly row is folded into its (team, season) group,
035800*  and the season table is kept up to date alongside it - table
035900*  search against what has been seen so far, not a pre-sort.
036000*
036100     move     zero  to  WS-Grp-Count.
036200     move     zero  to  WS-Season-Count.
036300     move     1     to  WS-Raw-Ix.
036400*
036500 aa050-Loop.
036600     if       WS-Raw-Ix > WS-Raw-Count
036700              go to aa050-Exit.
036800*
036900     perform  zz010-Find-Or-Add-Group.
037000     perform  zz020-Find-Or-Add-Season.
037100*
037200     add      1  to  WS-Raw-Ix.
037300     go       to  aa050-Loop.
037400*
037500 aa050-Exit.  exit section.
037600*
037700 zz010-Find-Or-Add-Group         section.
037800*************************************
037900*
038000     move     zero  to  WS-Grp-Ix.
038100     move     1     to  WS-Other-Ix.
038200 zz010-Search-Loop.
038300     if       WS-Other-Ix > WS-Grp-Count
038400              go to zz010-Not-Found.
038500     if       WS-Gp-Team (WS-Other-Ix) = WS-Rw-Team (WS-Raw-Ix)
038600              and WS-Gp-Season (WS-Other-Ix) = WS-Rw-Season (WS-Raw-Ix)
038700              move WS-Other-Ix  to  WS-Grp-Ix
038800              go to zz010-Accumulate.
038900     add      1  to  WS-Other-Ix.
039000     go       to  zz010-Search-Loop.
039100*
039200 zz010-Not-Found.
039300     add      1  to  WS-Grp-Count.
039400     move     WS-Grp-Count       to  WS-Grp-Ix.
039500     move     WS-Rw-Team (WS-Raw-Ix)    to  WS-Gp-Team (WS-Grp-Ix).
039600     move     WS-Rw-Season (WS-Raw-Ix)  to  WS-Gp-Season (WS-Grp-Ix).
039700     move     zero                to  WS-Gp-Games (WS-Grp-Ix).
039800     move     zero                to  WS-Gp-Sum-Pass-Yds (WS-Grp-Ix).
039900     move     zero                to  WS-Gp-Sum-Rush-Yds (WS-Grp-Ix).
040000     move     zero                to  WS-Gp-Sacks (WS-Grp-Ix).
040100     move     zero                to  WS-Gp-Pass-Tds (WS-Grp-Ix).
040200     move     zero                to  WS-Gp-Rush-Tds (WS-Grp-Ix).
040300     move     zero                to  WS-Gp-Latest-Week (WS-Grp-Ix).
040400*
040500 zz010-Accumulate.
040600     add      1  to  WS-Gp-Games (WS-Grp-Ix).
040700     add      WS-Rw-Pass-Yds (WS-Raw-Ix) to
040800                                        WS-Gp-Sum-Pass-Yds (WS-Grp-Ix).
040900     add      WS-Rw-Rush-Yds (WS-Raw-Ix) to
041000                                        WS-Gp-Sum-Rush-Yds (WS-Grp-Ix).
041100     add      WS-Rw-Sacks (WS-Raw-Ix)     to  WS-Gp-Sacks (WS-Grp-Ix).
041200     add      WS-Rw-Pass-Tds (WS-Raw-Ix)  to  WS-Gp-Pass-Tds (WS-Grp-Ix).
041300     add      WS-Rw-Rush-Tds (WS-Raw-Ix)  to  WS-Gp-Rush-Tds (WS-Grp-Ix).
041400     if       WS-Rw-Week (WS-Raw-Ix) > WS-Gp-Latest-Week (WS-Grp-Ix)
041500              move WS-Rw-Week (WS-Raw-Ix) to
041600                   WS-Gp-Latest-Week (WS-Grp-Ix).
041700*
041800 zz010-Exit.  exit section.
041900*
042000 zz020-Find-Or-Add-Season        section.
042100*************************************
042200*
042300     move     zero  to  WS-Sn-Ix.
042400     move     1     to  WS-Sn-Other-Ix.
042500 zz020-Search-Loop.
042600     if       WS-Sn-Other-Ix > WS-Season-Count
042700              go to zz020-Not-Found.
042800     if       WS-Sn-Season (WS-Sn-Other-Ix) = WS-Rw-Season (WS-Raw-Ix)
042900              move WS-Sn-Other-Ix  to  WS-Sn-Ix
043000              go to zz020-Accumulate.
043100     add      1  to  WS-Sn-Other-Ix.
043200     go       to  zz020-Search-Loop.
043300*
043400 zz020-Not-Found.
043500     add      1  to  WS-Season-Count.
043600     move     WS-Season-Count     to  WS-Sn-Ix.
043700     move     WS-Rw-Season (WS-Raw-Ix)  to  WS-Sn-Season (WS-Sn-Ix).
043800     move     zero                to  WS-Sn-Latest-Week (WS-Sn-Ix).
043900*
044000 zz020-Accumulate.
044100     if       WS-Rw-Week (WS-Raw-Ix) > WS-Sn-Latest-Week (WS-Sn-Ix)
044200              move WS-Rw-Week (WS-Raw-Ix) to WS-Sn-Latest-Week (WS-Sn-Ix).
044300*
044400 zz020-Exit.  exit section.
044500*
044600 zz060-Rank-Teams-Within-Season  section.
044700*************************************
044800*
044900*  Rank(i) = 1 + count of groups in the same season whose
045000*  allowed yardage average is lower than group i's, ties going
045100*  to whichever group was built first - same idea as nf200's
045200*  all-pairs compare, restricted to groups sharing a season.
045300*
045400     move     1  to  WS-Grp-Ix.
045500*
045600 zz060-Outer-Loop.
045700     if       WS-Grp-Ix > WS-Grp-Count
045800              go to zz060-Exit.
045900*
046000     compute  WS-Gp-Pass-Avg (WS-Grp-Ix)  rounded =
046100              WS-Gp-Sum-Pass-Yds (WS-Grp-Ix) / WS-Gp-Games (WS-Grp-Ix).
046200     compute  WS-Gp-Rush-Avg (WS-Grp-Ix)  rounded =
046300              WS-Gp-Sum-Rush-Yds (WS-Grp-Ix) / WS-Gp-Games (WS-Grp-Ix).
046400*
046500     move     1  to  WS-Pass-Rank-Ctr.
046600     move     1  to  WS-Rush-Rank-Ctr.
046700     move     1  to  WS-Other-Ix.
046800 zz060-Inner-Loop.
046900     if       WS-Other-Ix > WS-Grp-Count
047000              go to zz060-Inner-Exit.
047100     if       WS-Other-Ix = WS-Grp-Ix
047200              go to zz060-Inner-Next.
047300     if       WS-Gp-Season (WS-Other-Ix) not = WS-Gp-Season (WS-Grp-Ix)
047400              go to zz060-Inner-Next.
047500*
047600     compute  WS-Gp-Pass-Avg (WS-Other-Ix)  rounded =
047700              WS-Gp-Sum-Pass-Yds (WS-Other-Ix) /
047800                                        WS-Gp-Games (WS-Other-Ix).
047900*
048000     if       WS-Gp-Pass-Avg (WS-Other-Ix) < WS-Gp-Pass-Avg (WS-Grp-Ix)
048100              add 1 to WS-Pass-Rank-Ctr
048200     else
048300        if     WS-Gp-Pass-Avg (WS-Other-Ix) = WS-Gp-Pass-Avg (WS-Grp-Ix)
048400               and WS-Other-Ix < WS-Grp-Ix
048500               add 1 to WS-Pass-Rank-Ctr.
048600*
048700     compute  WS-Gp-Rush-Avg (WS-Other-Ix)  rounded =
048800              WS-Gp-Sum-Rush-Yds (WS-Other-Ix) /
048900                                        WS-Gp-Games (WS-Other-Ix).
049000*
049100     if       WS-Gp-Rush-Avg (WS-Other-Ix) < WS-Gp-Rush-Avg (WS-Grp-Ix)
049200              add 1 to WS-Rush-Rank-Ctr
049300     else
049400        if     WS-Gp-Rush-Avg (WS-Other-Ix) = WS-Gp-Rush-Avg (WS-Grp-Ix)
049500               and WS-Other-Ix < WS-Grp-Ix
049600               add 1 to WS-Rush-Rank-Ctr.
049700*
049800 zz060-Inner-Next.
049900     add      1  to  WS-Other-Ix.
050000     go       to  zz060-Inner-Loop.
050100*
050200 zz060-Inner-Exit.
050300     move     WS-Pass-Rank-Ctr  to  WS-Gp-Pass-Rank (WS-Grp-Ix).
050400     move     WS-Rush-Rank-Ctr  to  WS-Gp-Rush-Rank (WS-Grp-Ix).
050500*
050600     if       WS-Pass-Rank-Ctr > 32 or WS-Rush-Rank-Ctr > 32
050700              move WS-Pass-Rank-Ctr  to  WS-Trace-Rank-Num
050800             display "NF606 Warning - rank above league size, team "
050900                      WS-Gp-Team (WS-Grp-Ix) " - " WS-Trace-Rank-Edit.
051000*
051100     add      1  to  WS-Grp-Ix.
051200     go       to  zz060-Outer-Loop.
051300*
051400 zz060-Exit.  exit section.
051500*
051600 zz070-Sort-Groups               section.
051700*************************************
051800*
051900*  Simple exchange sort into season-descending / team-ascending
052000*  order - group counts here are a few hundred at most, one pass
052100*  per pair is plenty fast enough and needs no SORT verb.
052200*
052300     move     1  to  WS-Grp-Ix.
052400 zz070-Outer-Loop.
052500     if       WS-Grp-Ix >= WS-Grp-Count
052600              go to zz070-Exit.
052700*
052800     move     WS-Grp-Ix  to  WS-Other-Ix.
052900     add      1  to  WS-Other-Ix.
053000 zz070-Inner-Loop.
053100     if       WS-Other-Ix > WS-Grp-Count
053200              go to zz070-Inner-Exit.
053300*
053400     if       WS-Gp-Season (WS-Other-Ix) > WS-Gp-Season (WS-Grp-Ix)
053500              perform zz075-Swap-Groups
053600     else
053700        if     WS-Gp-Season (WS-Other-Ix) = WS-Gp-Season (WS-Grp-Ix)
053800               and WS-Gp-Team (WS-Other-Ix) < WS-Gp-Team (WS-Grp-Ix)
053900               perform zz075-Swap-Groups.
054000*
054100     add      1  to  WS-Other-Ix.
054200     go       to  zz070-Inner-Loop.
054300*
054400 zz070-Inner-Exit.
054500     add      1  to  WS-Grp-Ix.
054600     go       to  zz070-Outer-Loop.
054700*
054800 zz070-Exit.  exit section.
054900*
055000 zz075-Swap-Groups                section.
055100*************************************
055200*
055300     move     WS-Group-Entry (WS-Grp-Ix)    to  WS-Group-Swap.
055400     move     WS-Group-Entry (WS-Other-Ix) to WS-Group-Entry (WS-Grp-Ix).
055500     move     WS-Group-Swap               to WS-Group-Entry (WS-Other-Ix).
055600*
055700     exit     section.
055800*
055900 zz080-Sort-Seasons               section.                         CR-1082
056000*************************************                              CR-1082
056100*
056200*  Same exchange-sort idea, applied to the small season table -    CR-1082
056300*  descending by season, so the first GENERATE per season in       CR-1082
056400*  aa090 always carries the right latest-week figure.              CR-1082
056500*
056600     move     1  to  WS-Sn-Ix.                                     CR-1082
056700 zz080-Outer-Loop.                                                 CR-1082
056800     if       WS-Sn-Ix >= WS-Season-Count                          CR-1082
056900              go to zz080-Exit.                                    CR-1082
057000*
057100     move     WS-Sn-Ix  to  WS-Sn-Other-Ix.                        CR-1082
057200     add      1  to  WS-Sn-Other-Ix.                               CR-1082
057300 zz080-Inner-Loop.                                                 CR-1082
057400     if       WS-Sn-Other-Ix > WS-Season-Count                     CR-1082
057500              go to zz080-Inner-Exit.                              CR-1082
057600     if       WS-Sn-Season (WS-Sn-Other-Ix) >                      CR-1082
057700              WS-Sn-Season (WS-Sn-Ix)                              CR-1082
057800              perform zz085-Swap-Seasons.                          CR-1082
057900     add      1  to  WS-Sn-Other-Ix.                               CR-1082
058000     go       to  zz080-Inner-Loop.                                CR-1082
058100*
058200 zz080-Inner-Exit.                                                 CR-1082
058300     add      1  to  WS-Sn-Ix.                                     CR-1082
058400     go       to  zz080-Outer-Loop.                                CR-1082
058500*
058600 zz080-Exit.  exit section.                                        CR-1082
058700*
058800 zz085-Swap-Seasons                section.                        CR-1082
058900*************************************                              CR-1082
059000*
059100     move     WS-Season-Entry (WS-Sn-Ix)  to                       CR-1082
059200              WS-Season-Swap.                                      CR-1082
059300     move     WS-Season-Entry (WS-Sn-Other-Ix) to                  CR-1082
059400              WS-Season-Entry (WS-Sn-Ix).                          CR-1082
059500     move     WS-Season-Swap               to                      CR-1082
059600              WS-Season-Entry (WS-Sn-Other-Ix).                    CR-1082
059700     exit     section.                                             CR-1082
059800*
059900 aa090-Output-All-Groups          section.
060000*************************************
060100*
060200     move     1  to  WS-Grp-Ix.
060300 aa090-Loop.
060400     if       WS-Grp-Ix > WS-Grp-Count
060500              go to aa090-Exit.
060600*
060700     move     WS-Gp-Season (WS-Grp-Ix)  to  WS-Rpt-Season.
060800     perform  zz090-Find-Season-Week.
060900*
061000     move     WS-Gp-Team (WS-Grp-Ix)       to  WS-Rpt-Team.
061100     move     WS-Gp-Games (WS-Grp-Ix)      to  WS-Rpt-Games.
061200     move     WS-Gp-Pass-Avg (WS-Grp-Ix)    to  WS-Rpt-Pass-Avg.
061300     move     WS-Gp-Rush-Avg (WS-Grp-Ix)    to  WS-Rpt-Rush-Avg.
061400     move     WS-Gp-Sacks (WS-Grp-Ix)       to  WS-Rpt-Sacks.
061500     move     WS-Gp-Pass-Tds (WS-Grp-Ix)    to  WS-Rpt-Pass-Tds.
061600     move     WS-Gp-Rush-Tds (WS-Grp-Ix)    to  WS-Rpt-Rush-Tds.
061700     move     WS-Gp-Pass-Rank (WS-Grp-Ix)   to  WS-Rpt-Pass-Rank.
061800     move     WS-Gp-Rush-Rank (WS-Grp-Ix)   to  WS-Rpt-Rush-Rank.
061900*
062000     move     spaces  to  NF-Defense-Summary-Record.
062100     move     WS-Gp-Team (WS-Grp-Ix)       to  Dsm-Team.
062200     move     WS-Gp-Season (WS-Grp-Ix)     to  Dsm-Season.
062300     move     WS-Gp-Games (WS-Grp-Ix)      to  Dsm-Games.
062400     move     WS-Gp-Pass-Avg (WS-Grp-Ix)    to  Dsm-Pass-Yds-Avg.
062500     move     WS-Gp-Rush-Avg (WS-Grp-Ix)    to  Dsm-Rush-Yds-Avg.
062600     move     WS-Gp-Sacks (WS-Grp-Ix)       to  Dsm-Sacks.
062700     move     WS-Gp-Pass-Tds (WS-Grp-Ix)    to  Dsm-Pass-Tds.
062800     move     WS-Gp-Rush-Tds (WS-Grp-Ix)    to  Dsm-Rush-Tds.
062900     move     WS-Gp-Latest-Week (WS-Grp-Ix) to  Dsm-Latest-Week.
063000     move     WS-Gp-Pass-Rank (WS-Grp-Ix)   to  Dsm-Pass-Rank.
063100     move     WS-Gp-Rush-Rank (WS-Grp-Ix)   to  Dsm-Rush-Rank.
063200     write    NF-Defense-Summary-Record.
063300*
063400     generate Rpt-Detail.
063500*
063600     add      1  to  WS-Grp-Ix.
063700     go       to  aa090-Loop.
063800*
063900 aa090-Exit.  exit section.
064000*
064100 zz090-Find-Season-Week           section.
064200*************************************
064300*
064400     move     zero  to  WS-Rpt-Season-Wk.
064500     move     1     to  WS-Sn-Ix.
064600 zz090-Loop.
064700     if       WS-Sn-Ix > WS-Season-Count
064800              go to zz090-Exit.
064900     if       WS-Sn-Season (WS-Sn-Ix) = WS-Rpt-Season
065000              move WS-Sn-Latest-Week (WS-Sn-Ix)  to  WS-Rpt-Season-Wk
065100              go to zz090-Exit.
065200     add      1  to  WS-Sn-Ix.
065300     go       to  zz090-Loop.
065400*
065500 zz090-Exit.  exit section.
065600*
