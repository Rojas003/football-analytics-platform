000100*******************************************
000200*                                          *
000300*  Record Definition For Player Life       *
000400*          Event File                      *
000500*     Uses Evt-Plr-No + Evt-Date as key     *
000600*******************************************
000700*  File size 110 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 05/11/25 nfa - Created.
001200* 22/11/25 nfa - Added Evt-Polarity, was implied in Evt-Category only.
001300* 03/12/25 jqd - 88s added for the fixed 5 event types on Evt-Type.
001400*
001500 01  NF-Event-Record.
001600     03  Evt-Plr-No            pic 9(6).
001700*        one of BIRTH, MARRIAGE, INJURY, FAMILY, CONTRACT
001800     03  Evt-Type              pic x(12).
001900         88  Evt-Is-Birth          value "BIRTH".
002000         88  Evt-Is-Marriage       value "MARRIAGE".
002100         88  Evt-Is-Injury         value "INJURY".
002200         88  Evt-Is-Family         value "FAMILY".
002300         88  Evt-Is-Contract       value "CONTRACT".
002400*        POSITIVE or NEGATIVE
002500     03  Evt-Polarity          pic x(8).
002600         88  Evt-Is-Positive       value "POSITIVE".
002700         88  Evt-Is-Negative       value "NEGATIVE".
002800*        free text category label
002900     03  Evt-Category          pic x(20).
003000*        event date, ccyymmdd
003100     03  Evt-Date              pic 9(8).
003200     03  Evt-Desc              pic x(50).
003300     03  filler                pic x(6).
003400*
