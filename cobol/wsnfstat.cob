000100*******************************************
000200*                                          *
000300*  Record Definition For Player Game       *
000400*       Statistics File                    *
000500*     Uses Stg-Plr-No + Stg-Game-Date       *
000600*           as key                          *
000700*******************************************
000800*  File size 60 bytes.
000900*
001000* 04/11/25 nfa - Created.
001100* 21/11/25 nfa - Stg-Fantasy-Pts chgd to comp-3 to match Pay style.
001200* 08/12/25 jqd - Added Stg-Targets, was missing from first cut.
001300*
001400 01  NF-Stats-Record.
001500     03  Stg-Plr-No            pic 9(6).
001600*        game date, ccyymmdd
001700     03  Stg-Game-Date         pic 9(8).
001800     03  Stg-Pass-Yds          pic s9(4).
001900     03  Stg-Pass-Tds          pic s9(2).
002000     03  Stg-Interceptions     pic s9(2).
002100     03  Stg-Completions       pic s9(3).
002200     03  Stg-Pass-Att          pic s9(3).
002300     03  Stg-Rush-Yds          pic s9(4).
002400     03  Stg-Rush-Tds          pic s9(2).
002500     03  Stg-Carries           pic s9(3).
002600     03  Stg-Receptions        pic s9(3).
002700     03  Stg-Rec-Yds           pic s9(4).
002800     03  Stg-Rec-Tds           pic s9(2).
002900     03  Stg-Targets           pic s9(3).
003000     03  Stg-Fumbles           pic s9(2).
003100*        ppr fantasy points, 2 decimals, per nf100
003200     03  Stg-Fantasy-Pts       pic s9(3)v99  comp-3.
003300     03  filler                pic x(6).
003400*
