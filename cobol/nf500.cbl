000100*****************************************************************
000200*                                                               *
000300*                Matchup Prediction Engine                      *
000400*                                                               *
000500*        For every Upcoming-Game row, projects the player's     *
000600*        receiving or rushing yards for that game from their     *
000700*        season form, nudges the number for recent life events   *
000800*        and for the opponent's defense rank, notes whether       *
000900*        head-to-head history against this opponent runs hot     *
001000*        or cold, and turns the result into an over/under call   *
001100*        against whatever prop line was supplied.                *
001200*                                                               *
001300*****************************************************************
001400*
001500 identification          division.
001600*===============================
001700*
001800 program-id.              nf500.
001900 author.                  Nigel F Ashworth MBCS, FIDPM.
002000 installation.            Applewood Sports Analytics.
002100 date-written.            11/11/1988.
002200 date-compiled.
002300 security.                Company Confidential - Internal Use Only.
002400*
002500*    Remarks.             Event, Stats, Defense and Vs-Team files
002600*                         are all loaded whole into memory tables
002700*                         once at start-up, same as nf300/nf400 -
002800*                         one Upcoming-Game row can need to probe
002900*                         any of the four, and re-reading any of
003000*                         them from disk per game would mean
003100*                         re-reading the lot once per game anyway.
003200*
003300*    Called modules.      nf120 (date to Julian day number).
003400*
003500*    Files used.          Player file     - input.
003600*                         Upcoming file   - input.
003700*                         Event file      - input.
003800*                         Stats file      - input.
003900*                         Defense file    - input.
004000*                         Vs-Team file    - input.
004100*                         Prediction file - output (extend).
004200*
004300* Changes:
004400* 11/11/88 vbm - 1.0.00 Created.                                    1.0.00
004500* 26/02/93 vbm -        Head-to-head Vs-Team lookup changed to an    .
004600*                       in-memory table search, was a nested        .
004700*                       sequential re-read of the file per game.     .
004800* 08/09/97 khb -        Re-linked after the compiler upgrade, no    .
004900*                       source change.                              .
005000* 14/12/98 khb -        Y2K sweep - Upcoming-Game and Stats date    .
005100*                       fields both confirmed 4-digit year already. .
005200* 30/03/06 dsp -        Prediction file re-pointed at the new       .
005300*                       extend-mode allocation, same as nf300's.    .
005400* 06/06/14 ljw -        Confidence working field widened to         .
005500*                       COMP-3 with an extra decimal place.          .
005600* 27/11/25 nfa -    .01 Opponent adjustment was reading pass rank  CR-1063
005700*                       for every position - fixed to use rush     CR-1063
005800*                      rank for anyone not WR/TE.                  CR-1063
005900* 19/12/25 jqd -    .02 Cross-season discount added - betting desk  1.0.02
006000*                       asked why a rookie's week 1 projection was  1.0.02
006100*                       using confidence built off last year's gam  1.0.02
006200* 22/01/26 nfa -    .03 Confidence truncated with integer division  1.0.03
006300*                       not rounded - analysis desk wants it        1.0.03
006400*                       truncated, we had ROUNDED by mistake.       1.0.03
006500* 03/02/26 jqd -    .04 Tough/favorable matchup label added off    CR-1089
006600*                       the defense rank - analysis desk had the   CR-1089
006700*                       strong/struggles h2h note but nothing      CR-1089
006800*                       equivalent for the rank itself.            CR-1089
006900*                                                    Ref CR-1089.  CR-1089
007000*
007100*****************************************************************
007200*
007300 environment             division.
007400*===============================
007500*
007600 configuration           section.
007700 special-names.
007800     C01 is TOP-OF-FORM.
007900*
008000 input-output            section.
008100 file-control.
008200     select   Player-File    assign       Player-File-Name
008300              organization  line sequential
008400              status        Player-Status.
008500*
008600     select   Upcoming-File  assign       Upcoming-File-Name
008700              organization  line sequential
008800              status        Upcoming-Status.
008900*
009000     select   Event-File     assign       Event-File-Name
009100              organization  line sequential
009200              status        Event-Status.
009300*
009400     select   Stats-File     assign       Stats-File-Name
009500              organization  line sequential
009600              status        Stats-Status.
009700*
009800     select   Defense-File   assign       Defense-File-Name
009900              organization  line sequential
010000              status        Defense-Status.
010100*
010200     select   Vsteam-File    assign       Vsteam-File-Name
010300              organization  line sequential
010400              status        Vsteam-Status.
010500*
010600     select   Predict-File   assign       Predict-File-Name
010700              organization  line sequential
010800              status        Predict-Status.
010900*
011000 data                    division.
011100*===============================
011200*
011300 file section.
011400*
011500 fd  Player-File.
011600     copy "wsnfplr.cob".
011700*
011800 fd  Upcoming-File.
011900     copy "wsnfupg.cob".
012000*
012100 fd  Event-File.
012200     copy "wsnfevt.cob".
012300*
012400 fd  Stats-File.
012500     copy "wsnfstat.cob".
012600*
012700 fd  Defense-File.
012800     copy "wsnfdef.cob".
012900*
013000 fd  Vsteam-File.
013100     copy "wsnfvst.cob".
013200*
013300 fd  Predict-File.
013400     copy "wsnfprd.cob".
013500*
013600 working-storage         section.
013700*-----------------------
013800 77  Prog-Name            pic x(17)  value "NF500 (1.0.04)".
013900*
014000 01  WS-Data.
014100     03  Player-Status        pic xx        value zero.
014200     03  Upcoming-Status      pic xx        value zero.
014300     03  Event-Status         pic xx        value zero.
014400     03  Stats-Status         pic xx        value zero.
014500     03  Defense-Status       pic xx        value zero.
014600     03  Vsteam-Status        pic xx        value zero.
014700     03  Predict-Status       pic xx        value zero.
014800     03  Player-File-Name     pic x(16)     value "NFPLR01".
014900     03  Upcoming-File-Name   pic x(16)     value "NFUPG01".
015000     03  Event-File-Name      pic x(16)     value "NFEVT01".
015100     03  Stats-File-Name      pic x(16)     value "NFSTG01".
015200     03  Defense-File-Name    pic x(16)     value "NFDEF01".
015300     03  Vsteam-File-Name     pic x(16)     value "NFVST01".
015400     03  Predict-File-Name    pic x(16)     value "NFPRD01".
015500*
015600     03  WS-Player-Count      binary-long   unsigned value zero.
015700     03  WS-Event-Count       binary-long   unsigned value zero.
015800     03  WS-Stats-Count       binary-long   unsigned value zero.
015900     03  WS-Defense-Count     binary-long   unsigned value zero.
016000     03  WS-Vsteam-Count      binary-long   unsigned value zero.
016100     03  WS-Recs-Written      binary-long   unsigned value zero.
016200*
016300     03  WS-Pl-Ix             binary-long   unsigned value zero.
016400     03  WS-Ev-Ix             binary-long   unsigned value zero.
016500     03  WS-St-Ix             binary-long   unsigned value zero.
016600     03  WS-Df-Ix             binary-long   unsigned value zero.
016700     03  WS-Vt-Ix             binary-long   unsigned value zero.
016800*
016900     03  WS-Cur-Plr-No        pic 9(6)      value zero.
017000     03  WS-Cur-Pos           pic x(3)      value spaces.
017100         88  WS-Cur-Pos-Receiver  value "WR" "TE".
017200     03  filler               pic x(3).
017300*
017400*  Edited/numeric pair for the one out-of-range trace message -
017500*  same trick the rest of the suite uses for its own warnings.
017600*
017700 01  WS-Trace-Wk-Edit         pic zz9.
017800 01  WS-Trace-Wk-Num  redefines WS-Trace-Wk-Edit
017900                          pic 999.
018000*
018100*  One row per player-file line, loaded once at start-up - only
018200*  the position code is needed off the master record, everything
018300*  else this program cares about lives on the other four files.
018400*
018500 01  WS-Player-Table.
018600     03  WS-Pl-Entry          occurs 300.
018700         05  WS-Pl-Plr-No         pic 9(6).
018800         05  WS-Pl-Pos            pic x(3).
018900*
019000*  One row per upcoming-game line - read and processed one at a
019100*  time rather than table-loaded, since each row drives its own
019200*  whole pass over the other four tables and nothing downstream
019300*  needs to see more than one row at once.
019400*
019500 01  WS-Game-Area.
019600     03  WS-Gm-Plr-No         pic 9(6).
019700     03  WS-Gm-Date           pic 9(8).
019800     03  WS-Gm-Opponent       pic x(3).
019900     03  WS-Gm-Week           pic 9(2).
020000     03  WS-Gm-Season         pic 9(4).
020100     03  WS-Gm-Prop-Rec-Yds   pic s9(3)v9   comp-3.
020200     03  WS-Gm-Prop-Rush-Yds  pic s9(3)v9   comp-3.
020300     03  filler               pic x(3).
020400*
020500*  One row per life-event line, loaded once at start-up - same
020600*  layout nf300 uses, with the date kept on the table row itself
020700*  rather than a separate Julian column, since nf500 only ever
020800*  needs one Julian difference per row and computes it in place.
020900*
021000 01  WS-Event-Table.
021100     03  WS-Event-Entry       occurs 2000.
021200         05  WS-Ev-Plr-No         pic 9(6).
021300         05  WS-Ev-Polarity       pic x(8).
021400         05  WS-Ev-Date           pic 9(8).
021500*
021600*  One row per stats-file line, loaded once at start-up - kept
021700*  wide enough to cover both the receiving and the rushing side
021800*  of the base-projection formula, since the position code on
021900*  the game row decides which column is used at compute time.
022000*
022100 01  WS-Stats-Table.
022200     03  WS-Stats-Entry       occurs 5000.
022300         05  WS-St-Plr-No         pic 9(6).
022400         05  WS-St-Game-Date      pic 9(8).
022500         05  WS-St-Rec-Yds        pic s9(4).
022600         05  WS-St-Rush-Yds       pic s9(4).
022700*
022800*  One row per defense-file line, loaded once at start-up.
022900*
023000 01  WS-Defense-Table.
023100     03  WS-Df-Entry          occurs 1000.
023200         05  WS-Df-Team           pic x(3).
023300         05  WS-Df-Season         pic 9(4).
023400         05  WS-Df-Week           pic 9(2).
023500         05  WS-Df-Pass-Rank      pic 9(2).
023600         05  WS-Df-Rush-Rank      pic 9(2).
023700*
023800*  One row per vs-team-file line, loaded once at start-up.
023900*
024000 01  WS-Vsteam-Table.
024100     03  WS-Vt-Entry          occurs 3000.
024200         05  WS-Vt-Plr-No         pic 9(6).
024300         05  WS-Vt-Opponent       pic x(3).
024400         05  WS-Vt-Rec-Yds        pic s9(4).
024500         05  WS-Vt-Rush-Yds       pic s9(4).
024600*
024700*  Base/event/opponent/final projection and all the running
024800*  sums the seven-step recipe needs along the way.
024900*
025000 01  WS-Proj-Calc.
025100     03  WS-Sum-Rec-Yds       pic s9(6)      comp-3.
025200     03  WS-Sum-Rush-Yds      pic s9(6)      comp-3.
025300     03  WS-Games-Found       binary-short   unsigned value zero.
025400     03  WS-Base-Proj         pic s9(3)v9    comp-3.
025500     03  WS-Impact-Fraction   pic s9v99      comp-3.
025600     03  WS-Event-Adj         pic s9(3)v99   comp-3.
025700     03  WS-Df-Rank           pic 9(2)       value zero.
025800     03  WS-Df-Multiplier     pic s9v9(4)    comp-3.
025900     03  WS-Opp-Adj           pic s9(3)v99   comp-3.
026000     03  WS-Final-Proj        pic s9(3)v9    comp-3.
026100     03  WS-H2h-Sum           pic s9(6)      comp-3.
026200     03  WS-H2h-Count         binary-short   unsigned value zero.
026300     03  WS-H2h-Mean          pic s9(3)v9    comp-3.
026400     03  WS-Prop-Line         pic s9(3)v9    comp-3.
026500     03  WS-Diff              pic s9(3)v9    comp-3.
026600     03  WS-Confidence        pic 9(3)       value zero.
026700     03  filler               pic x(3).
026800*
026900*  Julian day numbers for the game date and the current event
027000*  being tested against it - nf120 supplies the conversion,
027100*  this program only ever compares and subtracts the result.
027200*
027300 01  WS-Date-Work.
027400     03  WS-Jul-Game          binary-long    value zero.
027500     03  WS-Jul-Event         binary-long    value zero.
027600     03  WS-Day-Diff          binary-long    value zero.
027700     03  filler               pic x(4).
027800*
027900*  Year of the player's earliest stats row, set the first time
028000*  a matching row is seen and never overwritten after that -
028100*  the cross-season discount compares this against the season
028200*  on the upcoming-game row.
028300*
028400 01  WS-First-Stat-Year       pic 9(4)   value zero.
028500*
028600*  Sanity check on the chaining parameter - same idea nf200 and
028700*  nf300 use on their own season parameter.
028800*
028900 01  WS-Season-Check.
029000     03  WS-Season-Num        pic 9(4)   value zero.
029100 01  WS-Season-Check-Redef  redefines WS-Season-Check.
029200     03  WS-Season-Century    pic 99.
029300     03  WS-Season-Yy         pic 99.
029400*
029500*  Edited/numeric pair for the defense-rank out-of-range trace
029600*  message - a rank outside 1-32 means the Defense file row was
029700*  built wrong upstream, not that the league re-sized itself.
029800*
029900 01  WS-Trace-Rank-Edit       pic z9.
030000 01  WS-Trace-Rank-Num  redefines WS-Trace-Rank-Edit
030100                          pic 99.
030200*
030300*  Flags carried through the seven steps - whether a recent
030400*  event was found, whether a defense row was found, whether
030500*  head-to-head history exists, and whether the cross-season
030600*  discount applies.
030700*
030800 01  WS-Flags.
030900     03  WS-Recent-Event-Flag     pic x      value "N".
031000         88  WS-Recent-Event-Found    value "Y".
031100     03  WS-Defense-Found-Flag    pic x      value "N".
031200         88  WS-Defense-Found         value "Y".
031300     03  WS-H2h-Found-Flag        pic x      value "N".
031400         88  WS-H2h-Found             value "Y".
031500     03  WS-Cross-Season-Flag     pic x      value "N".
031600         88  WS-Cross-Season           value "Y".
031700     03  WS-Has-Stats-Flag        pic x      value "N".
031800         88  WS-Has-Stats              value "Y".
031900     03  filler                   pic x(3).
032000*
032100 linkage                 section.
032200*==============
032300*
032400 01  LK-Season                pic 9(4).
032500*
032600 procedure  division chaining LK-Season.
032700*========================================
032800*
032900 aa000-Main               section.
033000***********************************
033100*
033200     move     LK-Season  to  WS-Season-Num.
033300     if       WS-Season-Century not = 19 and WS-Season-Century not = 20
033400             display "NF503 Warning - suspect season year " LK-Season.
033500*
033600     open     input   Player-File  Event-File  Stats-File
033700                       Defense-File  Vsteam-File  Upcoming-File.
033800     if       Player-Status not = "00" or Event-Status not = "00"
033900              or Stats-Status not = "00" or Defense-Status not = "00"
034000              or Vsteam-Status not = "00" or Upcoming-Status not = "00"
034100              display "NF501 Unable to open an input file - "
034200                      Player-Status " / " Event-Status " / "
034300                      Stats-Status " / "
034400                      Defense-Status " / " Vsteam-Status " / "
034500                      Upcoming-Status
034600              goback.
034700*
034800     open     extend  Predict-File.
034900     if       Predict-Status = "05" or "35"
035000              open  output  Predict-File.
035100     if       Predict-Status not = "00"
035200             display "NF502 Unable to open Prediction file, status "
035300                      Predict-Status
035400              close Player-File Event-File Stats-File Defense-File
035500                    Vsteam-File Upcoming-File
035600              goback.
035700*
035800     perform  aa005-Load-Players.
035900     perform  aa010-Load-Events.
036000     perform  aa015-Load-Stats.
036100     perform  aa020-Load-Defense.
036200     perform  aa025-Load-Vsteam.
036300*
036400     perform  aa050-Score-Matchups.
036500*
036600     close    Player-File  Event-File  Stats-File  Defense-File
036700               Vsteam-File  Upcoming-File  Predict-File.
036800*
036900     display  "NF500 Complete - predictions written " WS-Recs-Written.
037000*
037100     goback.
037200*
037300 aa000-Exit.  exit section.
037400*
037500 aa005-Load-Players           section.
037600*************************************
037700*
037800     move     zero  to  WS-Player-Count.
037900*
038000 aa005-Load-Loop.
038100     read     Player-File  at end
038200              go to aa005-Exit.
038300     add      1  to  WS-Player-Count.
038400     move     Plr-No    to  WS-Pl-Plr-No (WS-Player-Count).
038500     move     Plr-Pos   to  WS-Pl-Pos (WS-Player-Count).
038600     go       to  aa005-Load-Loop.
038700*
038800 aa005-Exit.  exit section.
038900*
039000 aa010-Load-Events            section.
039100*************************************
039200*
039300     move     zero  to  WS-Event-Count.
039400*
039500 aa010-Load-Loop.
039600     read     Event-File  at end
039700              go to aa010-Exit.
039800     add      1  to  WS-Event-Count.
039900     move     Evt-Plr-No      to  WS-Ev-Plr-No (WS-Event-Count).
040000     move     Evt-Polarity    to  WS-Ev-Polarity (WS-Event-Count).
040100     move     Evt-Date        to  WS-Ev-Date (WS-Event-Count).
040200     go       to  aa010-Load-Loop.
040300*
040400 aa010-Exit.  exit section.
040500*
040600 aa015-Load-Stats             section.
040700*************************************
040800*
040900     move     zero  to  WS-Stats-Count.
041000*
041100 aa015-Load-Loop.
041200     read     Stats-File  at end
041300              go to aa015-Exit.
041400     add      1  to  WS-Stats-Count.
041500     move     Stg-Plr-No      to  WS-St-Plr-No (WS-Stats-Count).
041600     move     Stg-Game-Date   to  WS-St-Game-Date (WS-Stats-Count).
041700     move     Stg-Rec-Yds     to  WS-St-Rec-Yds (WS-Stats-Count).
041800     move     Stg-Rush-Yds    to  WS-St-Rush-Yds (WS-Stats-Count).
041900     go       to  aa015-Load-Loop.
042000*
042100 aa015-Exit.  exit section.
042200*
042300 aa020-Load-Defense           section.
042400*************************************
042500*
042600     move     zero  to  WS-Defense-Count.
042700*
042800 aa020-Load-Loop.
042900     read     Defense-File  at end
043000              go to aa020-Exit.
043100     add      1  to  WS-Defense-Count.
043200     move     Dfs-Team        to  WS-Df-Team (WS-Defense-Count).
043300     move     Dfs-Season      to  WS-Df-Season (WS-Defense-Count).
043400     move     Dfs-Week        to  WS-Df-Week (WS-Defense-Count).
043500     move     Dfs-Pass-Rank   to  WS-Df-Pass-Rank (WS-Defense-Count).
043600     move     Dfs-Rush-Rank   to  WS-Df-Rush-Rank (WS-Defense-Count).
043700     go       to  aa020-Load-Loop.
043800*
043900 aa020-Exit.  exit section.
044000*
044100 aa025-Load-Vsteam            section.
044200*************************************
044300*
044400     move     zero  to  WS-Vsteam-Count.
044500*
044600 aa025-Load-Loop.
044700     read     Vsteam-File  at end
044800              go to aa025-Exit.
044900     add      1  to  WS-Vsteam-Count.
045000     move     Vst-Plr-No      to  WS-Vt-Plr-No (WS-Vsteam-Count).
045100     move     Vst-Opponent    to  WS-Vt-Opponent (WS-Vsteam-Count).
045200     move     Vst-Rec-Yds     to  WS-Vt-Rec-Yds (WS-Vsteam-Count).
045300     move     Vst-Rush-Yds    to  WS-Vt-Rush-Yds (WS-Vsteam-Count).
045400     go       to  aa025-Load-Loop.
045500*
045600 aa025-Exit.  exit section.
045700*
045800 aa050-Score-Matchups         section.
045900*************************************
046000*
046100*  One pass, straight through the Upcoming file - each row is
046200*  scored and written before the next row is read, there is no
046300*  need to hold more than one game in memory at a time.
046400*
046500 aa050-Read-Loop.
046600     read     Upcoming-File  at end
046700              go to aa050-Exit.
046800*
046900     move     Upg-Plr-No           to  WS-Gm-Plr-No  WS-Cur-Plr-No.
047000     move     Upg-Game-Date        to  WS-Gm-Date.
047100     move     Upg-Opponent         to  WS-Gm-Opponent.
047200     move     Upg-Week             to  WS-Gm-Week.
047300     move     Upg-Season           to  WS-Gm-Season.
047400     move     Upg-Prop-Rec-Yds     to  WS-Gm-Prop-Rec-Yds.
047500     move     Upg-Prop-Rush-Yds    to  WS-Gm-Prop-Rush-Yds.
047600*
047700     move     zero  to  WS-Trace-Wk-Num.
047800     move     WS-Gm-Week  to  WS-Trace-Wk-Num.
047900     if       WS-Gm-Week < 1 or WS-Gm-Week > 22
048000             display "NF505 Warning - suspect week number on"
048100                      " upcoming game - " WS-Trace-Wk-Edit.
048200*
048300     perform  zz050-Find-Position.
048400     perform  zz055-Compute-Base-Projection.
048500*
048600     if       not WS-Has-Stats
048700              perform zz090-Write-Zero-Prediction
048800              go to aa050-Read-Loop.
048900*
049000     call     "nf120"  using WS-Gm-Date  WS-Jul-Game.
049100*
049200     perform  zz060-Event-Adjustment.
049300     perform  zz065-Opponent-Adjustment.
049400     perform  zz070-Head-To-Head.
049500*
049600     compute  WS-Final-Proj rounded =
049700              WS-Base-Proj + WS-Event-Adj + WS-Opp-Adj.
049800*
049900     perform  zz080-Confidence-And-Reco.
050000     perform  zz085-Cross-Season-Check.
050100     perform  zz090-Write-Prediction.
050200*
050300     go       to  aa050-Read-Loop.
050400*
050500 aa050-Exit.  exit section.
050600*
050700 zz050-Find-Position          section.
050800*************************************
050900*
051000*  Position code is not carried on the Upcoming-Game row, so
051100*  the player master is searched for it - a player not found
051200*  on the master is treated as a non-receiver, the same safe
051300*  default the rest of the suite falls back to on a missing
051400*  lookup.
051500*
051600     move     "RB"  to  WS-Cur-Pos.
051700     move     1     to  WS-Pl-Ix.
051800*
051900 zz050-Loop.
052000     if       WS-Pl-Ix > WS-Player-Count
052100              go to zz050-Exit.
052200     if       WS-Pl-Plr-No (WS-Pl-Ix) = WS-Gm-Plr-No
052300              move WS-Pl-Pos (WS-Pl-Ix)  to  WS-Cur-Pos
052400              go to zz050-Exit.
052500     add      1  to  WS-Pl-Ix.
052600     go       to  zz050-Loop.
052700*
052800 zz050-Exit.  exit section.
052900*
053000 zz055-Compute-Base-Projection section.
053100*************************************
053200*
053300*  Step 1/2 - mean receiving yards per game for WR/TE, mean
053400*  rushing yards per game for anyone else.  Also records the
053500*  player's earliest stat-file game year for the cross-season
053600*  discount in zz085, and the game count for the confidence
053700*  bonus in zz080.
053800*
053900     move     zero  to  WS-Sum-Rec-Yds  WS-Sum-Rush-Yds.
054000     move     zero  to  WS-Games-Found.
054100     move     zero  to  WS-First-Stat-Year.
054200     move     "N"   to  WS-Has-Stats-Flag.
054300     move     1     to  WS-St-Ix.
054400*
054500 zz055-Loop.
054600     if       WS-St-Ix > WS-Stats-Count
054700              go to zz055-Decide.
054800     if       WS-St-Plr-No (WS-St-Ix) not = WS-Gm-Plr-No
054900              go to zz055-Next.
055000*
055100     move     "Y"  to  WS-Has-Stats-Flag.
055200     add      1    to  WS-Games-Found.
055300     add      WS-St-Rec-Yds (WS-St-Ix)   to  WS-Sum-Rec-Yds.
055400     add      WS-St-Rush-Yds (WS-St-Ix)  to  WS-Sum-Rush-Yds.
055500*
055600     if       WS-First-Stat-Year = zero
055700              divide WS-St-Game-Date (WS-St-Ix) by 10000
055800                     giving WS-First-Stat-Year.
055900*
056000 zz055-Next.
056100     add      1  to  WS-St-Ix.
056200     go       to  zz055-Loop.
056300*
056400 zz055-Decide.
056500     move     zero  to  WS-Base-Proj.
056600     if       not WS-Has-Stats
056700              exit section.
056800*
056900     if       WS-Cur-Pos-Receiver
057000              compute WS-Base-Proj rounded =
057100                      WS-Sum-Rec-Yds / WS-Games-Found
057200     else
057300              compute WS-Base-Proj rounded =
057400                      WS-Sum-Rush-Yds / WS-Games-Found.
057500*
057600     exit     section.
057700*
057800 zz060-Event-Adjustment        section.
057900*************************************
058000*
058100*  Step 3 - every event whose day gap against the game date
058200*  falls in [0,7] inclusive adds or subtracts from the impact
058300*  fraction, then the fraction is applied once against the
058400*  base projection at the end of the scan.
058500*
058600     move     zero  to  WS-Impact-Fraction.
058700     move     "N"   to  WS-Recent-Event-Flag.
058800     move     1     to  WS-Ev-Ix.
058900*
059000 zz060-Loop.
059100     if       WS-Ev-Ix > WS-Event-Count
059200              go to zz060-Apply.
059300     if       WS-Ev-Plr-No (WS-Ev-Ix) not = WS-Gm-Plr-No
059400              go to zz060-Next.
059500*
059600     call     "nf120"  using WS-Ev-Date (WS-Ev-Ix)  WS-Jul-Event.
059700     compute  WS-Day-Diff = WS-Jul-Game - WS-Jul-Event.
059800     if       WS-Day-Diff < 0 or WS-Day-Diff > 7
059900              go to zz060-Next.
060000*
060100     move     "Y"  to  WS-Recent-Event-Flag.
060200     if       WS-Ev-Polarity (WS-Ev-Ix) = "POSITIVE"
060300              compute WS-Impact-Fraction = WS-Impact-Fraction + 0.12
060400     else
060500              compute WS-Impact-Fraction = WS-Impact-Fraction - 0.08.
060600*
060700 zz060-Next.
060800     add      1  to  WS-Ev-Ix.
060900     go       to  zz060-Loop.
061000*
061100 zz060-Apply.
061200     compute  WS-Event-Adj rounded = WS-Base-Proj * WS-Impact-Fraction.
061300*
061400     exit     section.
061500*
061600 zz065-Opponent-Adjustment     section.
061700*************************************
061800*
061900*  Step 4 - Defense file is keyed on team+season+week, matched
062000*  against the opponent/season/week carried on the game row.
062100*  Pass-defense rank drives WR/TE, rush-defense rank everyone
062200*  else - see the 27/11/25 change-log note, this used to always
062300*  read the pass rank.
062400*
062500     move     zero  to  WS-Opp-Adj.
062600     move     zero  to  WS-Df-Rank.
062700     move     "N"   to  WS-Defense-Found-Flag.
062800     move     1     to  WS-Df-Ix.
062900*
063000 zz065-Loop.
063100     if       WS-Df-Ix > WS-Defense-Count
063200              go to zz065-Done.
063300     if       WS-Df-Team (WS-Df-Ix) = WS-Gm-Opponent
063400              and WS-Df-Season (WS-Df-Ix) = WS-Gm-Season
063500              and WS-Df-Week (WS-Df-Ix) = WS-Gm-Week
063600              go to zz065-Found.
063700     add      1  to  WS-Df-Ix.
063800     go       to  zz065-Loop.
063900*
064000 zz065-Found.
064100     move     "Y"  to  WS-Defense-Found-Flag.
064200*
064300 zz065-Done.
064400     if       not WS-Defense-Found
064500              exit section.
064600*
064700     if       WS-Cur-Pos-Receiver                                  CR-1063
064800              move WS-Df-Pass-Rank (WS-Df-Ix)  to  WS-Df-Rank      CR-1063
064900     else                                                          CR-1063
065000              move WS-Df-Rush-Rank (WS-Df-Ix)  to  WS-Df-Rank.     CR-1063
065100*
065200     if       WS-Df-Rank < 1 or WS-Df-Rank > 32
065300              move WS-Df-Rank to WS-Trace-Rank-Num
065400              display "NF509 Warning - defense rank outside 1-32 - "
065500                      WS-Trace-Rank-Edit.
065600*
065700     compute  WS-Df-Multiplier rounded =
065800              1 + ((WS-Df-Rank - 16) * 0.02).
065900     compute  WS-Opp-Adj rounded =
066000              WS-Base-Proj * (WS-Df-Multiplier - 1).
066100*
066200*  Matchup label is informational only, same basis as the h2h
066300*  strong/struggles note below - rank 1 is the stingiest defense
066400*  on file, rank 32 the most generous.
066500*
066600     if       WS-Df-Rank <= 10                                    CR-1089
066700              display "NF5010 " WS-Gm-Plr-No                      CR-1089
066800                      " tough matchup vs " WS-Gm-Opponent         CR-1089
066900     else                                                         CR-1089
067000        if    WS-Df-Rank >= 23                                    CR-1089
067100              display "NF5011 " WS-Gm-Plr-No                      CR-1089
067200                      " favorable matchup vs " WS-Gm-Opponent.    CR-1089
067300*
067400     exit     section.
067500*
067600 zz070-Head-To-Head            section.
067700*************************************
067800*
067900*  Step 5 - informational only, never touches the projection -
068000*  mean of receiving yards (WR/TE) or rushing yards (everyone
068100*  else) across every Vs-Team row on file for this player and
068200*  this opponent.
068300*
068400     move     zero  to  WS-H2h-Sum.
068500     move     zero  to  WS-H2h-Count.
068600     move     "N"   to  WS-H2h-Found-Flag.
068700     move     1     to  WS-Vt-Ix.
068800*
068900 zz070-Loop.
069000     if       WS-Vt-Ix > WS-Vsteam-Count
069100              go to zz070-Decide.
069200     if       WS-Vt-Plr-No (WS-Vt-Ix) not = WS-Gm-Plr-No
069300              or WS-Vt-Opponent (WS-Vt-Ix) not = WS-Gm-Opponent
069400              go to zz070-Next.
069500*
069600     move     "Y"  to  WS-H2h-Found-Flag.
069700     add      1    to  WS-H2h-Count.
069800     if       WS-Cur-Pos-Receiver
069900              add WS-Vt-Rec-Yds (WS-Vt-Ix)   to  WS-H2h-Sum
070000     else
070100              add WS-Vt-Rush-Yds (WS-Vt-Ix)  to  WS-H2h-Sum.
070200*
070300 zz070-Next.
070400     add      1  to  WS-Vt-Ix.
070500     go       to  zz070-Loop.
070600*
070700 zz070-Decide.
070800     move     zero  to  WS-H2h-Mean.
070900     if       WS-H2h-Found
071000              compute WS-H2h-Mean rounded =
071100                      WS-H2h-Sum / WS-H2h-Count.
071200*
071300*  The strong-history/struggles classification is informational
071400*  only - there is no output field for it on the Prediction
071500*  record, so nothing downstream reads WS-H2h-Mean past this
071600*  point other than the confidence-and-reco step checking that
071700*  the flag is on.  Left here, and not computed away, because
071800*  the analysis desk has asked for it to be surfaced on the
071900*  console log more than once.
072000*
072100     if       WS-H2h-Found
072200              if WS-H2h-Mean > (WS-Base-Proj * 1.15)
072300                       display "NF506 " WS-Cur-Plr-No
072400                              " strong head-to-head vs " WS-Gm-Opponent
072500              else
072600                 if WS-H2h-Mean < (WS-Base-Proj * 0.85)
072700                       display "NF507 " WS-Cur-Plr-No
072800                       " struggles h2h vs " WS-Gm-Opponent.
072900*
073000     exit     section.
073100*
073200 zz080-Confidence-And-Reco     section.
073300*************************************
073400*
073500*  Step 7/8 - confidence first, then the recommendation from
073600*  whichever prop line applies to this position.
073700*
073800     move     zero  to  WS-Confidence.
073900     if       WS-Recent-Event-Found
074000              add 25 to WS-Confidence.
074100     if       WS-Defense-Found
074200              add 35 to WS-Confidence.
074300     if       WS-H2h-Found
074400              add 20 to WS-Confidence.
074500     if       WS-Games-Found >= 5
074600              add 20 to WS-Confidence.
074700*
074800     if       WS-Cur-Pos-Receiver
074900              move WS-Gm-Prop-Rec-Yds   to  WS-Prop-Line
075000     else
075100              move WS-Gm-Prop-Rush-Yds  to  WS-Prop-Line.
075200*
075300     exit     section.
075400*
075500 zz085-Cross-Season-Check      section.
075600*************************************
075700*
075800*  Step 9 - confidence is truncated, not rounded, to 85% of
075900*  itself whenever the player's earliest stats-file year does
076000*  not match the season on the upcoming-game row.
076100*
076200     move     "N"  to  WS-Cross-Season-Flag.
076300     if       WS-Has-Stats and WS-First-Stat-Year not = WS-Gm-Season
076400              move "Y" to WS-Cross-Season-Flag
076500              compute WS-Confidence = (WS-Confidence * 85) / 100
076600             display "NF508 Warning - cross-season discount applied,"
076700                      " player " WS-Gm-Plr-No.
076800*
076900     exit     section.
077000*
077100 zz090-Write-Prediction        section.
077200*************************************
077300*
077400*  Step 8 recommendation - a zero/absent prop line always means
077500*  HOLD, whatever the diff between final projection and prop
077600*  would otherwise have said.
077700*
077800     move     spaces  to  NF-Prediction-Record.
077900     move     WS-Gm-Plr-No      to  Prd-Plr-No.
078000     move     WS-Gm-Opponent    to  Prd-Opponent.
078100     move     WS-Base-Proj      to  Prd-Base-Proj.
078200     move     WS-Event-Adj      to  Prd-Event-Adj.
078300     move     WS-Opp-Adj        to  Prd-Opp-Adj.
078400     move     WS-Final-Proj     to  Prd-Final-Proj.
078500     move     WS-Confidence     to  Prd-Confidence.
078600*
078700     if       WS-Prop-Line = zero
078800              move "HOLD        "  to  Prd-Recommendation
078900              go to zz090-Write.
079000*
079100     compute  WS-Diff rounded = WS-Final-Proj - WS-Prop-Line.
079200*
079300     if       WS-Diff >= 8 and WS-Confidence >= 60
079400              move "STRONG OVER "  to  Prd-Recommendation
079500     else
079600        if    WS-Diff >= 4
079700              move "LEAN OVER   "  to  Prd-Recommendation
079800        else
079900           if WS-Diff <= -8 and WS-Confidence >= 60
080000              move "STRONG UNDER"  to  Prd-Recommendation
080100           else
080200              if WS-Diff <= -4
080300                 move "LEAN UNDER  "  to  Prd-Recommendation
080400              else
080500                 move "HOLD        "  to  Prd-Recommendation.
080600*
080700 zz090-Write.
080800     write    NF-Prediction-Record.
080900     add      1  to  WS-Recs-Written.
081000*
081100     exit     section.
081200*
081300*  Step 1 edge case - no stats on file for this player at all,
081400*  everything goes out zero and the call is HOLD, no lookups
081500*  against the other three files are even attempted.
081600*
081700 zz090-Write-Zero-Prediction   section.
081800*************************************
081900*
082000     move     spaces        to  NF-Prediction-Record.
082100     move     WS-Gm-Plr-No  to  Prd-Plr-No.
082200     move     WS-Gm-Opponent to Prd-Opponent.
082300     move     zero          to  Prd-Base-Proj  Prd-Event-Adj
082400                                 Prd-Opp-Adj  Prd-Final-Proj
082500                                 Prd-Confidence.
082600     move     "HOLD        " to  Prd-Recommendation.
082700*
082800     write    NF-Prediction-Record.
082900     add      1  to  WS-Recs-Written.
083000*
083100     exit     section.
083200*
