000100*******************************************
000200*                                          *
000300* The league has one table of 32 teams     *
000400*   in fixed order, used only by nf200 to   *
000500*   generate the synthetic weekly defense   *
000600*   rows (real defense data, when it        *
000700*   exists, supersedes this table entirely  *
000800*   via the Defense file itself).           *
000900*                                          *
001000*  was 3 separate tables (AFC/NFC/dummy)    *
001100*  until 14/12/25 - now just the one, per   *
001200*  the note on the old LWT/SWT/CAL tax      *
001300*  tables this was copied from.             *
001400*******************************************
001500*
001600* 12/11/25 nfa - Created.
001700* 14/12/25 nfa - Collapsed 3 divisional tables into the 1 per
001800*                instruction left on the old LWT copybook.
001900*
002000 01  NF-Team-Table.
002100     03  NF-Team-Entry           occurs 32  indexed by NF-Team-Ix.
002200         05  NF-Tbl-Team-Abbr    pic x(3).
002300         05  NF-Tbl-Pass-Yds-Allow  pic s9(3)v9  comp-3.
002400         05  NF-Tbl-Rush-Yds-Allow  pic s9(3)v9  comp-3.
002500         05  NF-Tbl-Pass-Tds-Allow  pic s9(3).
002600         05  NF-Tbl-Rush-Tds-Allow  pic s9(3).
002700         05  NF-Tbl-Sacks           pic s9(3).
002800         05  NF-Tbl-Pass-Rank       pic 9(2).
002900         05  NF-Tbl-Rush-Rank       pic 9(2).
003000*
003100* Fixed league order - index 1 thru 32, used to build the rank-
003200* factor in nf200.  Laid out as 32 individual filler consts so
003300* each 3-char code can be VALUEd on its own line, then the whole
003400* block is re-viewed as one OCCURS 32 table below.
003500*
003600 01  NF-Team-Names-Table.
003700     03  filler  pic x(3)  value "ARI".
003800     03  filler  pic x(3)  value "ATL".
003900     03  filler  pic x(3)  value "BAL".
004000     03  filler  pic x(3)  value "BUF".
004100     03  filler  pic x(3)  value "CAR".
004200     03  filler  pic x(3)  value "CHI".
004300     03  filler  pic x(3)  value "CIN".
004400     03  filler  pic x(3)  value "CLE".
004500     03  filler  pic x(3)  value "DAL".
004600     03  filler  pic x(3)  value "DEN".
004700     03  filler  pic x(3)  value "DET".
004800     03  filler  pic x(3)  value "GB ".
004900     03  filler  pic x(3)  value "HOU".
005000     03  filler  pic x(3)  value "IND".
005100     03  filler  pic x(3)  value "JAX".
005200     03  filler  pic x(3)  value "KC ".
005300     03  filler  pic x(3)  value "LAC".
005400     03  filler  pic x(3)  value "LAR".
005500     03  filler  pic x(3)  value "LV ".
005600     03  filler  pic x(3)  value "MIA".
005700     03  filler  pic x(3)  value "MIN".
005800     03  filler  pic x(3)  value "NE ".
005900     03  filler  pic x(3)  value "NO ".
006000     03  filler  pic x(3)  value "NYG".
006100     03  filler  pic x(3)  value "NYJ".
006200     03  filler  pic x(3)  value "PHI".
006300     03  filler  pic x(3)  value "PIT".
006400     03  filler  pic x(3)  value "SEA".
006500     03  filler  pic x(3)  value "SF ".
006600     03  filler  pic x(3)  value "TB ".
006700     03  filler  pic x(3)  value "TEN".
006800     03  filler  pic x(3)  value "WAS".
006900 01  NF-Team-Names-Redefined redefines NF-Team-Names-Table.
007000     03  NF-Team-Name        pic x(3)  occurs 32.
007100*
