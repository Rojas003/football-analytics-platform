000100*****************************************************************
000200*                                                               *
000300*              Life-Event Correlation Engine                    *
000400*                                                               *
000500*        For every player who has at least one life event on   *
000600*        file, and for each of the five event types in turn,   *
000700*        compares fantasy-point form in the 30 days before      *
000800*        against the 30 days after, runs a two-sample t-test    *
000900*        and a Pearson correlation across the per-event window  *
001000*        means, and appends one row to the Correlation file.    *
001100*        Built the way build-cbasic reads its include file -    *
001200*        straight through, one table load then one pass.        *
001300*                                                               *
001400*****************************************************************
001500*
001600 identification          division.
001700*===============================
001800*
001900 program-id.              nf300.
002000 author.                  Nigel F Ashworth MBCS, FIDPM.
002100 installation.            Applewood Sports Analytics.
002200 date-written.            06/11/1986.
002300 date-compiled.
002400 security.                Company Confidential - Internal Use Only.
002500*
002600*    Remarks.             Event file and Stats file are both
002700*                         loaded whole into memory tables once,
002800*                         then searched player by player - the
002900*                         files are small enough for this shop's
003000*                         one league, and it avoids re-reading
003100*                         either file from disk per event.
003200*
003300*    Called modules.      nf120 (date to Julian day number).
003500*
003600*    Files used.          Event file    - input.
003700*                         Stats file     - input.
003800*                         Correlation file - output (extend).
003900*
004000* Changes:
004100* 06/11/86 vbm - 1.0.00 Created.                                    1.0.00
004200* 19/04/90 vbm -        Event-file table bumped from 300 to 600     .
004300*                       entries, the off-season trades were        .
004400*                       overrunning it.                             .
004500* 11/09/97 khb -        Re-linked after the compiler upgrade, no    .
004600*                       source change.                              .
004700* 02/12/98 khb -        Y2K sweep - Stats file feed date confirmed  .
004800*                       4-digit year, window arithmetic unaffected. .
004900* 25/06/05 dsp -        Correlation file re-pointed at the new      .
005000*                       extend-mode allocation, was full each       .
005100*                       season and needed re-initialising by hand.  .
005200* 14/10/12 ljw -        Pearson-r working fields widened to         .
005300*                       COMP-3 with two extra decimal places for     .
005400*                       the closer significance calls.              .
005500* 22/11/25 nfa -    .01 Window means now skipped when empty per     1.0.01
005600*                       the analysis team's instruction - we were   1.0.01
005700*                       appending zero and dragging the mean down.  1.0.01
005800* 09/12/25 jqd -    .02 P-value is a normal-tail approximation on  CR-1059
005900*                       the t statistic, not an exact Student's t  CR-1059
006000*                       integral - this compiler has no incomplete CR-1059
006100*                       beta function and we are not writing one.  CR-1059
006200*                       Close enough for flagging significance at  CR-1059
006300*                       the 0.05 line, which is all U1 is for.     CR-1059
006400*                                                    Ref CR-1059.  CR-1059
006500* 15/01/26 nfa -    .03 Pearson r forced to zero on a zero-         1.0.03
006600*                       variance window set instead of letting      1.0.03
006700*                       the divide blow up.                         1.0.03
006800* 05/02/26 jqd -    .04 Added the NF305 correlation log line -     CR-1093
006900*                       auditor could not find a per-analysis      CR-1093
007000*                       record anywhere, only the file and the     CR-1093
007100*                       grand-total trailer.        Ref CR-1093.   CR-1093
007150* 12/02/26 nfa -    .05 T-stat now degrees-of-freedom corrected    CR-1109
007250*                       before it goes into the normal-tail        CR-1109
007350*                       routine - the plain normal tail was        CR-1109
007450*                       flagging small-sample analyses significant CR-1109
007550*                       that a real Student's t would not have.    CR-1109
007650*                       Also dropped the call to nf125 from the    CR-1109
007750*                       header comment - it was never used, this   CR-1109
007850*                       program only ever compares Julian day      CR-1109
007950*                       numbers, never turns one back into a date. CR-1109
008050*                                                    Ref CR-1109.  CR-1109
008150*
008250*****************************************************************
008350*
008450 environment             division.
008550*===============================
008650*
008750 configuration           section.
008850 special-names.
008950     C01 is TOP-OF-FORM.
009050*
009150 input-output            section.
009250 file-control.
009350     select   Event-File   assign       Event-File-Name
009450              organization line sequential
009550              status       Event-Status.
009650*
009750     select   Stats-File   assign       Stats-File-Name
009850              organization line sequential
009950              status       Stats-Status.
010050*
010150     select   Correl-File  assign       Correl-File-Name
010250              organization line sequential
010350              status       Correl-Status.
010450*
010550 data                    division.
010650*===============================
010750*
010850 file section.
010950*
011050 fd  Event-File.
011150     copy "wsnfevt.cob".
011250*
011350 fd  Stats-File.
011450     copy "wsnfstat.cob".
011550*
011650 fd  Correl-File.
011750     copy "wsnfcor.cob".
011850*
011950 working-storage         section.
012050*-----------------------
012150 77  Prog-Name            pic x(17)  value "NF300 (1.0.05)".
012250*
012350 01  WS-Data.
012450     03  Event-Status         pic xx     value zero.
012550     03  Stats-Status         pic xx     value zero.
012650     03  Correl-Status        pic xx     value zero.
012750     03  Event-File-Name      pic x(16)  value "NFEVT01".
012850     03  Stats-File-Name      pic x(16)  value "NFSTG01".
012950     03  Correl-File-Name     pic x(16)  value "NFCOR01".
013050*
013150     03  WS-Event-Count       binary-long  unsigned value zero.
013250     03  WS-Stats-Count       binary-long  unsigned value zero.
013350     03  WS-Recs-Written      binary-long  unsigned value zero.
013450*
013550     03  WS-Ev-Ix             binary-long  unsigned value zero.
013650     03  WS-St-Ix             binary-long  unsigned value zero.
013750     03  WS-Type-Ix           binary-char  unsigned value zero.
013850     03  WS-Bf-Ix             binary-short unsigned value zero.
013950     03  WS-Af-Ix             binary-short unsigned value zero.
014050*
014150     03  WS-Cur-Plr-No        pic 9(6)     value zero.
014250     03  WS-Cur-Type          pic x(12)    value spaces.
014350     03  filler               pic x(2).
014450*
014550*  Sanity check on the chaining parameter - a season year with a
014650*  century that is not 19 or 20 means whatever called us built
014750*  its parameter area wrong, not that the league played in some
014850*  other era.
014950*
015050 01  WS-Season-Check.
015150     03  WS-Season-Num        pic 9(4)     value zero.
015250 01  WS-Season-Check-Redef  redefines WS-Season-Check.
015350     03  WS-Season-Century    pic 99.
015450     03  WS-Season-Yy         pic 99.
015550*
015650*  One row per event-file line, loaded once at start-up.
015750*
015850 01  WS-Event-Table.
015950     03  WS-Event-Entry       occurs 2000.
016050         05  WS-Ev-Plr-No         pic 9(6).
016150         05  WS-Ev-Type           pic x(12).
016250         05  WS-Ev-Polarity       pic x(8).
016350         05  WS-Ev-Date           pic 9(8).
016450*
016550*  One row per stats-file line, loaded once at start-up.
016650*
016750 01  WS-Stats-Table.
016850     03  WS-Stats-Entry       occurs 5000.
016950         05  WS-St-Plr-No         pic 9(6).
017050         05  WS-St-Game-Date      pic 9(8).
017150         05  WS-St-Fantasy-Pts    pic s9(3)v99  comp-3.
017250*
017350*  The 5 event types, in the fixed order the analysis is run in -
017450*  built the way the team names went into wsnftab, one filler
017550*  per value re-viewed as an occurs table.
017650*
017750 01  WS-Event-Type-List.
017850     03  filler  pic x(12)  value "BIRTH".
017950     03  filler  pic x(12)  value "MARRIAGE".
018050     03  filler  pic x(12)  value "INJURY".
018150     03  filler  pic x(12)  value "FAMILY".
018250     03  filler  pic x(12)  value "CONTRACT".
018350 01  WS-Event-Type-Redef  redefines WS-Event-Type-List.
018450     03  WS-Event-Type-Entry  pic x(12)  occurs 5.
018550*
018650*  Per-event-type before/after window-mean lists, rebuilt fresh
018750*  for every player/event-type pass.
018850*
018950 01  WS-Window-Lists.
019050     03  WS-Before-Count      binary-short unsigned value zero.
019150     03  WS-After-Count       binary-short unsigned value zero.
019250     03  WS-Before-List       occurs 60.
019350         05  WS-Before-Mean       pic s9(3)v99  comp-3.
019450     03  WS-After-List        occurs 60.
019550         05  WS-After-Mean        pic s9(3)v99  comp-3.
019650     03  filler               pic x(4).
019750*
019850*  Julian day numbers for the current event and its two window
019950*  boundaries - nf120 does the calendar math, this program only
020050*  ever compares and adds plain integers from there on.
020150*
020250 01  WS-Date-Work.
020350     03  WS-Jul-Event         binary-long  value zero.
020450     03  WS-Jul-Lo            binary-long  value zero.
020550     03  WS-Jul-Hi            binary-long  value zero.
020650     03  WS-Jul-Other         binary-long  value zero.
020750     03  filler               pic x(4).
020850*
020950*  Edited/numeric pair for the one trace line below, same trick
021050*  nf120 uses for its own out-of-range warning.
021150*
021250 01  WS-Trace-Jul-Edit        pic --(7)9.
021350 01  WS-Trace-Jul-Num  redefines WS-Trace-Jul-Edit
021450                          pic s9(8).
021550*
021650*  Window-mean scratch area, used by both the before and the
021750*  after scan since the two loops are otherwise identical.
021850*
021950 01  WS-Win-Calc.
022050     03  WS-Win-Sum           pic s9(6)v99  comp-3.
022150     03  WS-Win-Count         binary-short  value zero.
022250     03  WS-Win-Mean          pic s9(3)v99  comp-3.
022350     03  filler               pic x(2).
022450*
022550*  Accumulators for the t-test and the Pearson correlation -
022650*  kept in one block since both are derived off the same two
022750*  lists in the same pass.
022850*
022950 01  WS-Stat-Calc.
023050     03  WS-N1                binary-short  value zero.
023150     03  WS-N2                binary-short  value zero.
023250     03  WS-Mean1             pic s9(3)v99999  comp-3.
023350     03  WS-Mean2             pic s9(3)v99999  comp-3.
023450     03  WS-Var1              pic s9(5)v99999  comp-3.
023550     03  WS-Var2              pic s9(5)v99999  comp-3.
023650     03  WS-Pooled-Var        pic s9(5)v99999  comp-3.
023750     03  WS-T-Stat            pic s9(4)v99999  comp-3.
023850     03  WS-T-Denom           pic s9(5)v9(6)   comp-3.
023950     03  WS-T-Df              binary-short     value zero.         CR-1109
024050     03  WS-Sx                pic s9(6)v999    comp-3.
024150     03  WS-Sy                pic s9(6)v999    comp-3.
024250     03  WS-Sxx               pic s9(8)v999    comp-3.
024350     03  WS-Syy               pic s9(8)v999    comp-3.
024450     03  WS-Sxy               pic s9(8)v999    comp-3.
024550     03  WS-Pearson-R         pic s9(1)v9(6)   comp-3.
024650     03  WS-P-Value           pic s9v9(8)      comp-3.
024750     03  filler               pic x(4).
024850*
024950*  Scratch for the hand-rolled exp() and normal-CDF approximation
025050*  used to turn the t statistic into a p-value - see zz700 and
025150*  zz750.  Abs value of t only, p-value is two-sided anyway.
025250*
025350 01  WS-Exp-Calc.
025450     03  WS-Exp-Arg           pic s9(3)v9(6)   comp-3.
025550     03  WS-Exp-Reduced       pic s9(3)v9(6)   comp-3.
025650     03  WS-Exp-Term          pic s9(5)v9(8)   comp-3.
025750     03  WS-Exp-Sum           pic s9(5)v9(8)   comp-3.
025850     03  WS-Exp-Ix            binary-char      value zero.
025950     03  WS-Exp-Result        pic s9(5)v9(8)   comp-3.
026050     03  filler               pic x(3).
026150*
026250 01  WS-Cdf-Calc.
026350     03  WS-Cdf-Z             pic s9(3)v9(6)   comp-3.
026450     03  WS-Cdf-K             pic s9v9(8)      comp-3.
026550     03  WS-Cdf-Pdf           pic s9v9(8)      comp-3.
026650     03  WS-Cdf-Poly          pic s9v9(8)      comp-3.
026750     03  WS-Cdf-Result        pic s9v9(8)      comp-3.
026850     03  filler               pic x(4).
026950*
027050 01  WS-Run-Totals.
027150     03  WS-Rpt-Count         pic zzz,zz9.
027250     03  filler               pic x(4).
027350*
027450*  Edited trio for the one-line-per-analysis correlation log -
027550*  NF305 below, same idea as the NF300 Complete trailer already
027650*  had for the grand total.
027750*
027850 01  WS-Log-Edit.
027950     03  WS-Log-R-Edit        pic -9.9999.
028050     03  WS-Log-P-Edit        pic -9.99999999.
028150     03  WS-Log-Sig-Text      pic x(3).
028250*
028350 linkage                 section.
028450*==============
028550*
028650 01  LK-Season                pic 9(4).
028750*
028850 procedure  division chaining LK-Season.
028950*========================================
029050*
029150 aa000-Main               section.
029250***********************************
029350*
029450     move     LK-Season  to  WS-Season-Num.
029550     if       WS-Season-Century not = 19 and WS-Season-Century not = 20
029650             display "NF303 Warning - suspect season year " LK-Season.
029750*
029850     open     input   Event-File  Stats-File.
029950     if       Event-Status not = "00" or Stats-Status not = "00"
030050              display "NF301 Unable to open Event/Stats file, status "
030150                      Event-Status " / " Stats-Status
030250              goback.
030350*
030450     open     extend  Correl-File.
030550     if       Correl-Status = "05" or "35"
030650              open  output  Correl-File.
030750     if       Correl-Status not = "00"
030850             display "NF302 Unable to open Correlation file, status "
030950                      Correl-Status
031050              close Event-File Stats-File
031150              goback.
031250*
031350     perform  aa010-Load-Events.
031450     perform  aa015-Load-Stats.
031550*
031650     perform  aa050-Process-All-Players.
031750*
031850     close    Event-File  Stats-File  Correl-File.
031950*
032050     move     WS-Recs-Written  to  WS-Rpt-Count.
032150     display  "NF300 Complete - correlation rows written " WS-Rpt-Count.
032250*
032350     goback.
032450*
032550 aa000-Exit.  exit section.
032650*
032750 aa010-Load-Events            section.
032850*************************************
032950*
033050     move     zero  to  WS-Event-Count.
033150*
033250 aa010-Load-Loop.
033350     read     Event-File  at end
033450              go to aa010-Exit.
033550     add      1  to  WS-Event-Count.
033650     move     Evt-Plr-No    to  WS-Ev-Plr-No (WS-Event-Count).
033750     move     Evt-Type      to  WS-Ev-Type (WS-Event-Count).
033850     move     Evt-Polarity  to  WS-Ev-Polarity (WS-Event-Count).
033950     move     Evt-Date      to  WS-Ev-Date (WS-Event-Count).
034050     go       to  aa010-Load-Loop.
034150*
034250 aa010-Exit.  exit section.
034350*
034450 aa015-Load-Stats             section.
034550*************************************
034650*
034750     move     zero  to  WS-Stats-Count.
034850*
034950 aa015-Load-Loop.
035050     read     Stats-File  at end
035150              go to aa015-Exit.
035250     add      1  to  WS-Stats-Count.
035350     move     Stg-Plr-No       to  WS-St-Plr-No (WS-Stats-Count).
035450     move     Stg-Game-Date    to  WS-St-Game-Date (WS-Stats-Count).
035550     move     Stg-Fantasy-Pts  to  WS-St-Fantasy-Pts (WS-Stats-Count).
035650     go       to  aa015-Load-Loop.
035750*
035850 aa015-Exit.  exit section.
035950*
036050 aa050-Process-All-Players    section.
036150*************************************
036250*
036350*  Events are on file in player order (and the event table was
036450*  loaded in that order) so a new player is simply a row whose
036550*  player number differs from the one before it.
036650*
036750     move     zero  to  WS-Ev-Ix.
036850     move     zero  to  WS-Cur-Plr-No.
036950*
037050 aa050-Loop.
037150     add      1  to  WS-Ev-Ix.
037250     if       WS-Ev-Ix > WS-Event-Count
037350              go to aa050-Exit.
037450     if       WS-Ev-Plr-No (WS-Ev-Ix) = WS-Cur-Plr-No
037550              go to aa050-Loop.
037650*
037750     move     WS-Ev-Plr-No (WS-Ev-Ix)  to  WS-Cur-Plr-No.
037850     perform  aa060-Process-One-Player.
037950     go       to  aa050-Loop.
038050*
038150 aa050-Exit.  exit section.
038250*
038350 aa060-Process-One-Player     section.
038450*************************************
038550*
038650     move     1  to  WS-Type-Ix.
038750*
038850 aa060-Type-Loop.
038950     if       WS-Type-Ix > 5
039050              go to aa060-Exit.
039150     move     WS-Event-Type-Entry (WS-Type-Ix)  to  WS-Cur-Type.
039250     perform  aa070-Process-Event-Type  thru  aa070-Exit.
039350     add      1  to  WS-Type-Ix.
039450     go       to  aa060-Type-Loop.
039550*
039650 aa060-Exit.  exit section.
039750*
039850 aa070-Process-Event-Type     section.
039950*************************************
040050*
040150*  Gathers one before-mean and one after-mean per matching event,
040250*  skipping any window that turns out empty - an empty window is
040350*  not a zero, it is a gap, and it must not drag the mean down.
040450*
040550     move     zero  to  WS-Before-Count.
040650     move     zero  to  WS-After-Count.
040750     move     zero  to  WS-Ev-Ix.
040850*
040950 aa070-Scan-Loop.
041050     add      1  to  WS-Ev-Ix.
041150     if       WS-Ev-Ix > WS-Event-Count
041250              go to aa070-Scan-Exit.
041350     if       WS-Ev-Plr-No (WS-Ev-Ix) not = WS-Cur-Plr-No
041450              go to aa070-Scan-Loop.
041550     if       WS-Ev-Type (WS-Ev-Ix) not = WS-Cur-Type
041650              go to aa070-Scan-Loop.
041750*
041850     call     "nf120"  using WS-Ev-Date (WS-Ev-Ix)  WS-Jul-Event.
041950     if       WS-Jul-Event < zero
042050              move WS-Jul-Event to WS-Trace-Jul-Num
042150             display "NF304 Warning - life event date produced a"
042250                      " negative Julian day number - "
042350                      WS-Trace-Jul-Edit.
042450*
042550*  Before window: [event-30, event) - inclusive start, exclusive end.
042650*
042750     compute  WS-Jul-Lo = WS-Jul-Event - 30.
042850     compute  WS-Jul-Hi = WS-Jul-Event - 1.
042950     perform  zz100-Compute-Window-Mean.
043050     if       WS-Win-Count > zero
043150              add 1 to WS-Before-Count
043250              move WS-Win-Mean to WS-Before-Mean (WS-Before-Count).
043350*
043450*  After window: (event, event+30] - exclusive start, inclusive end.
043550*
043650     compute  WS-Jul-Lo = WS-Jul-Event + 1.
043750     compute  WS-Jul-Hi = WS-Jul-Event + 30.
043850     perform  zz100-Compute-Window-Mean.
043950     if       WS-Win-Count > zero
044050              add 1 to WS-After-Count
044150              move WS-Win-Mean to WS-After-Mean (WS-After-Count).
044250*
044350     go       to  aa070-Scan-Loop.
044450*
044550 aa070-Scan-Exit.
044650     if       WS-Before-Count < 3 or WS-After-Count < 3
044750              go to aa070-Exit.
044850*
044950     perform  zz200-Run-T-Test.
045050     perform  zz300-Run-Pearson.
045150     perform  zz400-Write-Correl-Rec.
045250*
045350 aa070-Exit.  exit section.
045450*
045550 zz100-Compute-Window-Mean    section.
045650*************************************
045750*
045850*  Scans the whole stats table for this player's games falling
045950*  between WS-Jul-Lo and WS-Jul-Hi (both Julian, both inclusive -
046050*  the caller has already shifted the boundary by a day wherever
046150*  the analysis desk wants an exclusive endpoint).
046250*
046350     move     zero  to  WS-Win-Sum.
046450     move     zero  to  WS-Win-Count.
046550     move     zero  to  WS-St-Ix.
046650*
046750 zz100-Loop.
046850     add      1  to  WS-St-Ix.
046950     if       WS-St-Ix > WS-Stats-Count
047050              go to zz100-Exit.
047150     if       WS-St-Plr-No (WS-St-Ix) not = WS-Cur-Plr-No
047250              go to zz100-Loop.
047350*
047450     call     "nf120"  using WS-St-Game-Date (WS-St-Ix)  WS-Jul-Other.
047550     if       WS-Jul-Other < WS-Jul-Lo or WS-Jul-Other > WS-Jul-Hi
047650              go to zz100-Loop.
047750*
047850     add      1  to  WS-Win-Count.
047950     add      WS-St-Fantasy-Pts (WS-St-Ix)  to  WS-Win-Sum.
048050     go       to  zz100-Loop.
048150*
048250 zz100-Exit.
048350     if       WS-Win-Count > zero
048450              compute WS-Win-Mean rounded = WS-Win-Sum / WS-Win-Count.
048550     exit     section.
048650*
048750 zz200-Run-T-Test              section.
048850*************************************
048950*
049050*  Independent two-sample Student's t, pooled variance, two-      CR-1109
049150*  sided.  P-value comes from zz750's normal-tail approximation   CR-1109
049250*  on the t statistic, but the t statistic is degrees-of-freedom  CR-1109
049350*  corrected first (see zz200-Df-Correct below) - at the small    CR-1109
049450*  sample sizes U1's 3-game minimum allows, an uncorrected        CR-1109
049550*  normal tail runs well tight of the true Student's t tail.      CR-1109
049650*
049750     move     WS-Before-Count  to  WS-N1.
049850     move     WS-After-Count   to  WS-N2.
049950*
050050     move     zero  to  WS-Win-Sum.
050150     move     1     to  WS-Bf-Ix.
050250 zz200-Sum1-Loop.
050350     if       WS-Bf-Ix > WS-N1
050450              go to zz200-Sum1-Exit.
050550     add      WS-Before-Mean (WS-Bf-Ix)  to  WS-Win-Sum.
050650     add      1  to  WS-Bf-Ix.
050750     go       to  zz200-Sum1-Loop.
050850 zz200-Sum1-Exit.
050950     compute  WS-Mean1 rounded = WS-Win-Sum / WS-N1.
051050*
051150     move     zero  to  WS-Win-Sum.
051250     move     1     to  WS-Af-Ix.
051350 zz200-Sum2-Loop.
051450     if       WS-Af-Ix > WS-N2
051550              go to zz200-Sum2-Exit.
051650     add      WS-After-Mean (WS-Af-Ix)  to  WS-Win-Sum.
051750     add      1  to  WS-Af-Ix.
051850     go       to  zz200-Sum2-Loop.
051950 zz200-Sum2-Exit.
052050     compute  WS-Mean2 rounded = WS-Win-Sum / WS-N2.
052150*
052250*  Sample variances.
052350*
052450     move     zero  to  WS-Var1.
052550     move     1     to  WS-Bf-Ix.
052650 zz200-Var1-Loop.
052750     if       WS-Bf-Ix > WS-N1
052850              go to zz200-Var1-Exit.
052950     compute  WS-Var1 = WS-Var1
053050            + ((WS-Before-Mean (WS-Bf-Ix) - WS-Mean1) ** 2).
053150     add      1  to  WS-Bf-Ix.
053250     go       to  zz200-Var1-Loop.
053350 zz200-Var1-Exit.
053450     compute  WS-Var1 rounded = WS-Var1 / (WS-N1 - 1).
053550*
053650     move     zero  to  WS-Var2.
053750     move     1     to  WS-Af-Ix.
053850 zz200-Var2-Loop.
053950     if       WS-Af-Ix > WS-N2
054050              go to zz200-Var2-Exit.
054150     compute  WS-Var2 = WS-Var2
054250            + ((WS-After-Mean (WS-Af-Ix) - WS-Mean2) ** 2).
054350     add      1  to  WS-Af-Ix.
054450     go       to  zz200-Var2-Loop.
054550 zz200-Var2-Exit.
054650     compute  WS-Var2 rounded = WS-Var2 / (WS-N2 - 1).
054750*
054850     compute  WS-Pooled-Var rounded =
054950              (((WS-N1 - 1) * WS-Var1) + ((WS-N2 - 1) * WS-Var2))
055050            / (WS-N1 + WS-N2 - 2).
055150*
055250     compute  WS-T-Denom rounded =
055350              (WS-Pooled-Var * ((1 / WS-N1) + (1 / WS-N2))) ** 0.5.
055450*
055550     if       WS-T-Denom = zero
055650              move zero to WS-T-Stat
055750     else
055850              compute WS-T-Stat rounded =
055950                      (WS-Mean1 - WS-Mean2) / WS-T-Denom.
056050*
056150     move     WS-T-Stat  to  WS-Cdf-Z.
056250     if       WS-Cdf-Z < zero
056350              compute WS-Cdf-Z = zero - WS-Cdf-Z.
056450*                                                                  CR-1109
056550*  Abramowitz & Stegun 26.7.8 - the normal-tail routine below      CR-1109
056650*  wants a standard normal deviate, not a raw t statistic, so      CR-1109
056750*  the t is pulled in toward zero by how few degrees of freedom    CR-1109
056850*  this run actually has.  At large df the correction factor       CR-1109
056950*  tends to 1 and WS-Cdf-Z is left alone.                          CR-1109
057050*                                                                  CR-1109
057150     compute  WS-T-Df = WS-N1 + WS-N2 - 2.                         CR-1109
057250     if       WS-T-Df > zero                                       CR-1109
057350              compute WS-Cdf-Z rounded =                           CR-1109
057450                  (WS-Cdf-Z * (1 - (1 / (4 * WS-T-Df))))           CR-1109
057550                / ((1 + ((WS-Cdf-Z ** 2) / (2 * WS-T-Df)))         CR-1109
057650                    ** 0.5).                                       CR-1109
057750     perform  zz750-Normal-Tail.
057850     compute  WS-P-Value rounded = 2 * (1 - WS-Cdf-Result).
057950     if       WS-P-Value < zero
058050              move zero to WS-P-Value.
058150*
058250     exit     section.
058350*
058450 zz300-Run-Pearson            section.
058550*************************************
058650*
058750*  Only meaningful when both lists are the same length - the
058850*  analysis desk is explicit a mismatch means r = 0, not an error.
058950*
059050     move     zero  to  WS-Pearson-R.
059150     if       WS-N1 not = WS-N2
059250              go to zz300-Exit.
059350*
059450     move     zero  to  WS-Sx  WS-Sy  WS-Sxx  WS-Syy  WS-Sxy.
059550     move     1     to  WS-Bf-Ix.
059650 zz300-Loop.
059750     if       WS-Bf-Ix > WS-N1
059850              go to zz300-Calc.
059950     add      WS-Before-Mean (WS-Bf-Ix)  to  WS-Sx.
060050     add      WS-After-Mean (WS-Bf-Ix)   to  WS-Sy.
060150     compute  WS-Sxx = WS-Sxx + (WS-Before-Mean (WS-Bf-Ix) ** 2).
060250     compute  WS-Syy = WS-Syy + (WS-After-Mean (WS-Bf-Ix) ** 2).
060350     compute  WS-Sxy = WS-Sxy
060450            + (WS-Before-Mean (WS-Bf-Ix) * WS-After-Mean (WS-Bf-Ix)).
060550     add      1  to  WS-Bf-Ix.
060650     go       to  zz300-Loop.
060750*
060850 zz300-Calc.
060950     compute  WS-T-Denom =
061050              ((WS-N1 * WS-Sxx) - (WS-Sx ** 2))
061150            * ((WS-N1 * WS-Syy) - (WS-Sy ** 2)).
061250     if       WS-T-Denom not > zero                                1.0.03
061350              go to zz300-Exit.                                    1.0.03
061450*
061550     compute  WS-Pearson-R rounded =
061650              ((WS-N1 * WS-Sxy) - (WS-Sx * WS-Sy)) / (WS-T-Denom ** 0.5).
061750*
061850 zz300-Exit.  exit section.
061950*
062050 zz400-Write-Correl-Rec       section.
062150*************************************
062250*
062350     move     spaces  to  NF-Correlation-Record.
062450     move     WS-Cur-Plr-No      to  Cor-Plr-No.
062550     move     WS-Cur-Type        to  Cor-Event-Type.
062650     move     WS-Pearson-R       to  Cor-Correl.
062750     compute  Cor-Sample-Size    = WS-N1 + WS-N2.
062850     move     WS-P-Value         to  Cor-P-Value.
062950     move     WS-Mean1           to  Cor-Mean-Before.
063050     move     WS-Mean2           to  Cor-Mean-After.
063150     if       WS-P-Value < 0.05
063250              move 1 to Cor-Significant
063350     else
063450              move 0 to Cor-Significant.
063550*
063650*  One NF305 trace line per analysis written - player, event
063750*  type, r, p and the significance call - the analysis desk's
063850*  correlation log, the Correlation file itself being the
063950*  permanent record.
064050*
064150     move     WS-Pearson-R   to  WS-Log-R-Edit.                   CR-1093
064250     move     WS-P-Value     to  WS-Log-P-Edit.                   CR-1093
064350     if       Cor-Is-Significant                                  CR-1093
064450              move "YES" to WS-Log-Sig-Text                       CR-1093
064550     else                                                         CR-1093
064650              move "NO " to WS-Log-Sig-Text.                      CR-1093
064750     display  "NF305 " WS-Cur-Plr-No " " WS-Cur-Type              CR-1093
064850              " r=" WS-Log-R-Edit " p=" WS-Log-P-Edit             CR-1093
064950              " sig=" WS-Log-Sig-Text.                            CR-1093
065050*
065150     write    NF-Correlation-Record.
065250     add      1  to  WS-Recs-Written.
065350*
065450     exit     section.
065550*
065650 zz700-Hand-Rolled-Exp        section.
065750*************************************
065850*
065950*  exp(WS-Exp-Arg) via a 20-term Taylor series on the argument
066050*  shrunk by 16, then squared back up 4 times - the series on
066150*  its own will not converge cleanly for the size of argument a
066250*  z-score squared can produce.
066350*
066450     compute  WS-Exp-Reduced = WS-Exp-Arg / 16.
066550     move     1  to  WS-Exp-Term.
066650     move     1  to  WS-Exp-Sum.
066750     move     1  to  WS-Exp-Ix.
066850*
066950 zz700-Term-Loop.
067050     if       WS-Exp-Ix > 20
067150              go to zz700-Term-Exit.
067250     compute  WS-Exp-Term rounded =
067350              (WS-Exp-Term * WS-Exp-Reduced) / WS-Exp-Ix.
067450     add      WS-Exp-Term  to  WS-Exp-Sum.
067550     add      1  to  WS-Exp-Ix.
067650     go       to  zz700-Term-Loop.
067750*
067850 zz700-Term-Exit.
067950     move     WS-Exp-Sum  to  WS-Exp-Result.
068050     compute  WS-Exp-Result rounded = WS-Exp-Result ** 2.
068150     compute  WS-Exp-Result rounded = WS-Exp-Result ** 2.
068250     compute  WS-Exp-Result rounded = WS-Exp-Result ** 2.
068350     compute  WS-Exp-Result rounded = WS-Exp-Result ** 2.
068450*
068550     exit     section.
068650*
068750 zz750-Normal-Tail            section.
068850*************************************
068950*
069050*  Abramowitz & Stegun 26.2.17 - approximates the standard         CR-1059
069150*  normal right-tail (z assumed not negative; caller already       CR-1059
069250*  takes the absolute value of the t statistic).                   CR-1059
069350*                                                                  CR-1059
069450     compute  WS-Exp-Arg rounded = zero - ((WS-Cdf-Z ** 2) / 2).   CR-1059
069550     perform  zz700-Hand-Rolled-Exp.                               CR-1059
069650     compute  WS-Cdf-Pdf rounded = WS-Exp-Result * 0.3989423.      CR-1059
069750*                                                                  CR-1059
069850     compute  WS-Cdf-K rounded = 1 / (1 + (0.2316419 * WS-Cdf-Z)). CR-1059
069950*                                                                  CR-1059
070050     compute  WS-Cdf-Poly rounded =                                CR-1059
070150                (0.319381530 * WS-Cdf-K)                           CR-1059
070250              - (0.356563782 * (WS-Cdf-K ** 2))                    CR-1059
070350              + (1.781477937 * (WS-Cdf-K ** 3))                    CR-1059
070450              - (1.821255978 * (WS-Cdf-K ** 4))                    CR-1059
070550              + (1.330274429 * (WS-Cdf-K ** 5)).                   CR-1059
070650*                                                                  CR-1059
070750     compute  WS-Cdf-Result rounded =                              CR-1059
070850              1 - (WS-Cdf-Pdf * WS-Cdf-Poly).                      CR-1059
070950*                                                                  CR-1059
071050     exit     section.
071150*
