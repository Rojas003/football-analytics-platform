000100*******************************************
000200*                                          *
000300*  Common Run Parameters passed to every   *
000400*    nfnnn analysis/report program via      *
000500*    chaining args, same idea as the old    *
000600*    WS-Calling-Data block.                 *
000700*******************************************
000800*
000900* 13/11/25 nfa - Created, lifted from WS-Calling-Data.
001000* 18/12/25 jqd - Nf-Run-Week/Season added for nf200/nf500/nf600.
001100*
001200 01  NF-Run-Parms.
001300*        season year for this run
001400     03  Nf-Run-Season       pic 9(4).
001500*        week number for this run
001600     03  Nf-Run-Week         pic 9(2).
001700*        batch run date, ccyymmdd
001800     03  Nf-Run-As-Of-Date   pic 9(8).
001900*        0 = ok, else abort reason
002000     03  Nf-Run-Term-Code    pic 99.
002100     03  filler              pic x(13).
002200*
