000100*******************************************
000200*                                          *
000300*  Record Definition For Matchup           *
000400*       Prediction Output File             *
000500*     Written by nf500 - one per player     *
000600*******************************************
000700*  File size 42 bytes.
000800*
000900* 10/11/25 nfa - Created.
001000* 15/12/25 nfa - Prd-Recommendation widened x(8) to x(12) for
001100*                "STRONG OVER" / "STRONG UNDER".
001200*
001300 01  NF-Prediction-Record.
001400     03  Prd-Plr-No            pic 9(6).
001500     03  Prd-Opponent          pic x(3).
001600     03  Prd-Base-Proj         pic s9(3)v9     comp-3.
001700     03  Prd-Event-Adj         pic s9(3)v99    comp-3.
001800     03  Prd-Opp-Adj           pic s9(3)v99    comp-3.
001900     03  Prd-Final-Proj        pic s9(3)v9     comp-3.
002000     03  Prd-Confidence        pic 9(3).
002100     03  Prd-Recommendation    pic x(12).
002200         88  Prd-Strong-Over       value "STRONG OVER ".
002300         88  Prd-Lean-Over         value "LEAN OVER   ".
002400         88  Prd-Hold              value "HOLD        ".
002500         88  Prd-Lean-Under        value "LEAN UNDER  ".
002600         88  Prd-Strong-Under      value "STRONG UNDER".
002700     03  filler                pic x(6).
002800*
