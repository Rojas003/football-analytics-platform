000100*******************************************
000200*                                          *
000300*  Record Definition For Weekly Team       *
000400*        Defense Stats File                *
000500*     Uses Dfs-Team+Season+Week as key      *
000600*******************************************
000700*  File size 34 bytes.
000800*
000900* 07/11/25 nfa - Created.
001000* 29/11/25 nfa - Dfs-Pass-Rank/Dfs-Rush-Rank added, were an after-thot.
001100*
001200 01  NF-Defense-Record.
001300     03  Dfs-Team              pic x(3).
001400     03  Dfs-Season            pic 9(4).
001500     03  Dfs-Week              pic 9(2).
001600     03  Dfs-Pass-Yds-Allow    pic s9(3)v9  comp-3.
001700     03  Dfs-Rush-Yds-Allow    pic s9(3)v9  comp-3.
001800     03  Dfs-Pass-Tds-Allow    pic s9(3).
001900     03  Dfs-Rush-Tds-Allow    pic s9(3).
002000     03  Dfs-Sacks             pic s9(3).
002100*        1 = best, 32 = worst
002200     03  Dfs-Pass-Rank         pic 9(2).
002300     03  Dfs-Rush-Rank         pic 9(2).
002400     03  filler                pic x(6).
002500*
