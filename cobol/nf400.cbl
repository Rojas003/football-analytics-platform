000100*****************************************************************
000200*                                                               *
000300*                 Player Analytics Reporting                   *
000400*                                                               *
000500*        Uses RW (Report Writer for prints)                     *
000600*                                                               *
000700*        For every player who has at least one stats record,   *
000800*        prints season averages, recent form, event-proximity   *
000900*        windows, per-event before/after deltas, betting        *
001000*        insight totals and a season-vs-near-event compare.      *
001100*        Semi-sourced from the old vacation report control-      *
001200*        break layout - same RD/control-heading/control-footing  *
001300*        shape, new business entirely.                          *
001400*                                                               *
001500*****************************************************************
001600*
001700 identification          division.
001800*===============================
001900*
002000 program-id.              nf400.
002100 author.                  Nigel F Ashworth MBCS, FIDPM.
002200 installation.            Applewood Sports Analytics.
002300 date-written.            20/11/1987.
002400 date-compiled.
002500 security.                Company Confidential - Internal Use Only.
002600*
002700*    Remarks.             This program uses RW (Report Writer).
002800*                         Player, Stats and Event files loaded
002900*                         whole into memory tables once, same
003000*                         approach as nf300, then one pass per
003100*                         player drives the report.
003200*
003300*    Called modules.      nf120 (date to Julian day number).
003400*
003500*    Files used.          Player file  - input.
003600*                         Stats file   - input.
003700*                         Event file   - input.
003800*                         Analytics report - output (print).
003900*
004000*    Error messages used.
004100*                         NF401 - 403.
004200*
004300* Changes:
004400* 20/11/87 vbm - 1.0.00 Created - started coding from vacprint.     1.0.00
004500* 08/03/92 vbm -        Betting-insight total block added, was      .
004600*                       being run as a separate manual spreadsheet. .
004700* 17/10/96 khb -        Re-linked after the compiler upgrade, no    .
004800*                       source change.                              .
004900* 19/11/98 khb -        Y2K sweep - confirmed all season/event      .
005000*                       year fields already 4-digit.                .
005100* 07/05/06 dsp -        Report RD re-pointed at the new print       .
005200*                       spool dataset name, layout unchanged.        .
005300* 23/08/13 ljw -        Control-footing totals repacked as          .
005400*                       COMP-3, were zoned decimal.                 .
005500* 04/12/25 nfa -    .01 Completed all six report blocks.            1.0.01
005600* 28/12/25 jqd -    .02 Proximity windows now skipped entirely     CR-1077
005700*                       when no game falls in them, was wrongly    CR-1077
005800*                      printing a zero-count line.                 CR-1077
005900* 21/01/26 nfa -    .03 Season-vs-event block now guarded on the    1.0.03
006000*                       7-day bucket actually being present.        1.0.03
006100* 10/02/26 jqd -    .04 Event Analysis and Betting Insights were   CR-1102
006200*                       carrying two decimals, one dp is the rule  CR-1102
006300*                       everywhere off the Season Averages block - CR-1102
006400*                       rounded fields and edited pics both pulled CR-1102
006500*                       in a notch.                  Ref CR-1102.  CR-1102
006600*
006700*****************************************************************
006800*
006900 environment             division.
007000*===============================
007100*
007200 configuration           section.
007300 special-names.
007400     C01 is TOP-OF-FORM.
007500*
007600 input-output            section.
007700 file-control.
007800     select   Player-File  assign       Player-File-Name
007900              organization line sequential
008000              status       Player-Status.
008100*
008200     select   Stats-File   assign       Stats-File-Name
008300              organization line sequential
008400              status       Stats-Status.
008500*
008600     select   Event-File   assign       Event-File-Name
008700              organization line sequential
008800              status       Event-Status.
008900*
009000     select   Analytics-File  assign     Analytics-File-Name
009100              organization line sequential
009200              status       Analytics-Status.
009300*
009400 data                    division.
009500*===============================
009600*
009700 file section.
009800*
009900 fd  Player-File.
010000     copy "wsnfplr.cob".
010100*
010200 fd  Stats-File.
010300     copy "wsnfstat.cob".
010400*
010500 fd  Event-File.
010600     copy "wsnfevt.cob".
010700*
010800 fd  Analytics-File
010900     reports are NF-Player-Analytics-Report.
011000*
011100 working-storage         section.
011200*-----------------------
011300 77  Prog-Name            pic x(17)  value "NF400 (1.0.04)".
011400*
011500 01  WS-Data.
011600     03  Player-Status        pic xx     value zero.
011700     03  Stats-Status         pic xx     value zero.
011800     03  Event-Status         pic xx     value zero.
011900     03  Analytics-Status     pic xx     value zero.
012000     03  Player-File-Name     pic x(16)  value "NFPLR01".
012100     03  Stats-File-Name      pic x(16)  value "NFSTG01".
012200     03  Event-File-Name      pic x(16)  value "NFEVT01".
012300     03  Analytics-File-Name  pic x(16)  value "NFANL01".
012400*
012500     03  WS-Page-Lines        binary-char  unsigned  value 56.
012600     03  WS-Plr-Count         binary-long  unsigned  value zero.
012700     03  WS-Stats-Count       binary-long  unsigned  value zero.
012800     03  WS-Event-Count       binary-long  unsigned  value zero.
012900*
013000     03  WS-St-Ix             binary-long  unsigned  value zero.
013100     03  WS-St-Lo             binary-long  unsigned  value zero.
013200     03  WS-St-Hi             binary-long  unsigned  value zero.
013300     03  WS-Ev-Ix             binary-long  unsigned  value zero.
013400     03  WS-Ev-Lo             binary-long  unsigned  value zero.
013500     03  WS-Ev-Hi             binary-long  unsigned  value zero.
013600     03  WS-Plr-Ix            binary-long  unsigned  value zero.
013700*
013800     03  WS-Cur-Plr-No        pic 9(6)     value zero.
013900     03  WS-Rf-Ix             binary-char  unsigned  value zero.
014000     03  WS-Rf-Built           binary-char  unsigned  value zero.
014100     03  WS-Rf-Start          binary-long  unsigned  value zero.
014200     03  WS-Win-Ix            binary-char  unsigned  value zero.
014300     03  WS-Bf-Ix             binary-char  unsigned  value zero.
014400     03  WS-Af-Ix             binary-char  unsigned  value zero.
014500     03  filler               pic x(3).
014600*
014700*  Loaded whole into memory, same trick as nf300, searched by
014800*  table scan rather than re-reading the files per player.
014900*
015000 01  WS-Player-Table.
015100     03  WS-Player-Entry      occurs 300.
015200         05  WS-Pl-No             pic 9(6).
015300         05  WS-Pl-Name           pic x(30).
015400         05  WS-Pl-Team           pic x(10).
015500         05  WS-Pl-Pos            pic x(3).
015600*
015700 01  WS-Stats-Table.
015800     03  WS-Stats-Entry       occurs 5000.
015900         05  WS-St-Plr-No         pic 9(6).
016000         05  WS-St-Game-Date      pic 9(8).
016100         05  WS-St-Rush-Yds       pic s9(4).
016200         05  WS-St-Rush-Tds       pic s9(2).
016300         05  WS-St-Receptions     pic s9(3).
016400         05  WS-St-Rec-Yds        pic s9(4).
016500         05  WS-St-Rec-Tds        pic s9(2).
016600         05  WS-St-Targets        pic s9(3).
016700         05  WS-St-Fantasy-Pts    pic s9(3)v99  comp-3.
016800*
016900 01  WS-Event-Table.
017000     03  WS-Event-Entry       occurs 2000.
017100         05  WS-Ev-Plr-No         pic 9(6).
017200         05  WS-Ev-Type           pic x(12).
017300         05  WS-Ev-Polarity       pic x(8).
017400         05  WS-Ev-Date           pic 9(8).
017500*
017600*  The three proximity windows, fixed order, built the same way
017700*  the event-type list is built over in nf300.
017800*
017900 01  WS-Proximity-Window-List.
018000     03  filler  pic 99  value 07.
018100     03  filler  pic 99  value 14.
018200     03  filler  pic 99  value 30.
018300 01  WS-Proximity-Window-Redef  redefines WS-Proximity-Window-List.
018400     03  WS-Window-Days        pic 99  occurs 3.
018500*
018600*  Edited/numeric pair purely to flag a loaded date whose century
018700*  is not 19/20 - a bad feed date here would silently poison every
018800*  average for that player.
018900*
019000 01  WS-Year-Check.
019100     03  WS-Year-Check-Num    pic 9(4)  value zero.
019200 01  WS-Year-Check-Redef  redefines WS-Year-Check.
019300     03  WS-Year-Check-Cent   pic 99.
019400     03  WS-Year-Check-Yy     pic 99.
019500*
019600*  Broken-out game date, for the century-warning trace line only.
019700*
019800 01  WS-Trace-Date            pic 9(8).
019900 01  WS-Trace-Date-Ymd  redefines WS-Trace-Date.
020000     03  WS-Trace-Year        pic 9(4).
020100     03  WS-Trace-Month       pic 99.
020200     03  WS-Trace-Day         pic 99.
020300*
020400*  Julian day-number scratch, used by every before/after, recent-
020500*  form and proximity comparison - nf120 does the calendar math,
020600*  this program only ever subtracts two integers.
020700*
020800 01  WS-Jul-Calc.
020900     03  WS-Jul-A              binary-long  value zero.
021000     03  WS-Jul-B              binary-long  value zero.
021100     03  WS-Day-Diff           binary-long  value zero.
021200     03  filler                pic x(4).
021300*
021400*  Season averages for the player currently being reported -
021500*  the 7 metrics the analysis desk standardised on.
021600*
021700 01  WS-Season-Calc.
021800     03  WS-Sa-Game-Count      binary-short  value zero.
021900     03  WS-Sa-Sum-Fp          pic s9(6)v99  comp-3.
022000     03  WS-Sa-Sum-Rec-Yds     pic s9(7)     comp-3.
022100     03  WS-Sa-Sum-Rec         pic s9(7)     comp-3.
022200     03  WS-Sa-Sum-Rec-Tds     pic s9(7)     comp-3.
022300     03  WS-Sa-Sum-Targets     pic s9(7)     comp-3.
022400     03  WS-Sa-Sum-Rush-Yds    pic s9(7)     comp-3.
022500     03  WS-Sa-Sum-Rush-Tds    pic s9(7)     comp-3.
022600     03  WS-Sa-Avg-Fp          pic s9(4)v99  comp-3.
022700     03  WS-Sa-Avg-Rec-Yds     pic s9(4)v99  comp-3.
022800     03  WS-Sa-Avg-Rec         pic s9(4)v99  comp-3.
022900     03  WS-Sa-Avg-Rec-Tds     pic s9(4)v99  comp-3.
023000     03  WS-Sa-Avg-Targets     pic s9(4)v99  comp-3.
023100     03  WS-Sa-Avg-Rush-Yds    pic s9(4)v99  comp-3.
023200     03  WS-Sa-Avg-Rush-Tds    pic s9(4)v99  comp-3.
023300     03  filler                pic x(4).
023400*
023500*  Per-window proximity results, recomputed fresh for each of
023600*  the 3 windows in turn.
023700*
023800 01  WS-Proximity-Calc.
023900     03  WS-Px-Count           binary-short  value zero.
024000     03  WS-Px-Sum-Fp          pic s9(6)v99  comp-3.
024100     03  WS-Px-Sum-Rec-Yds     pic s9(7)     comp-3.
024200     03  WS-Px-Sum-Rec         pic s9(7)     comp-3.
024300     03  WS-Px-Sum-Td          pic s9(7)     comp-3.
024400     03  WS-Px-Avg-Fp          pic s9(4)v99  comp-3.
024500     03  WS-Px-Avg-Rec-Yds     pic s9(4)v99  comp-3.
024600     03  WS-Px-Avg-Rec         pic s9(4)v99  comp-3.
024700     03  WS-Px-Avg-Td          pic s9(4)v99  comp-3.
024800*
024900*  7-day bucket is kept on the side once computed, purely so the
025000*  season-vs-event block can reuse it without recomputing.
025100*
025200     03  WS-Px7-Present        pic x  value "N".
025300         88  WS-Px7-Is-Present     value "Y".
025400     03  WS-Px7-Avg-Fp         pic s9(4)v99  comp-3.
025500     03  WS-Px7-Avg-Rec-Yds    pic s9(4)v99  comp-3.
025600     03  WS-Px7-Avg-Rec        pic s9(4)v99  comp-3.
025700*
025800*  Before/after rolling buffers for one event - 3 slots each,
025900*  oldest before game rolls off the front as a newer one arrives.
026000*
026100 01  WS-Before-After-Calc.
026200     03  WS-Bf-Count           binary-char  value zero.
026300     03  WS-Af-Count           binary-char  value zero.
026400     03  WS-Bf-Fp              pic s9(3)v99  comp-3  occurs 3.
026500     03  WS-Bf-Rec-Yds         pic s9(4)     comp-3  occurs 3.
026600     03  WS-Bf-Rec             pic s9(3)     comp-3  occurs 3.
026700     03  WS-Bf-Rec-Tds         pic s9(2)     comp-3  occurs 3.
026800     03  WS-Af-Fp              pic s9(3)v99  comp-3  occurs 3.
026900     03  WS-Af-Rec-Yds         pic s9(4)     comp-3  occurs 3.
027000     03  WS-Af-Rec             pic s9(3)     comp-3  occurs 3.
027100     03  WS-Af-Rec-Tds         pic s9(2)     comp-3  occurs 3.
027200     03  WS-Avg-Bf-Fp          pic s9(3)v9   comp-3.              CR-1102
027300     03  WS-Avg-Bf-Rec-Yds     pic s9(4)v9   comp-3.              CR-1102
027400     03  WS-Avg-Bf-Rec         pic s9(3)v9   comp-3.              CR-1102
027500     03  WS-Avg-Bf-Rec-Tds     pic s9(2)v9   comp-3.              CR-1102
027600     03  WS-Avg-Af-Fp          pic s9(3)v9   comp-3.              CR-1102
027700     03  WS-Avg-Af-Rec-Yds     pic s9(4)v9   comp-3.              CR-1102
027800     03  WS-Avg-Af-Rec         pic s9(3)v9   comp-3.              CR-1102
027900     03  WS-Avg-Af-Rec-Tds     pic s9(2)v9   comp-3.              CR-1102
028000     03  WS-Chg-Fp             pic s9(3)v9   comp-3.              CR-1102
028100     03  WS-Chg-Rec-Yds        pic s9(4)v9   comp-3.              CR-1102
028200     03  WS-Chg-Rec            pic s9(3)v9   comp-3.              CR-1102
028300     03  WS-Chg-Rec-Tds        pic s9(2)v9   comp-3.              CR-1102
028400     03  WS-Pct-Fp             pic s9(4)v9   comp-3.
028500     03  WS-Pct-Rec-Yds        pic s9(4)v9   comp-3.
028600     03  WS-Pct-Rec            pic s9(4)v9   comp-3.
028700     03  WS-Pct-Rec-Tds        pic s9(4)v9   comp-3.
028800     03  WS-Event-Qualifies    pic x  value "N".
028900         88  WS-Event-Is-Qualified  value "Y".
029000     03  WS-Event-Improved     pic x  value "N".
029100         88  WS-Event-Is-Improved   value "Y".
029200     03  filler                pic x(3).
029300*
029400*  Betting-insight aggregates over every qualifying event row for
029500*  the player currently being reported - cleared at the start of
029600*  each new player, printed on the control footing.
029700*
029800 01  WS-Betting-Calc.
029900     03  WS-Bet-Count          binary-short  value zero.
030000     03  WS-Bet-Improved-Cnt   binary-short  value zero.
030100     03  WS-Bet-Pos-Cnt        binary-short  value zero.
030200     03  WS-Bet-Neg-Cnt        binary-short  value zero.
030300     03  WS-Bet-Sum-Fp-Chg     pic s9(5)v99  comp-3.
030400     03  WS-Bet-Sum-RecYds-Chg pic s9(6)v9   comp-3.
030500     03  WS-Bet-Sum-Pos-Fp-Chg pic s9(5)v99  comp-3.
030600     03  WS-Bet-Sum-Neg-Fp-Chg pic s9(5)v99  comp-3.
030700     03  WS-Bet-Avg-Fp-Chg     pic s9(3)v9   comp-3.           CR-1102
030800     03  WS-Bet-Avg-RecYds-Chg pic s9(4)v9   comp-3.
030900     03  WS-Bet-Pct-Improved   pic 999       comp-3.
031000     03  WS-Bet-Avg-Pos-Fp-Chg pic s9(3)v9   comp-3.           CR-1102
031100     03  WS-Bet-Avg-Neg-Fp-Chg pic s9(3)v9   comp-3.           CR-1102
031200*
031300*  Working buffers that feed straight into the report groups -
031400*  every figure a Report Writer SOURCE clause points at lives
031500*  here, set just ahead of the matching GENERATE.
031600*
031700 01  WS-Rpt-Player-Area.
031800     03  WS-Rpt-Plr-No         pic 9(6).
031900     03  WS-Rpt-Plr-Name       pic x(30).
032000     03  WS-Rpt-Plr-Team       pic x(10).
032100     03  WS-Rpt-Plr-Pos        pic x(3).
032200     03  WS-Rpt-Sa-Fp          pic zzz9.99.
032300     03  WS-Rpt-Sa-Rec-Yds     pic zzz9.99.
032400     03  WS-Rpt-Sa-Rec         pic zzz9.99.
032500     03  WS-Rpt-Sa-Rec-Tds     pic zzz9.99.
032600     03  WS-Rpt-Sa-Targets     pic zzz9.99.
032700     03  WS-Rpt-Sa-Rush-Yds    pic zzz9.99.
032800     03  WS-Rpt-Sa-Rush-Tds    pic zzz9.99.
032900*
033000 01  WS-Rpt-Recent-Area.
033100     03  WS-Rpt-Rf-Date        pic 9(8).
033200     03  WS-Rpt-Rf-Fp          pic zzz9.99.
033300     03  WS-Rpt-Rf-Rec-Yds     pic zzzz9.
033400     03  WS-Rpt-Rf-Rec         pic zz9.
033500     03  WS-Rpt-Rf-Td          pic zz9.
033600     03  WS-Rpt-Rf-Tag         pic x(12).
033700     03  WS-Rpt-Rf-Above-Avg   pic x(3).
033800*
033900*  Built once per player by zz150, then fed one slot at a time
034000*  into WS-Rpt-Recent-Area above as each GENERATE fires.
034100*
034200 01  WS-Recent-Table.
034300     03  WS-Rf-Entry  occurs 5.
034400         05  WS-Rf-Tb-Date         pic 9(8).
034500         05  WS-Rf-Tb-Fp           pic s9(3)v99  comp-3.
034600         05  WS-Rf-Tb-Rec-Yds      pic s9(4)     comp-3.
034700         05  WS-Rf-Tb-Rec          pic s9(3)     comp-3.
034800         05  WS-Rf-Tb-Td           pic s9(2)     comp-3.
034900         05  WS-Rf-Tb-Tag          pic x(12).
035000         05  WS-Rf-Tb-Above-Avg    pic x(3).
035100*
035200 01  WS-Rpt-Proximity-Area.
035300     03  WS-Rpt-Px-Window      pic z9.
035400     03  WS-Rpt-Px-Count       pic zz9.
035500     03  WS-Rpt-Px-Fp          pic zzz9.99.
035600     03  WS-Rpt-Px-Rec-Yds     pic zzz9.99.
035700     03  WS-Rpt-Px-Rec         pic zzz9.99.
035800     03  WS-Rpt-Px-Td          pic zzz9.99.
035900     03  filler                pic x(3).
036000*
036100 01  WS-Rpt-Event-Area.
036200     03  WS-Rpt-Ev-Type        pic x(12).
036300     03  WS-Rpt-Ev-Polarity    pic x(8).
036400     03  WS-Rpt-Ev-Date        pic 9(8).
036500     03  WS-Rpt-Ev-Improved    pic x(3).
036600     03  WS-Rpt-Ev-Metric      pic x(12).
036700     03  WS-Rpt-Ev-Before      pic zzz9.9.            CR-1102
036800     03  WS-Rpt-Ev-After       pic zzz9.9.            CR-1102
036900     03  WS-Rpt-Ev-Change      pic --z9.9.            CR-1102
037000     03  WS-Rpt-Ev-Pct         pic --z9.9.
037100     03  filler                pic x(3).
037200*
037300 01  WS-Rpt-Betting-Area.
037400     03  WS-Rpt-Bet-Count      pic zz9.
037500     03  WS-Rpt-Bet-Avg-Fp     pic --z9.9.            CR-1102
037600     03  WS-Rpt-Bet-Avg-RecYds pic --zz9.9.
037700     03  WS-Rpt-Bet-Pct-Imp    pic zz9.
037800     03  WS-Rpt-Bet-Pos-Cnt    pic zz9.
037900     03  WS-Rpt-Bet-Neg-Cnt    pic zz9.
038000     03  WS-Rpt-Bet-Pos-Avg    pic --z9.9.            CR-1102
038100     03  WS-Rpt-Bet-Neg-Avg    pic --z9.9.            CR-1102
038200     03  WS-Rpt-Sve-Fp-Season  pic zzz9.9.
038300     03  WS-Rpt-Sve-Fp-Near    pic zzz9.9.
038400     03  WS-Rpt-Sve-Fp-Diff    pic --zz9.9.
038500     03  WS-Rpt-Sve-Fp-Pct     pic --zz9.9.
038600     03  WS-Rpt-Sve-Ry-Season  pic zzz9.9.
038700     03  WS-Rpt-Sve-Ry-Near    pic zzz9.9.
038800     03  WS-Rpt-Sve-Ry-Diff    pic --zz9.9.
038900     03  WS-Rpt-Sve-Ry-Pct     pic --zz9.9.
039000     03  WS-Rpt-Sve-Rc-Season  pic zzz9.9.
039100     03  WS-Rpt-Sve-Rc-Near    pic zzz9.9.
039200     03  WS-Rpt-Sve-Rc-Diff    pic --zz9.9.
039300     03  WS-Rpt-Sve-Rc-Pct     pic --zz9.9.
039400     03  WS-Rpt-Sve-Present    pic x(3).
039500*
039600 report section.
039700*==============
039800*
039900 rd  NF-Player-Analytics-Report
040000     control          WS-Rpt-Plr-No
040100     page limit       WS-Page-Lines
040200     heading          1
040300     first detail     5
040400     last  detail     WS-Page-Lines.
040500*
040600 01  Rpt-Page-Head  type page heading.
040700     03  line  1.
040800         05  col   1   pic x(17)   source Prog-Name.
040900         05  col  40   pic x(30)   value "Applewood Sports Analytics".
041000         05  col  90   pic x(5)    value "Page ".
041100         05  col  95   pic zz9     source Page-Counter.
041200     03  line  3.
041300         05  col  30   pic x(24)   value "Player Analytics Report".
041400*
041500 01  Rpt-Player-Head  type control heading WS-Rpt-Plr-No.
041600     03  line + 2.
041700         05  col   1   pic x(8)    value "Player ".
041800         05  col   9   pic 9(6)    source WS-Rpt-Plr-No.
041900         05  col  17   pic x(30)   source WS-Rpt-Plr-Name.
042000         05  col  48   pic x(10)   source WS-Rpt-Plr-Team.
042100         05  col  59   pic x(3)    source WS-Rpt-Plr-Pos.
042200     03  line + 1.
042300         05  col   1   pic x(17)   value "Season Averages -".
042400     03  line + 1.
042500         05  col   3  pic x(34) value "Fantasy RecYds Rec RecTD Tgt".
042600         05  col  41   pic x(18)   value "  RushYds  RushTD".
042700     03  line + 1.
042800         05  col   3   pic zzz9.99 source WS-Rpt-Sa-Fp.
042900         05  col  12   pic zzz9.99 source WS-Rpt-Sa-Rec-Yds.
043000         05  col  21   pic zzz9.99 source WS-Rpt-Sa-Rec.
043100         05  col  30   pic zzz9.99 source WS-Rpt-Sa-Rec-Tds.
043200         05  col  39   pic zzz9.99 source WS-Rpt-Sa-Targets.
043300         05  col  48   pic zzz9.99 source WS-Rpt-Sa-Rush-Yds.
043400         05  col  57   pic zzz9.99 source WS-Rpt-Sa-Rush-Tds.
043500     03  line + 1.
043600         05  col   1   pic x(13)   value "Recent Form -".
043700*
043800 01  Rpt-Recent-Detail  type detail.
043900     03  line + 1.
044000         05  col   3   pic 9(8)    source WS-Rpt-Rf-Date.
044100         05  col  13   pic zzz9.99 source WS-Rpt-Rf-Fp.
044200         05  col  22   pic zzzz9   source WS-Rpt-Rf-Rec-Yds.
044300         05  col  29   pic zz9     source WS-Rpt-Rf-Rec.
044400         05  col  34   pic zz9     source WS-Rpt-Rf-Td.
044500         05  col  39   pic x(12)   source WS-Rpt-Rf-Tag.
044600         05  col  52   pic x(3)    source WS-Rpt-Rf-Above-Avg.
044700*
044800 01  Rpt-Proximity-Head  type detail line + 1.
044900     03  col   1   pic x(18)   value "Proximity Windows-".
045000*
045100 01  Rpt-Proximity-Detail  type detail.
045200     03  line + 1.
045300         05  col   3   pic x(8)    value "Window".
045400         05  col  11   pic z9      source WS-Rpt-Px-Window.
045500         05  col  14   pic x(6)    value "days -".
045600         05  col  21   pic zz9     source WS-Rpt-Px-Count.
045700         05  col  25   pic x(7)    value "games, ".
045800         05  col  33   pic zzz9.99 source WS-Rpt-Px-Fp.
045900         05  col  42   pic zzz9.99 source WS-Rpt-Px-Rec-Yds.
046000         05  col  51   pic zzz9.99 source WS-Rpt-Px-Rec.
046100         05  col  60   pic zzz9.99 source WS-Rpt-Px-Td.
046200*
046300 01  Rpt-Event-Head  type detail.
046400     03  line + 2.
046500         05  col   1   pic x(14)   value "Event Analysis".
046600     03  line + 1.
046700         05  col   3   pic x(12)   source WS-Rpt-Ev-Type.
046800         05  col  16   pic x(8)    source WS-Rpt-Ev-Polarity.
046900         05  col  25   pic 9(8)    source WS-Rpt-Ev-Date.
047000         05  col  34   pic x(8)    value "Improved".
047100         05  col  43   pic x(3)    source WS-Rpt-Ev-Improved.
047200*
047300 01  Rpt-Event-Metric-Detail  type detail.
047400     03  line + 1.
047500         05  col   3   pic x(12)   source WS-Rpt-Ev-Metric.
047600         05  col  16   pic x(8)    value "Before  ".
047700         05  col  24   pic zzz9.9  source WS-Rpt-Ev-Before.  CR-1102
047800         05  col  33   pic x(7)    value "After  ".
047900         05  col  40   pic zzz9.9  source WS-Rpt-Ev-After.   CR-1102
048000         05  col  49   pic x(8)    value "Change  ".
048100         05  col  57   pic --z9.9  source WS-Rpt-Ev-Change.  CR-1102
048200         05  col  66   pic x(3)    value "pct".
048300         05  col  70   pic --z9.9  source WS-Rpt-Ev-Pct.
048400*
048500 01  Rpt-Betting-Foot  type control footing WS-Rpt-Plr-No.
048600     03  line + 2.
048700         05  col   1   pic x(17)   value "Betting Insights-".
048800     03  line + 1.
048900         05  col   3   pic x(7)    value "Count  ".
049000         05  col  11   pic zz9     source WS-Rpt-Bet-Count.
049100         05  col  16   pic x(11)   value "Avg FP Chg ".
049200         05  col  27   pic --z9.9  source WS-Rpt-Bet-Avg-Fp. CR-1102
049300         05  col  38   pic x(14)   value "Avg RecYds Chg".
049400         05  col  53   pic --zz9.9 source WS-Rpt-Bet-Avg-RecYds.
049500         05  col  63   pic x(9)    value "Pct Impr.".
049600         05  col  73   pic zz9     source WS-Rpt-Bet-Pct-Imp.
049700     03  line + 1.
049800         05  col   3   pic x(10)   value "Positive  ".
049900         05  col  14   pic zz9     source WS-Rpt-Bet-Pos-Cnt.
050000         05  col  18   pic --z9.9  source WS-Rpt-Bet-Pos-Avg. CR-1102
050100         05  col  29   pic x(10)   value "Negative  ".
050200         05  col  40   pic zz9     source WS-Rpt-Bet-Neg-Cnt.
050300         05  col  44   pic --z9.9  source WS-Rpt-Bet-Neg-Avg. CR-1102
050400     03  line + 2.
050500         05  col   1   pic x(23)   value "Season Vs Near-Event - "
050600                       present when WS-Rpt-Sve-Present = "YES".
050700     03  line + 1.
050800         05  col   3   pic x(8)    value "Fantasy "
050900                       present when WS-Rpt-Sve-Present = "YES".
051000         05  col  12   pic zzz9.9  source WS-Rpt-Sve-Fp-Season
051100                       present when WS-Rpt-Sve-Present = "YES".
051200         05  col  21   pic zzz9.9  source WS-Rpt-Sve-Fp-Near
051300                       present when WS-Rpt-Sve-Present = "YES".
051400         05  col  30   pic --zz9.9 source WS-Rpt-Sve-Fp-Diff
051500                       present when WS-Rpt-Sve-Present = "YES".
051600         05  col  40   pic --zz9.9 source WS-Rpt-Sve-Fp-Pct
051700                       present when WS-Rpt-Sve-Present = "YES".
051800     03  line + 1.
051900         05  col   3   pic x(8)    value "RecYds  "
052000                       present when WS-Rpt-Sve-Present = "YES".
052100         05  col  12   pic zzz9.9  source WS-Rpt-Sve-Ry-Season
052200                       present when WS-Rpt-Sve-Present = "YES".
052300         05  col  21   pic zzz9.9  source WS-Rpt-Sve-Ry-Near
052400                       present when WS-Rpt-Sve-Present = "YES".
052500         05  col  30   pic --zz9.9 source WS-Rpt-Sve-Ry-Diff
052600                       present when WS-Rpt-Sve-Present = "YES".
052700         05  col  40   pic --zz9.9 source WS-Rpt-Sve-Ry-Pct
052800                       present when WS-Rpt-Sve-Present = "YES".
052900     03  line + 1.
053000         05  col   3   pic x(8)    value "Receptns"
053100                       present when WS-Rpt-Sve-Present = "YES".
053200         05  col  12   pic zzz9.9  source WS-Rpt-Sve-Rc-Season
053300                       present when WS-Rpt-Sve-Present = "YES".
053400         05  col  21   pic zzz9.9  source WS-Rpt-Sve-Rc-Near
053500                       present when WS-Rpt-Sve-Present = "YES".
053600         05  col  30   pic --zz9.9 source WS-Rpt-Sve-Rc-Diff
053700                       present when WS-Rpt-Sve-Present = "YES".
053800         05  col  40   pic --zz9.9 source WS-Rpt-Sve-Rc-Pct
053900                       present when WS-Rpt-Sve-Present = "YES".
054000*
054100 procedure  division.
054200*===================
054300*
054400 aa000-Main               section.
054500***********************************
054600*
054700     open     input   Player-File  Stats-File  Event-File.
054800     if       Player-Status not = "00" or Stats-Status not = "00"
054900              or Event-Status not = "00"
055000             display "NF401 Unable to open Player/Stats/Event file,"
055100                      " status " Player-Status " / " Stats-Status
055200                      " / " Event-Status
055300              goback.
055400*
055500     open     output  Analytics-File.
055600     if       Analytics-Status not = "00"
055700             display "NF402 Unable to open Analytics report file,"
055800                      " status "
055900                      Analytics-Status
056000              close Player-File Stats-File Event-File
056100              goback.
056200*
056300     perform  aa010-Load-Players.
056400     perform  aa015-Load-Stats.
056500     perform  aa020-Load-Events.
056600*
056700     initiate NF-Player-Analytics-Report.
056800     perform  aa050-Process-All-Players.
056900     terminate NF-Player-Analytics-Report.
057000*
057100     close    Player-File  Stats-File  Event-File  Analytics-File.
057200     display  "NF400 Complete - players reported " WS-Plr-Count.
057300*
057400     goback.
057500*
057600 aa000-Exit.  exit section.
057700*
057800 aa010-Load-Players           section.
057900*************************************
058000*
058100     move     zero  to  WS-Plr-Count.
058200*
058300 aa010-Load-Loop.
058400     read     Player-File  at end
058500              go to aa010-Exit.
058600     add      1  to  WS-Plr-Count.
058700     move     Plr-No    to  WS-Pl-No (WS-Plr-Count).
058800     move     Plr-Name  to  WS-Pl-Name (WS-Plr-Count).
058900     move     Plr-Team  to  WS-Pl-Team (WS-Plr-Count).
059000     move     Plr-Pos   to  WS-Pl-Pos (WS-Plr-Count).
059100     go       to  aa010-Load-Loop.
059200*
059300 aa010-Exit.  exit section.
059400*
059500 aa015-Load-Stats             section.
059600*************************************
059700*
059800     move     zero  to  WS-Stats-Count.
059900*
060000 aa015-Load-Loop.
060100     read     Stats-File  at end
060200              go to aa015-Exit.
060300     add      1  to  WS-Stats-Count.
060400     move     Stg-Plr-No      to  WS-St-Plr-No (WS-Stats-Count).
060500     move     Stg-Game-Date   to  WS-St-Game-Date (WS-Stats-Count).
060600     move     Stg-Rush-Yds    to  WS-St-Rush-Yds (WS-Stats-Count).
060700     move     Stg-Rush-Tds    to  WS-St-Rush-Tds (WS-Stats-Count).
060800     move     Stg-Receptions  to  WS-St-Receptions (WS-Stats-Count).
060900     move     Stg-Rec-Yds     to  WS-St-Rec-Yds (WS-Stats-Count).
061000     move     Stg-Rec-Tds     to  WS-St-Rec-Tds (WS-Stats-Count).
061100     move     Stg-Targets     to  WS-St-Targets (WS-Stats-Count).
061200     move     Stg-Fantasy-Pts to  WS-St-Fantasy-Pts (WS-Stats-Count).
061300*
061400     move     Stg-Game-Date   to  WS-Year-Check-Num.
061500     if       WS-Year-Check-Cent not = 19 and WS-Year-Check-Cent not = 20
061600              move Stg-Game-Date to WS-Trace-Date
061700             display "NF403 Warning - suspect game date century,"
061800                      " player " Stg-Plr-No " game "
061900                      WS-Trace-Year "/" WS-Trace-Month "/" WS-Trace-Day.
062000*
062100     go       to  aa015-Load-Loop.
062200*
062300 aa015-Exit.  exit section.
062400*
062500 aa020-Load-Events            section.
062600*************************************
062700*
062800     move     zero  to  WS-Event-Count.
062900*
063000 aa020-Load-Loop.
063100     read     Event-File  at end
063200              go to aa020-Exit.
063300     add      1  to  WS-Event-Count.
063400     move     Evt-Plr-No    to  WS-Ev-Plr-No (WS-Event-Count).
063500     move     Evt-Type      to  WS-Ev-Type (WS-Event-Count).
063600     move     Evt-Polarity  to  WS-Ev-Polarity (WS-Event-Count).
063700     move     Evt-Date      to  WS-Ev-Date (WS-Event-Count).
063800     go       to  aa020-Load-Loop.
063900*
064000 aa020-Exit.  exit section.
064100*
064200 aa050-Process-All-Players    section.
064300*************************************
064400*
064500*  Stats records are on file (and loaded) in ascending player
064600*  order, so a new player is simply a row whose player number
064700*  differs from the one just seen.
064800*
064900     move     zero  to  WS-St-Ix.
065000     move     zero  to  WS-Cur-Plr-No.
065100*
065200 aa050-Loop.
065300     add      1  to  WS-St-Ix.
065400     if       WS-St-Ix > WS-Stats-Count
065500              go to aa050-Exit.
065600     if       WS-St-Plr-No (WS-St-Ix) = WS-Cur-Plr-No
065700              go to aa050-Loop.
065800*
065900     move     WS-St-Plr-No (WS-St-Ix)  to  WS-Cur-Plr-No.
066000     move     WS-St-Ix                 to  WS-St-Lo.
066100     perform  aa055-Find-Block-End.
066200     perform  aa060-Process-One-Player.
066300     move     WS-St-Hi                 to  WS-St-Ix.
066400     go       to  aa050-Loop.
066500*
066600 aa050-Exit.  exit section.
066700*
066800 aa055-Find-Block-End         section.
066900*************************************
067000*
067100*  Finds the last stats-table row (WS-St-Hi) and the matching
067200*  event-table range (WS-Ev-Lo/WS-Ev-Hi, possibly empty) for the
067300*  player whose number is now in WS-Cur-Plr-No.
067400*
067500     move     WS-St-Lo  to  WS-St-Hi.
067600 aa055-Stats-Loop.
067700     if       WS-St-Hi >= WS-Stats-Count
067800              go to aa055-Stats-Done.
067900     if       WS-St-Plr-No (WS-St-Hi + 1) not = WS-Cur-Plr-No
068000              go to aa055-Stats-Done.
068100     add      1  to  WS-St-Hi.
068200     go       to  aa055-Stats-Loop.
068300 aa055-Stats-Done.
068400*
068500     move     zero  to  WS-Ev-Lo.
068600     move     zero  to  WS-Ev-Hi.
068700     move     zero  to  WS-Ev-Ix.
068800 aa055-Event-Loop.
068900     add      1  to  WS-Ev-Ix.
069000     if       WS-Ev-Ix > WS-Event-Count
069100              go to aa055-Exit.
069200     if       WS-Ev-Plr-No (WS-Ev-Ix) not = WS-Cur-Plr-No
069300              go to aa055-Event-Loop.
069400     if       WS-Ev-Lo = zero
069500              move WS-Ev-Ix to WS-Ev-Lo.
069600     move     WS-Ev-Ix  to  WS-Ev-Hi.
069700     go       to  aa055-Event-Loop.
069800*
069900 aa055-Exit.  exit section.
070000*
070100 aa060-Process-One-Player     section.
070200*************************************
070300*
070400     perform  zz070-Find-Player.
070500     perform  zz100-Compute-Season-Averages.
070600     perform  zz150-Build-Recent-Form.
070700*
070800     move     WS-Cur-Plr-No      to  WS-Rpt-Plr-No.
070900     move     WS-Sa-Avg-Fp       to  WS-Rpt-Sa-Fp.
071000     move     WS-Sa-Avg-Rec-Yds  to  WS-Rpt-Sa-Rec-Yds.
071100     move     WS-Sa-Avg-Rec      to  WS-Rpt-Sa-Rec.
071200     move     WS-Sa-Avg-Rec-Tds  to  WS-Rpt-Sa-Rec-Tds.
071300     move     WS-Sa-Avg-Targets  to  WS-Rpt-Sa-Targets.
071400     move     WS-Sa-Avg-Rush-Yds to  WS-Rpt-Sa-Rush-Yds.
071500     move     WS-Sa-Avg-Rush-Tds to  WS-Rpt-Sa-Rush-Tds.
071600*
071700     move     1  to  WS-Rf-Ix.
071800 aa060-Recent-Loop.
071900     if       WS-Rf-Ix > WS-Rf-Built
072000              go to aa060-Recent-Done.
072100     move     WS-Rf-Tb-Date (WS-Rf-Ix)       to  WS-Rpt-Rf-Date.
072200     move     WS-Rf-Tb-Fp (WS-Rf-Ix)         to  WS-Rpt-Rf-Fp.
072300     move     WS-Rf-Tb-Rec-Yds (WS-Rf-Ix)    to  WS-Rpt-Rf-Rec-Yds.
072400     move     WS-Rf-Tb-Rec (WS-Rf-Ix)        to  WS-Rpt-Rf-Rec.
072500     move     WS-Rf-Tb-Td (WS-Rf-Ix)         to  WS-Rpt-Rf-Td.
072600     move     WS-Rf-Tb-Tag (WS-Rf-Ix)        to  WS-Rpt-Rf-Tag.
072700     move     WS-Rf-Tb-Above-Avg (WS-Rf-Ix)  to  WS-Rpt-Rf-Above-Avg.
072800     generate Rpt-Recent-Detail.
072900     add      1  to  WS-Rf-Ix.
073000     go       to  aa060-Recent-Loop.
073100 aa060-Recent-Done.
073200*
073300     move     "N"  to  WS-Px7-Present.
073400     move     1    to  WS-Win-Ix.
073500 aa060-Proximity-Loop.
073600     if       WS-Win-Ix > 3
073700              go to aa060-Proximity-Done.
073800     perform  zz200-Compute-Proximity-Window.
073900     if       WS-Px-Count > zero                                   CR-1077
074000              move WS-Window-Days (WS-Win-Ix) to WS-Rpt-Px-Window  CR-1077
074100              move WS-Px-Count          to  WS-Rpt-Px-Count       CR-1077
074200              move WS-Px-Avg-Fp         to  WS-Rpt-Px-Fp          CR-1077
074300              move WS-Px-Avg-Rec-Yds    to  WS-Rpt-Px-Rec-Yds     CR-1077
074400              move WS-Px-Avg-Rec        to  WS-Rpt-Px-Rec         CR-1077
074500              move WS-Px-Avg-Td         to  WS-Rpt-Px-Td          CR-1077
074600              generate Rpt-Proximity-Detail.                      CR-1077
074700     if       WS-Win-Ix = 1 and WS-Px-Count > zero
074800              move "Y"               to  WS-Px7-Present
074900              move WS-Px-Avg-Fp      to  WS-Px7-Avg-Fp
075000              move WS-Px-Avg-Rec-Yds to  WS-Px7-Avg-Rec-Yds
075100              move WS-Px-Avg-Rec     to  WS-Px7-Avg-Rec.
075200     add      1  to  WS-Win-Ix.
075300     go       to  aa060-Proximity-Loop.
075400 aa060-Proximity-Done.
075500*
075600     move     zero  to  WS-Betting-Calc.
075700     move     WS-Ev-Lo  to  WS-Ev-Ix.
075800 aa060-Event-Loop.
075900     if       WS-Ev-Lo = zero or WS-Ev-Ix > WS-Ev-Hi
076000              go to aa060-Event-Done.
076100     perform  zz300-Before-After-One-Event.
076200     add      1  to  WS-Ev-Ix.
076300     go       to  aa060-Event-Loop.
076400 aa060-Event-Done.
076500*
076600     perform  zz400-Build-Betting-And-Sve.
076700*
076800 aa060-Exit.  exit section.
076900*
077000 zz070-Find-Player            section.
077100*************************************
077200*
077300*  Table search for the player master row matching the current
077400*  stats block - the header must carry the real name/team/
077500*  position, not a blank default.
077600*
077700     move     spaces  to  WS-Rpt-Plr-Name  WS-Rpt-Plr-Team.
077800     move     spaces  to  WS-Rpt-Plr-Pos.
077900     move     1       to  WS-Plr-Ix.
078000 zz070-Loop.
078100     if       WS-Plr-Ix > WS-Plr-Count
078200              go to zz070-Exit.
078300     if       WS-Pl-No (WS-Plr-Ix) not = WS-Cur-Plr-No
078400              add 1 to WS-Plr-Ix
078500              go to zz070-Loop.
078600*
078700     move     WS-Pl-Name (WS-Plr-Ix)  to  WS-Rpt-Plr-Name.
078800     move     WS-Pl-Team (WS-Plr-Ix)  to  WS-Rpt-Plr-Team.
078900     move     WS-Pl-Pos (WS-Plr-Ix)   to  WS-Rpt-Plr-Pos.
079000*
079100 zz070-Exit.  exit section.
079200*
079300 zz100-Compute-Season-Averages section.
079400*************************************
079500*
079600     move     zero  to  WS-Season-Calc.
079700     move     WS-St-Lo  to  WS-St-Ix.
079800*
079900 zz100-Loop.
080000     if       WS-St-Ix > WS-St-Hi
080100              go to zz100-Calc.
080200     add      1  to  WS-Sa-Game-Count.
080300     add      WS-St-Fantasy-Pts (WS-St-Ix)  to  WS-Sa-Sum-Fp.
080400     add      WS-St-Rec-Yds (WS-St-Ix)      to  WS-Sa-Sum-Rec-Yds.
080500     add      WS-St-Receptions (WS-St-Ix)   to  WS-Sa-Sum-Rec.
080600     add      WS-St-Rec-Tds (WS-St-Ix)       to  WS-Sa-Sum-Rec-Tds.
080700     add      WS-St-Targets (WS-St-Ix)       to  WS-Sa-Sum-Targets.
080800     add      WS-St-Rush-Yds (WS-St-Ix)      to  WS-Sa-Sum-Rush-Yds.
080900     add      WS-St-Rush-Tds (WS-St-Ix)      to  WS-Sa-Sum-Rush-Tds.
081000     add      1  to  WS-St-Ix.
081100     go       to  zz100-Loop.
081200*
081300 zz100-Calc.
081400     if       WS-Sa-Game-Count = zero
081500              go to zz100-Exit.
081600     compute  WS-Sa-Avg-Fp       rounded =
081700          WS-Sa-Sum-Fp       / WS-Sa-Game-Count.
081800     compute  WS-Sa-Avg-Rec-Yds  rounded =
081900          WS-Sa-Sum-Rec-Yds  / WS-Sa-Game-Count.
082000     compute  WS-Sa-Avg-Rec      rounded =
082100          WS-Sa-Sum-Rec      / WS-Sa-Game-Count.
082200     compute  WS-Sa-Avg-Rec-Tds  rounded =
082300          WS-Sa-Sum-Rec-Tds  / WS-Sa-Game-Count.
082400     compute  WS-Sa-Avg-Targets  rounded =
082500          WS-Sa-Sum-Targets  / WS-Sa-Game-Count.
082600     compute  WS-Sa-Avg-Rush-Yds rounded =
082700          WS-Sa-Sum-Rush-Yds / WS-Sa-Game-Count.
082800     compute  WS-Sa-Avg-Rush-Tds rounded =
082900          WS-Sa-Sum-Rush-Tds / WS-Sa-Game-Count.
083000*
083100 zz100-Exit.  exit section.
083200*
083300 zz150-Build-Recent-Form      section.
083400*************************************
083500*
083600*  Last 5 games in the block (or all of them if fewer than 5) -
083700*  the block is already in ascending game-date order off the
083800*  file, so the last 5 table rows are the 5 most recent games.
083900*
084000     compute  WS-Rf-Start = WS-St-Hi - 4.
084100     if       WS-Rf-Start < WS-St-Lo
084200              move WS-St-Lo to WS-Rf-Start.
084300*
084400     move     zero  to  WS-Rf-Built.
084500     move     1     to  WS-Rf-Ix.
084600     move     WS-Rf-Start  to  WS-St-Ix.
084700 zz150-Loop.
084800     if       WS-St-Ix > WS-St-Hi
084900              go to zz150-Exit.
085000*
085100     move     WS-St-Game-Date (WS-St-Ix)    to  WS-Rf-Tb-Date (WS-Rf-Ix).
085200     move     WS-St-Fantasy-Pts (WS-St-Ix)  to  WS-Rf-Tb-Fp (WS-Rf-Ix).
085300     move     WS-St-Rec-Yds (WS-St-Ix)     
085400         to  WS-Rf-Tb-Rec-Yds (WS-Rf-Ix).
085500     move     WS-St-Receptions (WS-St-Ix)   to  WS-Rf-Tb-Rec (WS-Rf-Ix).
085600     compute  WS-Rf-Tb-Td (WS-Rf-Ix) =
085700              WS-St-Rec-Tds (WS-St-Ix) + WS-St-Rush-Tds (WS-St-Ix).
085800*
085900     move     spaces  to  WS-Rf-Tb-Tag (WS-Rf-Ix).
086000     move     zero    to  WS-Ev-Ix.
086100 zz150-Near-Loop.
086200     add      1  to  WS-Ev-Ix.
086300     if       WS-Ev-Lo = zero or WS-Ev-Ix > WS-Ev-Hi
086400              go to zz150-Near-Done.
086500     if       WS-Rf-Tb-Tag (WS-Rf-Ix) not = spaces
086600              go to zz150-Near-Done.
086700*
086800     call     "nf120"  using WS-St-Game-Date (WS-St-Ix)  WS-Jul-A.
086900     call     "nf120"  using WS-Ev-Date (WS-Ev-Ix)       WS-Jul-B.
087000     compute  WS-Day-Diff = WS-Jul-A - WS-Jul-B.
087100     if       WS-Day-Diff < zero
087200              compute WS-Day-Diff = zero - WS-Day-Diff.
087300     if       WS-Day-Diff <= 7
087400              move WS-Ev-Type (WS-Ev-Ix)  to  WS-Rf-Tb-Tag (WS-Rf-Ix).
087500     go       to  zz150-Near-Loop.
087600 zz150-Near-Done.
087700*
087800     if       WS-St-Fantasy-Pts (WS-St-Ix) > WS-Sa-Avg-Fp
087900              move "YES"  to  WS-Rf-Tb-Above-Avg (WS-Rf-Ix)
088000     else
088100              move "NO "  to  WS-Rf-Tb-Above-Avg (WS-Rf-Ix).
088200*
088300     add      1  to  WS-Rf-Built.
088400     add      1  to  WS-Rf-Ix.
088500     add      1  to  WS-St-Ix.
088600     go       to  zz150-Loop.
088700*
088800 zz150-Exit.  exit section.
088900*
089000 zz200-Compute-Proximity-Window section.
089100*************************************
089200*
089300*  Every game within WS-Window-Days of ANY event counts once -
089400*  once a game is flagged in-window the inner scan stops for it,
089500*  so a game near two events is never summed twice.
089600*
089700     move     zero  to  WS-Proximity-Calc.
089800     move     WS-St-Lo  to  WS-St-Ix.
089900*
090000 zz200-Game-Loop.
090100     if       WS-St-Ix > WS-St-Hi
090200              go to zz200-Exit.
090300*
090400     call     "nf120"  using WS-St-Game-Date (WS-St-Ix)  WS-Jul-A.
090500     move     WS-Ev-Lo  to  WS-Ev-Ix.
090600 zz200-Event-Loop.
090700     if       WS-Ev-Lo = zero or WS-Ev-Ix > WS-Ev-Hi
090800              go to zz200-Next-Game.
090900     call     "nf120"  using WS-Ev-Date (WS-Ev-Ix)  WS-Jul-B.
091000     compute  WS-Day-Diff = WS-Jul-A - WS-Jul-B.
091100     if       WS-Day-Diff < zero
091200              compute WS-Day-Diff = zero - WS-Day-Diff.
091300     if       WS-Day-Diff <= WS-Window-Days (WS-Win-Ix)
091400              add 1 to WS-Px-Count
091500              add WS-St-Fantasy-Pts (WS-St-Ix) to WS-Px-Sum-Fp
091600              add WS-St-Rec-Yds (WS-St-Ix)     to WS-Px-Sum-Rec-Yds
091700              add WS-St-Receptions (WS-St-Ix)  to WS-Px-Sum-Rec
091800              compute WS-Px-Sum-Td = WS-Px-Sum-Td
091900                      + WS-St-Rec-Tds (WS-St-Ix)
092000                      + WS-St-Rush-Tds (WS-St-Ix)
092100              go to zz200-Next-Game.
092200     add      1  to  WS-Ev-Ix.
092300     go       to  zz200-Event-Loop.
092400*
092500 zz200-Next-Game.
092600     add      1  to  WS-St-Ix.
092700     go       to  zz200-Game-Loop.
092800*
092900 zz200-Exit.
093000     if       WS-Px-Count > zero
093100              compute WS-Px-Avg-Fp      rounded =
093200                   WS-Px-Sum-Fp      / WS-Px-Count
093300              compute WS-Px-Avg-Rec-Yds rounded =
093400                   WS-Px-Sum-Rec-Yds / WS-Px-Count
093500              compute WS-Px-Avg-Rec     rounded =
093600                   WS-Px-Sum-Rec     / WS-Px-Count
093700              compute WS-Px-Avg-Td      rounded =
093800                   WS-Px-Sum-Td      / WS-Px-Count.
093900     exit     section.
094000*
094100 zz300-Before-After-One-Event section.
094200*************************************
094300*
094400*  Rolling 3-slot buffers - Before keeps the 3 most recent games
094500*  strictly ahead of the event date seen so far (shifting the
094600*  oldest out as a newer one arrives); After keeps the first 3
094700*  games strictly past the event date and then stops collecting.
094800*
094900     move     zero  to  WS-Before-After-Calc.
095000     move     WS-St-Lo  to  WS-St-Ix.
095100*
095200 zz300-Scan-Loop.
095300     if       WS-St-Ix > WS-St-Hi
095400              go to zz300-Scan-Done.
095500*
095600     if       WS-St-Game-Date (WS-St-Ix) < WS-Ev-Date (WS-Ev-Ix)
095700              perform zz310-Shift-Before
095800              go to zz300-Next.
095900     if       WS-St-Game-Date (WS-St-Ix) > WS-Ev-Date (WS-Ev-Ix)
096000              and WS-Af-Count < 3
096100              perform zz320-Append-After.
096200*
096300 zz300-Next.
096400     add      1  to  WS-St-Ix.
096500     go       to  zz300-Scan-Loop.
096600*
096700 zz300-Scan-Done.
096800     move     "N"  to  WS-Event-Qualifies.
096900     if       WS-Bf-Count < 3 or WS-Af-Count < 3
097000              go to zz300-Exit.
097100     move     "Y"  to  WS-Event-Qualifies.
097200*
097300     compute  WS-Avg-Bf-Fp      rounded =
097400          (WS-Bf-Fp (1) + WS-Bf-Fp (2) + WS-Bf-Fp (3)) / 3.
097500     compute  WS-Avg-Bf-Rec-Yds rounded =
097600          (WS-Bf-Rec-Yds (1) + WS-Bf-Rec-Yds (2) + WS-Bf-Rec-Yds (3)) / 3.
097700     compute  WS-Avg-Bf-Rec     rounded =
097800          (WS-Bf-Rec (1) + WS-Bf-Rec (2) + WS-Bf-Rec (3)) / 3.
097900     compute  WS-Avg-Bf-Rec-Tds rounded =
098000          (WS-Bf-Rec-Tds (1) + WS-Bf-Rec-Tds (2) + WS-Bf-Rec-Tds (3)) / 3.
098100     compute  WS-Avg-Af-Fp      rounded =
098200          (WS-Af-Fp (1) + WS-Af-Fp (2) + WS-Af-Fp (3)) / 3.
098300     compute  WS-Avg-Af-Rec-Yds rounded =
098400          (WS-Af-Rec-Yds (1) + WS-Af-Rec-Yds (2) + WS-Af-Rec-Yds (3)) / 3.
098500     compute  WS-Avg-Af-Rec     rounded =
098600          (WS-Af-Rec (1) + WS-Af-Rec (2) + WS-Af-Rec (3)) / 3.
098700     compute  WS-Avg-Af-Rec-Tds rounded =
098800          (WS-Af-Rec-Tds (1) + WS-Af-Rec-Tds (2) + WS-Af-Rec-Tds (3)) / 3.
098900*
099000     compute  WS-Chg-Fp      rounded = WS-Avg-Af-Fp      - WS-Avg-Bf-Fp.
099100     compute  WS-Chg-Rec-Yds rounded =
099200          WS-Avg-Af-Rec-Yds - WS-Avg-Bf-Rec-Yds.
099300     compute  WS-Chg-Rec     rounded = WS-Avg-Af-Rec     - WS-Avg-Bf-Rec.
099400     compute  WS-Chg-Rec-Tds rounded =
099500          WS-Avg-Af-Rec-Tds - WS-Avg-Bf-Rec-Tds.
099600*
099700     move     "N"  to  WS-Event-Improved.
099800     if       WS-Avg-Af-Fp > WS-Avg-Bf-Fp
099900              move "Y" to WS-Event-Improved.
100000*
100100     move     WS-Ev-Type (WS-Ev-Ix)      to  WS-Rpt-Ev-Type.
100200     move     WS-Ev-Polarity (WS-Ev-Ix)  to  WS-Rpt-Ev-Polarity.
100300     move     WS-Ev-Date (WS-Ev-Ix)      to  WS-Rpt-Ev-Date.
100400     if       WS-Event-Is-Improved
100500              move "YES"  to  WS-Rpt-Ev-Improved
100600     else
100700              move "NO "  to  WS-Rpt-Ev-Improved.
100800     generate Rpt-Event-Head.
100900*
101000     if       WS-Avg-Bf-Fp > zero
101100              compute WS-Pct-Fp rounded = (WS-Chg-Fp / WS-Avg-Bf-Fp) * 100
101200              move "FANTASY PTS"  to  WS-Rpt-Ev-Metric
101300              move WS-Avg-Bf-Fp   to  WS-Rpt-Ev-Before
101400              move WS-Avg-Af-Fp   to  WS-Rpt-Ev-After
101500              move WS-Chg-Fp      to  WS-Rpt-Ev-Change
101600              move WS-Pct-Fp      to  WS-Rpt-Ev-Pct
101700              generate Rpt-Event-Metric-Detail.
101800     if       WS-Avg-Bf-Rec-Yds > zero
101900              compute WS-Pct-Rec-Yds rounded =
102000                   (WS-Chg-Rec-Yds / WS-Avg-Bf-Rec-Yds) * 100
102100              move "REC YARDS"    to  WS-Rpt-Ev-Metric
102200              move WS-Avg-Bf-Rec-Yds  to  WS-Rpt-Ev-Before
102300              move WS-Avg-Af-Rec-Yds  to  WS-Rpt-Ev-After
102400              move WS-Chg-Rec-Yds     to  WS-Rpt-Ev-Change
102500              move WS-Pct-Rec-Yds     to  WS-Rpt-Ev-Pct
102600              generate Rpt-Event-Metric-Detail.
102700     if       WS-Avg-Bf-Rec > zero
102800              compute WS-Pct-Rec rounded =
102900                   (WS-Chg-Rec / WS-Avg-Bf-Rec) * 100
103000              move "RECEPTIONS"   to  WS-Rpt-Ev-Metric
103100              move WS-Avg-Bf-Rec  to  WS-Rpt-Ev-Before
103200              move WS-Avg-Af-Rec  to  WS-Rpt-Ev-After
103300              move WS-Chg-Rec     to  WS-Rpt-Ev-Change
103400              move WS-Pct-Rec     to  WS-Rpt-Ev-Pct
103500              generate Rpt-Event-Metric-Detail.
103600     if       WS-Avg-Bf-Rec-Tds > zero
103700              compute WS-Pct-Rec-Tds rounded =
103800                   (WS-Chg-Rec-Tds / WS-Avg-Bf-Rec-Tds) * 100
103900              move "REC TDS"      to  WS-Rpt-Ev-Metric
104000              move WS-Avg-Bf-Rec-Tds  to  WS-Rpt-Ev-Before
104100              move WS-Avg-Af-Rec-Tds  to  WS-Rpt-Ev-After
104200              move WS-Chg-Rec-Tds     to  WS-Rpt-Ev-Change
104300              move WS-Pct-Rec-Tds     to  WS-Rpt-Ev-Pct
104400              generate Rpt-Event-Metric-Detail.
104500*
104600     add      1  to  WS-Bet-Count.
104700     if       WS-Event-Is-Improved
104800              add 1 to WS-Bet-Improved-Cnt.
104900     add      WS-Chg-Fp       to  WS-Bet-Sum-Fp-Chg.
105000     add      WS-Chg-Rec-Yds  to  WS-Bet-Sum-RecYds-Chg.
105100     if       WS-Ev-Polarity (WS-Ev-Ix) = "POSITIVE"
105200              add 1 to WS-Bet-Pos-Cnt
105300              add WS-Chg-Fp to WS-Bet-Sum-Pos-Fp-Chg
105400     else
105500              add 1 to WS-Bet-Neg-Cnt
105600              add WS-Chg-Fp to WS-Bet-Sum-Neg-Fp-Chg.
105700*
105800 zz300-Exit.  exit section.
105900*
106000 zz310-Shift-Before            section.
106100*************************************
106200*
106300     if       WS-Bf-Count < 3
106400              add 1 to WS-Bf-Count
106500     else
106600              move WS-Bf-Fp (2)      to  WS-Bf-Fp (1)
106700              move WS-Bf-Rec-Yds (2) to  WS-Bf-Rec-Yds (1)
106800              move WS-Bf-Rec (2)     to  WS-Bf-Rec (1)
106900              move WS-Bf-Rec-Tds (2) to  WS-Bf-Rec-Tds (1)
107000              move WS-Bf-Fp (3)      to  WS-Bf-Fp (2)
107100              move WS-Bf-Rec-Yds (3) to  WS-Bf-Rec-Yds (2)
107200              move WS-Bf-Rec (3)     to  WS-Bf-Rec (2)
107300              move WS-Bf-Rec-Tds (3) to  WS-Bf-Rec-Tds (2)
107400              move 3                 to  WS-Bf-Count.
107500*
107600     move     WS-St-Fantasy-Pts (WS-St-Ix)  to  WS-Bf-Fp (WS-Bf-Count).
107700     move     WS-St-Rec-Yds (WS-St-Ix)     
107800         to  WS-Bf-Rec-Yds (WS-Bf-Count).
107900     move     WS-St-Receptions (WS-St-Ix)   to  WS-Bf-Rec (WS-Bf-Count).
108000     move     WS-St-Rec-Tds (WS-St-Ix)      
108100         to  WS-Bf-Rec-Tds (WS-Bf-Count).
108200*
108300     exit     section.
108400*
108500 zz320-Append-After            section.
108600*************************************
108700*
108800     add      1  to  WS-Af-Count.
108900     move     WS-St-Fantasy-Pts (WS-St-Ix)  to  WS-Af-Fp (WS-Af-Count).
109000     move     WS-St-Rec-Yds (WS-St-Ix)     
109100         to  WS-Af-Rec-Yds (WS-Af-Count).
109200     move     WS-St-Receptions (WS-St-Ix)   to  WS-Af-Rec (WS-Af-Count).
109300     move     WS-St-Rec-Tds (WS-St-Ix)      
109400         to  WS-Af-Rec-Tds (WS-Af-Count).
109500*
109600     exit     section.
109700*
109800 zz400-Build-Betting-And-Sve  section.
109900*************************************
110000*
110100*  Moves the accumulated betting totals and the season-vs-7-day
110200*  comparison into the report area the control footing sources
110300*  from - left empty (present-when fails) when there is nothing
110400*  to show.
110500*
110600     move     WS-Bet-Count     to  WS-Rpt-Bet-Count.
110700     if       WS-Bet-Count = zero
110800              move zero to WS-Rpt-Bet-Avg-Fp WS-Rpt-Bet-Avg-RecYds
110900                           WS-Rpt-Bet-Pct-Imp WS-Rpt-Bet-Pos-Cnt
111000                           WS-Rpt-Bet-Neg-Cnt WS-Rpt-Bet-Pos-Avg
111100                           WS-Rpt-Bet-Neg-Avg
111200              go to zz400-Sve.
111300*
111400     compute  WS-Bet-Avg-Fp-Chg     rounded =
111500          WS-Bet-Sum-Fp-Chg     / WS-Bet-Count.
111600     compute  WS-Bet-Avg-RecYds-Chg rounded =
111700          WS-Bet-Sum-RecYds-Chg / WS-Bet-Count.
111800     compute  WS-Bet-Pct-Improved   rounded =
111900          (WS-Bet-Improved-Cnt / WS-Bet-Count) * 100.
112000     move     WS-Bet-Avg-Fp-Chg      to  WS-Rpt-Bet-Avg-Fp.
112100     move     WS-Bet-Avg-RecYds-Chg  to  WS-Rpt-Bet-Avg-RecYds.
112200     move     WS-Bet-Pct-Improved    to  WS-Rpt-Bet-Pct-Imp.
112300     move     WS-Bet-Pos-Cnt         to  WS-Rpt-Bet-Pos-Cnt.
112400     move     WS-Bet-Neg-Cnt         to  WS-Rpt-Bet-Neg-Cnt.
112500*
112600     if       WS-Bet-Pos-Cnt > zero
112700              compute WS-Bet-Avg-Pos-Fp-Chg rounded =
112800                   WS-Bet-Sum-Pos-Fp-Chg / WS-Bet-Pos-Cnt
112900              move WS-Bet-Avg-Pos-Fp-Chg to WS-Rpt-Bet-Pos-Avg
113000     else
113100              move zero to WS-Rpt-Bet-Pos-Avg.
113200     if       WS-Bet-Neg-Cnt > zero
113300              compute WS-Bet-Avg-Neg-Fp-Chg rounded =
113400                   WS-Bet-Sum-Neg-Fp-Chg / WS-Bet-Neg-Cnt
113500              move WS-Bet-Avg-Neg-Fp-Chg to WS-Rpt-Bet-Neg-Avg
113600     else
113700              move zero to WS-Rpt-Bet-Neg-Avg.
113800*
113900 zz400-Sve.
114000     move     "NO "  to  WS-Rpt-Sve-Present.
114100     if       not WS-Px7-Is-Present
114200              go to zz400-Exit.
114300*
114400     move     "YES"  to  WS-Rpt-Sve-Present.
114500     move     WS-Sa-Avg-Fp      to  WS-Rpt-Sve-Fp-Season.
114600     move     WS-Px7-Avg-Fp     to  WS-Rpt-Sve-Fp-Near.
114700     compute  WS-Rpt-Sve-Fp-Diff rounded = WS-Px7-Avg-Fp - WS-Sa-Avg-Fp.
114800     if       WS-Sa-Avg-Fp > zero
114900              compute WS-Rpt-Sve-Fp-Pct rounded =
115000                      ((WS-Px7-Avg-Fp - WS-Sa-Avg-Fp) /
115100                       WS-Sa-Avg-Fp) * 100
115200     else
115300              move zero to WS-Rpt-Sve-Fp-Pct.
115400*
115500     move     WS-Sa-Avg-Rec-Yds  to  WS-Rpt-Sve-Ry-Season.
115600     move     WS-Px7-Avg-Rec-Yds to  WS-Rpt-Sve-Ry-Near.
115700     compute  WS-Rpt-Sve-Ry-Diff rounded =
115800          WS-Px7-Avg-Rec-Yds - WS-Sa-Avg-Rec-Yds.
115900     if       WS-Sa-Avg-Rec-Yds > zero
116000              compute WS-Rpt-Sve-Ry-Pct rounded =
116100                      ((WS-Px7-Avg-Rec-Yds - WS-Sa-Avg-Rec-Yds) /
116200                       WS-Sa-Avg-Rec-Yds) * 100
116300     else
116400              move zero to WS-Rpt-Sve-Ry-Pct.
116500*
116600     move     WS-Sa-Avg-Rec      to  WS-Rpt-Sve-Rc-Season.
116700     move     WS-Px7-Avg-Rec     to  WS-Rpt-Sve-Rc-Near.
116800     compute  WS-Rpt-Sve-Rc-Diff rounded = WS-Px7-Avg-Rec - WS-Sa-Avg-Rec.
116900     if       WS-Sa-Avg-Rec > zero
117000              compute WS-Rpt-Sve-Rc-Pct rounded =
117100                      ((WS-Px7-Avg-Rec - WS-Sa-Avg-Rec) /
117200                       WS-Sa-Avg-Rec) * 100
117300     else
117400              move zero to WS-Rpt-Sve-Rc-Pct.
117500*
117600 zz400-Exit.  exit section.
117700*
