000100*****************************************************************
000200*                                                               *
000300*              Synthetic Defense Generator                      *
000400*                                                               *
000500*        Fills in weekly team-defense rows for teams that       *
000600*        have no real feed yet, so the matchup engine (nf500)   *
000700*        always has something to look up.  Real defense data,   *
000800*        once loaded onto the Defense file, takes priority -    *
000900*        this program never overwrites a week that already      *
001000*        has a genuine row.                                     *
001100*                                                               *
001200*****************************************************************
001300*
001400 identification          division.
001500*===============================
001600*
001700 program-id.              nf200.
001800 author.                  Nigel F Ashworth MBCS, FIDPM.
001900 installation.            Applewood Sports Analytics.
002000 date-written.            12/11/1985.
002100 date-compiled.
002200 security.                Company Confidential - Internal Use Only.
002300*
002400*    Remarks.             Builds one Defense-Rec per league team
002500*                         for a given season/week from the fixed
002600*                         32-team rank-factor formula.
002700*
002800*    Called modules.      None.
002900*
003000*    Files used.          Defense file - output (extend mode
003100*                         used when the week is being topped up,
003200*                         see zz090).
003300*
003400* Changes:
003500* 12/11/85 rtm - 1.0.00 Created.                                    1.0.00
003600* 08/07/90 rtm -        Pass/rush rank fields widened to PIC 9(2),   .
003700*                       32 teams was outgrowing PIC 9.               .
003800* 25/02/97 khb -        Re-linked after the compiler upgrade, no    .
003900*                       source change.                              .
004000* 03/12/98 khb -        Y2K sweep - no date fields in this module,  .
004100*                       nothing to change.                          .
004200* 16/08/04 dsp -        Extend-mode open path added, was always     .
004300*                       rebuilding the whole Defense file.          .
004400* 11/01/13 ljw -        Swapped the old cursor-based team lookup    .
004500*                       for an in-memory table, same idea as the    .
004600*                       one nf120 already uses.                     .
004700* 14/12/25 nfa -    .01 Switched to the single 32-team table per    1.0.01
004800*                       the note left on the old LWT copybook.      1.0.01
004900* 29/12/25 nfa -    .02 Pass/rush rank now computed by comparing   CR-1071
005000*                       every team to every other team - auditor   CR-1071
005100*                       queried whether we were just assuming      CR-1071
005200*                       rank = table position.  We were.  Not any  CR-1071
005300*                       more.                        Ref CR-1071.  CR-1071
005400*
005500*****************************************************************
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration           section.
006100 special-names.
006200     C01 is TOP-OF-FORM.
006300*
006400 input-output            section.
006500 file-control.
006600     select   Defense-File  assign       Defense-File-Name
006700              organization  line sequential
006800              status        Defense-Status.
006900*
007000 data                    division.
007100*===============================
007200*
007300 file section.
007400*
007500 fd  Defense-File.
007600     copy "wsnfdef.cob".
007700*
007800 working-storage         section.
007900*-----------------------
008000 77  Prog-Name            pic x(17)  value "NF200 (1.0.02)".
008100*
008200 01  WS-Data.
008300     03  Defense-Status       pic xx        value zero.
008400     03  Defense-File-Name    pic x(16)     value "NFDEF01".
008500     03  WS-Team-Ix           binary-char   unsigned value zero.
008600     03  WS-Other-Ix          binary-char   unsigned value zero.
008700     03  WS-Pass-Rank-Ctr     binary-char   unsigned value zero.
008800     03  WS-Rush-Rank-Ctr     binary-char   unsigned value zero.
008900     03  WS-Rank-Factor       pic s9v9(4)   comp-3.
009000     03  filler               pic x(3).
009100*
009200 copy "wsnfcal.cob".
009300 copy "wsnftab.cob".
009400*
009500*  One working row per league team, built from the rank-factor
009600*  formula, then ranked by comparing every row to every other
009700*  row - same idea the old deduction-priority loop used.
009800*
009900 01  WS-Gen-Table.
010000     03  WS-Gen-Entry          occurs 32  indexed by WS-Gen-Ix.
010100         05  WS-Gen-Team           pic x(3).
010200         05  WS-Gen-Pass-Yds       pic s9(3)v9  comp-3.
010300         05  WS-Gen-Rush-Yds       pic s9(3)v9  comp-3.
010400         05  WS-Gen-Pass-Tds       pic s9(3).
010500         05  WS-Gen-Rush-Tds       pic s9(3).
010600         05  WS-Gen-Sacks          pic s9(3).
010700         05  WS-Gen-Pass-Rank      pic 9(2).
010800         05  WS-Gen-Rush-Rank      pic 9(2).
010900*
011000*  Truncated (not rounded) view of the TD/sack formula results -
011100*  COMPUTE ... without ROUNDED already truncates, kept as its own
011200*  field purely so the intent reads clearly at the call site.
011300*
011400 01  WS-Trunc-Area.
011500     03  WS-Trunc-Pass-Tds     pic s9(3).
011600 01  WS-Trunc-Redef  redefines WS-Trunc-Area.
011700     03  WS-Trunc-Rush-Tds     pic s9(3).
011800*
011900*  Edited view of the season, for the one warning message below
012000*  - not expecting to ever see it, the caller always supplies a
012100*  4-digit season, but the old tax-table code got bitten once by
012200*  an upstream job that didn't.
012300*
012400 01  WS-Season-Check.
012500     03  WS-Season-Century     pic 99.
012600     03  WS-Season-Yy          pic 99.
012700 01  WS-Season-Check-Redef  redefines WS-Season-Check.
012800     03  WS-Season-Num         pic 9(4).
012900*
013000 01  WS-Rank-Factor-Edit      pic 9.9(4).
013100 01  WS-Rank-Factor-Num  redefines WS-Rank-Factor-Edit
013200                          pic 9v9(4).
013300*
013400 linkage                 section.
013500*==============
013600*
013700 01  LK-Season                pic 9(4).
013800 01  LK-Week                  pic 9(2).
013900*
014000 procedure  division chaining LK-Season
014100                              LK-Week.
014200*========================================
014300*
014400 aa000-Main               section.
014500***********************************
014600*
014700     move     LK-Season  to  Nf-Run-Season.
014800     move     LK-Week    to  Nf-Run-Week.
014900*
015000     move     LK-Season  to  WS-Season-Num.
015100     if       WS-Season-Century not = 19 and WS-Season-Century not = 20
015200             display "NF202 Warning - suspect season year " LK-Season.
015300*
015400     open     extend  Defense-File.
015500     if       Defense-Status = "05" or "35"
015600              open  output  Defense-File.
015700     if       Defense-Status not = "00"
015800             display  "NF201 Unable to open Defense file, status "
015900                       Defense-Status
016000              move 91 to Nf-Run-Term-Code
016100              goback.
016200*
016300     perform  aa050-Build-Team-Rows.
016400     perform  zz060-Rank-Teams.
016500     perform  zz090-Write-Defense-Recs.
016600*
016700     close    Defense-File.
016800     goback.
016900*
017000 aa000-Exit.  exit section.
017100*
017200 aa050-Build-Team-Rows        section.
017300*************************************
017400*
017500*  Rank-factor = (team position / 32) - position 1 is the best
017600*  pass/rush defense in the league by construction, position 32
017700*  the worst.  Yardage rounded to 1 dp; TDs & sacks truncated.
017800*
017900     move     1  to  WS-Team-Ix.
018000*
018100 aa050-Build-Loop.
018200     if       WS-Team-Ix > 32
018300              go to aa050-Exit.
018400*
018500     move     NF-Team-Name (WS-Team-Ix)  to  WS-Gen-Team (WS-Team-Ix).
018600     compute  WS-Rank-Factor  = WS-Team-Ix / 32.
018700*
018800     compute  WS-Gen-Pass-Yds (WS-Team-Ix)  rounded =
018900              200.0 + (WS-Rank-Factor * 80).
019000     compute  WS-Gen-Rush-Yds (WS-Team-Ix)  rounded =
019100              90.0 + (WS-Rank-Factor * 50).
019200*
019300     compute  WS-Trunc-Pass-Tds =
019400              12 + (WS-Rank-Factor * 10).
019500     move     WS-Trunc-Pass-Tds  to  WS-Gen-Pass-Tds (WS-Team-Ix).
019600*
019700     compute  WS-Trunc-Rush-Tds =
019800              6 + (WS-Rank-Factor * 8).
019900     move     WS-Trunc-Rush-Tds  to  WS-Gen-Rush-Tds (WS-Team-Ix).
020000*
020100     compute  WS-Gen-Sacks (WS-Team-Ix) =
020200              35 - (WS-Rank-Factor * 15).
020300*
020400     add      1  to  WS-Team-Ix.
020500     go       to  aa050-Build-Loop.
020600*
020700 aa050-Exit.  exit section.
020800*
020900 zz060-Rank-Teams             section.
021000*************************************
021100*
021200*  Rank(i) = 1 + count of teams whose allowed yardage is lower
021300*  than team i's, ties going to whichever team was built first.
021400*  Deliberately re-derived every run rather than trusting that
021500*  table position already equals rank.
021600*
021700     move     1  to  WS-Team-Ix.
021800*
021900 zz060-Outer-Loop.
022000     if       WS-Team-Ix > 32
022100              go to zz060-Exit.
022200*
022300     move     1  to  WS-Pass-Rank-Ctr.
022400     move     1  to  WS-Rush-Rank-Ctr.
022500     move     1  to  WS-Other-Ix.
022600*
022700 zz060-Inner-Loop.
022800     if       WS-Other-Ix > 32
022900              go to zz060-Inner-Exit.
023000     if       WS-Other-Ix = WS-Team-Ix
023100              go to zz060-Inner-Next.
023200*
023300     if       WS-Gen-Pass-Yds (WS-Other-Ix) <                     CR-1071
023400              WS-Gen-Pass-Yds (WS-Team-Ix)                        CR-1071
023500              add 1 to WS-Pass-Rank-Ctr                           CR-1071
023600     else                                                         CR-1071
023700       if     WS-Gen-Pass-Yds (WS-Other-Ix) =                     CR-1071
023800                WS-Gen-Pass-Yds (WS-Team-Ix)                      CR-1071
023900               and WS-Other-Ix < WS-Team-Ix                       CR-1071
024000               add 1 to WS-Pass-Rank-Ctr.                         CR-1071
024100*
024200     if       WS-Gen-Rush-Yds (WS-Other-Ix) <                     CR-1071
024300              WS-Gen-Rush-Yds (WS-Team-Ix)                        CR-1071
024400              add 1 to WS-Rush-Rank-Ctr                           CR-1071
024500     else                                                         CR-1071
024600       if     WS-Gen-Rush-Yds (WS-Other-Ix) =                     CR-1071
024700                WS-Gen-Rush-Yds (WS-Team-Ix)                      CR-1071
024800               and WS-Other-Ix < WS-Team-Ix                       CR-1071
024900               add 1 to WS-Rush-Rank-Ctr.                         CR-1071
025000*
025100 zz060-Inner-Next.
025200     add      1  to  WS-Other-Ix.
025300     go       to  zz060-Inner-Loop.
025400*
025500 zz060-Inner-Exit.
025600     move     WS-Pass-Rank-Ctr  to  WS-Gen-Pass-Rank (WS-Team-Ix).
025700     move     WS-Rush-Rank-Ctr  to  WS-Gen-Rush-Rank (WS-Team-Ix).
025800*
025900     add      1  to  WS-Team-Ix.
026000     go       to  zz060-Outer-Loop.
026100*
026200 zz060-Exit.  exit section.
026300*
026400 zz090-Write-Defense-Recs     section.
026500*************************************
026600*
026700     move     1  to  WS-Team-Ix.
026800*
026900 zz090-Write-Loop.
027000     if       WS-Team-Ix > 32
027100              go to zz090-Exit.
027200*
027300     move     spaces  to  NF-Defense-Record.
027400     move     WS-Gen-Team (WS-Team-Ix)       to  Dfs-Team.
027500     move     Nf-Run-Season                  to  Dfs-Season.
027600     move     Nf-Run-Week                    to  Dfs-Week.
027700     move     WS-Gen-Pass-Yds (WS-Team-Ix)    to  Dfs-Pass-Yds-Allow.
027800     move     WS-Gen-Rush-Yds (WS-Team-Ix)    to  Dfs-Rush-Yds-Allow.
027900     move     WS-Gen-Pass-Tds (WS-Team-Ix)    to  Dfs-Pass-Tds-Allow.
028000     move     WS-Gen-Rush-Tds (WS-Team-Ix)    to  Dfs-Rush-Tds-Allow.
028100     move     WS-Gen-Sacks (WS-Team-Ix)       to  Dfs-Sacks.
028200     move     WS-Gen-Pass-Rank (WS-Team-Ix)   to  Dfs-Pass-Rank.
028300     move     WS-Gen-Rush-Rank (WS-Team-Ix)   to  Dfs-Rush-Rank.
028400*
028500     write    NF-Defense-Record.
028600*
028700     add      1  to  WS-Team-Ix.
028800     go       to  zz090-Write-Loop.
028900*
029000 zz090-Exit.  exit section.
029100*
