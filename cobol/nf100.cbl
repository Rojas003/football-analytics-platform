000100*****************************************************************
000200*                                                               *
000300*                 P P R   Fantasy Point Calculator               *
000400*                                                               *
000500*        Called by nf300, nf400 & nf500 to turn a raw game      *
000600*        statistics record into a single fantasy points         *
000700*        figure using the league's standard PPR scoring.        *
000800*                                                               *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300*
001400 program-id.              nf100.
001500 author.                  Nigel F Ashworth MBCS, FIDPM.
001600 installation.            Applewood Sports Analytics.
001700 date-written.            04/11/1984.
001800 date-compiled.
001900 security.                Company Confidential - Internal Use Only.
002000*
002100*    Remarks.             Computes PPR fantasy points from one
002200*                         raw game-statistics record.  Called,
002300*                         never run standalone.
002400*
002500*    Called modules.      None.
002600*
002700*    Files used.          None - linkage only.
002800*
002900* Changes:
003000* 04/11/84 rtm - 1.0.00 Created.                                    1.0.00
003100* 12/06/89 rtm -        Interception/fumble penalty weights split   .
003200*                       out to their own fields, were one combined  .
003300*                       "turnover" count.                           .
003400* 02/10/95 khb -        Re-linked after the compiler upgrade, no    .
003500*                       source change.                             .
003600* 30/11/98 khb -        Y2K sweep - no date fields in this module,  .
003700*                       nothing to change.                         .
003800* 21/03/06 dsp -        WS-Calc-Area repacked as COMP-3, was        .
003900*                       zoned decimal.                             .
004000* 17/09/14 ljw -        Raw-count table widened from 8 to 10        .
004100*                       entries for the new targets/fumbles pair.   .
004200* 19/11/25 nfa -    .01 Added sanity scan for negative yardage/     1.0.01
004300*                       count fields the feed should never send.    1.0.01
004400* 08/12/25 jqd -    .02 Rounding confirmed half-away-from-zero to  CR-1042
004500*                       match the old betting-insights sheet.      CR-1042
004600*                                                   Ref CR-1042.   CR-1042
004700*
004800*****************************************************************
004900*
005000 environment             division.
005100*===============================
005200*
005300 configuration           section.
005400 special-names.
005500     C01 is TOP-OF-FORM.
005600*
005700 data                    division.
005800*===============================
005900*
006000 working-storage         section.
006100*-----------------------
006200 77  Prog-Name            pic x(17)  value "NF100 (1.0.02)".
006300*
006400 01  WS-Data.
006500     03  WS-Call-Count    binary-long  unsigned  value zero.
006600     03  WS-Bad-Field-Ix  binary-char  unsigned  value zero.
006700     03  WS-Ix            binary-char  unsigned  value zero.
006800     03  WS-Bad-Count     binary-short unsigned  value zero.
006900     03  filler           pic x(4).
007000*
007100*  The 11 countable fields re-viewed as a table purely so one
007200*  small loop can sanity-check every one of them for a stray
007300*  negative value, same trick used on the old deduction tables.
007400*
007500 01  WS-Raw-Count-Fields.
007600     03  WS-Rc-Pass-Tds        pic s9(3).
007700     03  WS-Rc-Interceptions   pic s9(3).
007800     03  WS-Rc-Completions     pic s9(3).
007900     03  WS-Rc-Pass-Att        pic s9(3).
008000     03  WS-Rc-Rush-Tds        pic s9(3).
008100     03  WS-Rc-Carries         pic s9(3).
008200     03  WS-Rc-Receptions      pic s9(3).
008300     03  WS-Rc-Rec-Tds         pic s9(3).
008400     03  WS-Rc-Targets         pic s9(3).
008500     03  WS-Rc-Fumbles         pic s9(3).
008600 01  WS-Raw-Count-Table  redefines WS-Raw-Count-Fields.
008700     03  WS-Rc-Entry           pic s9(3)  occurs 10.
008800*
008900 01  WS-Calc-Area.
009000     03  WS-Rec-Pts           pic s9(5)v99  comp-3.
009100*
009200*  Numeric-edited view of the answer, for the one-line trace.
009300*
009400 01  WS-Fantasy-Pts-Edit      pic --(4)9.99.
009500 01  WS-Fantasy-Pts-Num  redefines WS-Fantasy-Pts-Edit
009600                          pic s9(5)v99.
009700*
009800*  Broken-out game date, for the bad-field trace line only.
009900*
010000 01  WS-Trace-Date            pic 9(8).
010100 01  WS-Trace-Date-Ymd  redefines WS-Trace-Date.
010200     03  WS-Trace-Year        pic 9(4).
010300     03  WS-Trace-Month       pic 99.
010400     03  WS-Trace-Day         pic 99.
010500*
010600 linkage                 section.
010700*==============
010800*
010900 copy "wsnfstat.cob".
011000 01  LK-Fantasy-Pts           pic s9(3)v99.
011100*
011200 procedure  division using NF-Stats-Record
011300                           LK-Fantasy-Pts.
011400*========================================
011500*
011600 aa000-Main               section.
011700***********************************
011800     add      1             to WS-Call-Count.
011900     move     Stg-Pass-Tds      to WS-Rc-Pass-Tds
012000     move     Stg-Interceptions to WS-Rc-Interceptions
012100     move     Stg-Completions   to WS-Rc-Completions
012200     move     Stg-Pass-Att      to WS-Rc-Pass-Att
012300     move     Stg-Rush-Tds      to WS-Rc-Rush-Tds
012400     move     Stg-Carries       to WS-Rc-Carries
012500     move     Stg-Receptions    to WS-Rc-Receptions
012600     move     Stg-Rec-Tds       to WS-Rc-Rec-Tds
012700     move     Stg-Targets       to WS-Rc-Targets
012800     move     Stg-Fumbles       to WS-Rc-Fumbles.
012900*
013000     perform  aa010-Scan-For-Negatives.
013100*
013200     perform  aa050-Compute-Points.
013300*
013400     move     WS-Rec-Pts        to WS-Fantasy-Pts-Num.
013500     move     WS-Fantasy-Pts-Num to LK-Fantasy-Pts.
013600*
013700     goback.
013800*
013900 aa000-Exit.  exit section.
014000*
014100 aa010-Scan-For-Negatives     section.
014200*************************************
014300*
014400*  Logs a warning but does not stop the run - a negative count
014500*  is a feed problem for someone upstream to chase, not a reason
014600*  to abort the whole analysis cycle.
014700*
014800     move     zero  to  WS-Bad-Count.
014900     move     1     to  WS-Ix.
015000*
015100 aa010-Scan-Loop.
015200     if       WS-Ix > 10
015300              go to aa010-Scan-Exit.
015400     if       WS-Rc-Entry (WS-Ix) < zero
015500              add 1 to WS-Bad-Count
015600              move WS-Ix to WS-Bad-Field-Ix.
015700     add      1  to  WS-Ix.
015800     go       to  aa010-Scan-Loop.
015900*
016000 aa010-Scan-Exit.
016100     if       WS-Bad-Count > zero
016200              move Stg-Game-Date to WS-Trace-Date
016300             display "NF101 Warning - negative count field(s) on"
016400                      " stats rec for player " Stg-Plr-No " game "
016500                      WS-Trace-Year "/" WS-Trace-Month "/" WS-Trace-Day.
016600     exit     section.
016700*
016800 aa050-Compute-Points         section.
016900*************************************
017000*
017100*  Everything adds up first and the total is rounded the one
017200*  time at the end - rounding each piece separately drifted
017300*  the old spreadsheet version out by a cent on some players.
017400*
017500     compute  WS-Rec-Pts  rounded =                                CR-1042
017600              (Stg-Receptions    * 1.0)
017700            + (Stg-Rec-Yds       * 0.1)
017800            + (Stg-Rec-Tds       * 6.0)
017900            + (Stg-Rush-Yds      * 0.1)
018000            + (Stg-Rush-Tds      * 6.0)
018100            + (Stg-Pass-Yds      * 0.04)
018200            + (Stg-Pass-Tds      * 4.0)
018300            + (Stg-Interceptions * -2.0)
018400            + (Stg-Fumbles       * -2.0).
018500*
018600     exit     section.
018700*
