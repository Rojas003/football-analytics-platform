000100*****************************************************************
000200*                                                               *
000300*                   Game Date Estimator                         *
000400*                                                               *
000500*        Derives the calendar date of a scheduled game from     *
000600*        season year and week number.  Replaces the old         *
000700*        py000 Start-Of-Day date-entry screen, which this       *
000800*        program's date arithmetic paragraphs were lifted       *
000900*        from - but nothing here talks to a terminal.           *
001000*                                                               *
001100*****************************************************************
001200*
001300 identification          division.
001400*===============================
001500*
001600 program-id.              nf110.
001700 author.                  Nigel F Ashworth MBCS, FIDPM.
001800 installation.            Applewood Sports Analytics.
001900 date-written.            05/11/1983.
002000 date-compiled.
002100 security.                Company Confidential - Internal Use Only.
002200*
002300*    Remarks.             Season-start table plus 7-day-per-week
002400*                         arithmetic.  Called by nf200 & nf500;
002500*                         no file I/O, no screens.
002600*
002700*    Called modules.      None.
002800*
002900* Changes:
003000* 05/11/83 vbm - 1.0.00 Created from py000 date-entry logic,        1.0.00
003100*                       stripped of all screen ACCEPT/DISPLAY.      1.0.00
003200* 14/03/86 vbm -        Month-days table moved out to its own       .
003300*                       01-level so zz080 could redefine it.        .
003400* 22/08/91 khb -        Re-keyed for the new 7-team expansion -     .
003500*                       no logic change, just re-tested.            .
003600* 09/11/98 khb -        Y2K sweep - confirmed 4-digit WS-Work-Year   .
003700*                       throughout, no 2-digit year fields found.   .
003800* 17/02/03 dsp -        Season-start table re-pointed at the new    .
003900*                       fixtures feed layout, values unchanged.     .
004000* 11/07/11 ljw -        Tidied the month-days REDEFINES comment -   .
004100*                       no logic change.                            .
004200* 02/12/25 nfa -    .01 2025 & 2024 season starts hard-coded per    1.0.01
004300*                       the schedule office; other years default    1.0.01
004350*                       to Sep 5.                                   1.0.01
004400* 19/01/26 jqd -    .02 Leap-year check corrected - was only       CR-1098
004500*                       testing div-by-4, missed the div-by-100    CR-1098
004600*                       exception.                    Ref CR-1098. CR-1098
004700*
004800*****************************************************************
004900*
005000 environment             division.
005100*===============================
005200*
005300 configuration           section.
005400 special-names.
005500     C01 is TOP-OF-FORM.
005600*
005700 data                    division.
005800*===============================
005900*
006000 working-storage         section.
006100*-----------------------
006200 77  Prog-Name            pic x(17)  value "NF110 (1.0.02)".
006300*
006400 01  WS-Data.
006500     03  WS-Days-To-Add       binary-short  value zero.
006600     03  WS-Month-Ix          binary-char   value zero.
006700     03  WS-Days-This-Month   binary-char   value zero.
006800     03  WS-Leap-Test-1       binary-short  value zero.
006900     03  WS-Leap-Test-2       binary-short  value zero.
007000     03  WS-Leap-Test-3       binary-short  value zero.
007100     03  WS-Leap-Rem          binary-short  value zero.
007200     03  WS-Leap-Flag         pic x         value "N".
007300         88  WS-Is-Leap-Year      value "Y".
007400     03  filler               pic x(3).
007500*
007600*  Working date, broken out for the month-by-month day-adding
007700*  loop, then re-assembled via the redefine below.
007800*
007900 01  WS-Work-Date.
008000     03  WS-Work-Year         pic 9(4).
008100     03  WS-Work-Month        pic 99.
008200     03  WS-Work-Day          pic 999.
008300 01  WS-Work-Date9       redefines WS-Work-Date.
008400     03  filler               pic 9(4).
008500     03  filler               pic 99.
008600     03  WS-Work-Day2          pic 999.
008700*
008800*  Days in each calendar month, Feb carried as 28 - bumped to 29
008900*  in zz080 when the working year turns out to be a leap year.
009000*
009100 01  WS-Month-Days-Table.
009200     03  filler  pic 99  value 31.
009300     03  filler  pic 99  value 28.
009400     03  filler  pic 99  value 31.
009500     03  filler  pic 99  value 30.
009600     03  filler  pic 99  value 31.
009700     03  filler  pic 99  value 30.
009800     03  filler  pic 99  value 31.
009900     03  filler  pic 99  value 31.
010000     03  filler  pic 99  value 30.
010100     03  filler  pic 99  value 31.
010200     03  filler  pic 99  value 30.
010300     03  filler  pic 99  value 31.
010400 01  WS-Month-Days-Redef redefines WS-Month-Days-Table.
010500     03  WS-Month-Days        pic 99  occurs 12.
010600*
010700 linkage                 section.
010800*==============
010900*
011000 01  LK-Season                pic 9(4).
011100 01  LK-Week                  pic 9(2).
011200 01  LK-Game-Date             pic 9(8).
011300 01  LK-Game-Date-Ymd  redefines LK-Game-Date.
011400     03  LK-Game-Year         pic 9(4).
011500     03  LK-Game-Month        pic 99.
011600     03  LK-Game-Day          pic 99.
011700*
011800 procedure  division using LK-Season
011900                           LK-Week
012000                           LK-Game-Date.
012100*========================================
012200*
012300 aa000-Main               section.
012400***********************************
012500*
012600     perform  aa010-Set-Season-Start.
012700*
012800     compute  WS-Days-To-Add = (LK-Week - 1) * 7.
012900*
013000     perform  zz080-Set-Leap-Flag.
013100     perform  aa050-Add-Days-To-Date thru aa050-Exit.
013200*
013300     move     WS-Work-Year   to LK-Game-Year.
013400     move     WS-Work-Month  to LK-Game-Month.
013500     move     WS-Work-Day2   to LK-Game-Day.
013600*
013700     goback.
013800*
013900 aa000-Exit.  exit section.
014000*
014100 aa010-Set-Season-Start      section.
014200*************************************
014300*
014400*  2025 & 2024 hard-coded per the analytics team's own rule;
014500*  every other season defaults to September 5th of that year.
014600*
014700     move     LK-Season  to  WS-Work-Year.
014800     move     9          to  WS-Work-Month.
014900     if       LK-Season = 2025
015000              move 4 to WS-Work-Day
015100              go to aa010-Exit.
015200     if       LK-Season = 2024
015300              move 5 to WS-Work-Day
015400              go to aa010-Exit.
015500     move     5          to  WS-Work-Day.
015600*
015700 aa010-Exit.  exit section.
015800*
015900 aa050-Add-Days-To-Date      section.
016000*************************************
016100*
016200*  Walks the working date forward one month at a time until the
016300*  day count to add is used up - week numbers never run high
016400*  enough to cross more than a handful of month boundaries.
016500*
016600 aa050-Add-Loop.
016700     move     WS-Work-Month  to  WS-Month-Ix.
016800     move     WS-Month-Days (WS-Month-Ix)  to  WS-Days-This-Month.
016900     if       WS-Work-Month = 2 and WS-Is-Leap-Year
017000              move 29 to WS-Days-This-Month.
017100*
017200     compute  WS-Work-Day = WS-Work-Day + WS-Days-To-Add.
017300     move     zero  to  WS-Days-To-Add.
017400*
017500     if       WS-Work-Day not > WS-Days-This-Month
017600              go to aa050-Exit.
017700*
017800     subtract WS-Days-This-Month  from  WS-Work-Day.
017900     add      1  to  WS-Work-Month.
018000     if       WS-Work-Month > 12
018100              move 1 to WS-Work-Month
018200              add  1 to WS-Work-Year
018300              perform zz080-Set-Leap-Flag.
018400*
018500     move     WS-Work-Day  to  WS-Days-To-Add.
018600     move     zero         to  WS-Work-Day.
018700     go       to  aa050-Add-Loop.
018800*
018900 aa050-Exit.  exit section.
019000*
019100 zz080-Set-Leap-Flag         section.
019200*************************************
019300*
019400*  Leap test: divisible by 4 and (not divisible by 100, or
019500*  divisible by 400).
019600*
019700     move     "N"  to  WS-Leap-Flag.
019800     divide   WS-Work-Year  by 4    giving WS-Leap-Test-1
019900                                     remainder WS-Leap-Rem.
020000     if       WS-Leap-Rem not = zero
020100              go to zz080-Exit.
020200*
020300     divide   WS-Work-Year  by 100  giving WS-Leap-Test-2          CR-1098
020400                                     remainder WS-Leap-Rem.        CR-1098
020500     if       WS-Leap-Rem not = zero                               CR-1098
020600              move "Y" to WS-Leap-Flag                             CR-1098
020700              go to zz080-Exit.                                    CR-1098
020800*                                                                  CR-1098
020900     divide   WS-Work-Year  by 400  giving WS-Leap-Test-3          CR-1098
021000                                     remainder WS-Leap-Rem.        CR-1098
021100     if       WS-Leap-Rem = zero                                   CR-1098
021200              move "Y" to WS-Leap-Flag.                            CR-1098
021300*
021400 zz080-Exit.  exit section.
021500*
